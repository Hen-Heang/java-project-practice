000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     STUREG.
000300 AUTHOR.         K M STRAUSS.
000400 INSTALLATION.   FIRST COLONIAL TRUST - DATA PROCESSING.
000500 DATE-WRITTEN.   02/06/1988.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - REGISTRAR'S OFFICE
000800                 SERVICE BUREAU WORK.  DO NOT RELEASE OUTSIDE
000900                 D.P. WITHOUT AUDIT SIGN-OFF.
001000******************************************************************
001100*                                                                *
001200*   S T U R E G   -   STUDENT REGISTRY MAINTENANCE / REPORT RUN  *
001300*                                                                *
001400*   THIS RUN IS SERVICE-BUREAU WORK FOR THE REGISTRAR'S OFFICE - *
001500*   NOT A BANK APPLICATION - BUT USES THE SAME SHOP CONVENTIONS  *
001600*   AS THE REST OF THE DEPOSIT SYSTEMS SUITE.                    *
001700*                                                                *
001800*   LOADS THE STUDENT MASTER INTO A TABLE, APPLIES MAINTENANCE   *
001900*   TRANSACTIONS (ADD/UPDATE/DELETE/ENROLL), REWRITES THE        *
002000*   MASTER, THEN PRINTS FOUR REPORTS.  THE MASTER IS SMALL       *
002100*   ENOUGH TO HOLD ENTIRELY IN MEMORY - NO SORT UTILITY IS       *
002200*   INVOKED; THE REPORTS ARE ORDERED BY A STRAIGHT EXCHANGE      *
002300*   PASS OVER AN INDEX TABLE, THE SAME WAY THE OLD ACCOUNT       *
002400*   RECONCILIATION RUN DOES IT.                                  *
002500*                                                                *
002600******************************************************************
002700*                     C H A N G E    L O G                      *
002800*----------------------------------------------------------------*
002900* DATE     BY    TICKET      DESCRIPTION                         *
003000*----------------------------------------------------------------*
003100* 020688   KMS   NEW         ORIGINAL PROGRAM.                   *
003200* 091189   KMS   CR-89-211   ENROLLMENT REPORT ADDED - PREVIOUSLY*
003300*                            ONLY THE LISTING AND GPA REPORT     *
003400*                            EXISTED.                            *
003500* 071592   DWK   CR-92-088   AGE REPORT ADDED AT REGISTRAR'S     *
003600*                            REQUEST.                            *
003700* 033094   KMS   CR-94-019   DUPLICATE ADD NOW REJECTED INSTEAD  *
003800*                            OF OVERWRITING THE EXISTING RECORD  *
003900*                            - REGISTRAR CAUGHT TWO STUDENTS     *
004000*                            MERGED INTO ONE ROW.                *
004100* 090898   AEC   Y2K-0114    NO DATE FIELDS ON THIS MASTER - NO  *
004200*                            CHANGE REQUIRED, LOGGED FOR THE     *
004300*                            Y2K AUDIT FILE ANYWAY.              *
004400* 061401   KMS   CR-01-077   DELETE NOW FLAGS THE SLOT RATHER    *
004500*                            THAN COMPACTING THE TABLE - A       *
004600*                            COMPACT DURING A RUN WAS SHIFTING   *
004700*                            INDEXES OUT FROM UNDER AN ENROLL    *
004800*                            THAT FOLLOWED IN THE SAME BATCH.    *
004900* 052206   AEC   CR-06-054   ENROLL NOW SILENTLY IGNORES A       *
005000*                            REQUEST AGAINST A FULL 5-COURSE     *
005100*                            TABLE RATHER THAN ABENDING.         *
005200*----------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CONSOLE IS CRT
005700     C01 IS TOP-OF-FORM
005800     CLASS NUMERIC-SIGN-CLASS IS "+" THRU "-"
005900     UPSI-0 ON STATUS IS RERUN-REQUESTED
006000              OFF STATUS IS NORMAL-DAILY-RUN.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT STUDENT-MASTER-IN  ASSIGN TO STUDIN
006400            ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT STUDENT-MASTER-OUT ASSIGN TO STUDOUT
006600            ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT STU-MAINT-FILE     ASSIGN TO STUMNT
006800            ORGANIZATION IS RECORD SEQUENTIAL.
006900     SELECT LISTING-RPT        ASSIGN TO RPTLIST
007000            ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT GPA-RPT            ASSIGN TO RPTGPA
007200            ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT AGE-RPT            ASSIGN TO RPTAGE
007400            ORGANIZATION IS LINE SEQUENTIAL.
007500     SELECT ENROLL-RPT         ASSIGN TO RPTENRL
007600            ORGANIZATION IS LINE SEQUENTIAL.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  STUDENT-MASTER-IN
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS STUDENT-IN-LINE.
008200 01  STUDENT-IN-LINE                   PIC X(163).
008300 FD  STUDENT-MASTER-OUT
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS STUDENT-OUT-LINE.
008600 01  STUDENT-OUT-LINE                  PIC X(163).
008700 FD  STU-MAINT-FILE
008800     LABEL RECORDS ARE STANDARD
008900     DATA RECORD IS MAINT-IN-REC.
009000 01  MAINT-IN-REC                      PIC X(83).
009100 FD  LISTING-RPT
009200     LABEL RECORDS ARE STANDARD
009300     DATA RECORD IS LISTING-LINE.
009310*    WIDENED 140 BYTES TO CARRY THE COURSES COLUMN - CR-13-027.
009400 01  LISTING-LINE                      PIC X(140).
009500 FD  GPA-RPT
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS GPA-LINE.
009800 01  GPA-LINE                          PIC X(80).
009900 FD  AGE-RPT
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS AGE-LINE.
010200 01  AGE-LINE                          PIC X(80).
010300 FD  ENROLL-RPT
010400     LABEL RECORDS ARE STANDARD
010500     DATA RECORD IS ENROLL-LINE.
010600 01  ENROLL-LINE                       PIC X(80).
010700 WORKING-STORAGE SECTION.
010800     COPY '/USERS/DEVEL/STU4000.CBL'.
010850 01  WS-STU4000-RAW REDEFINES STU4000-REC PIC X(163).
010900     COPY '/USERS/DEVEL/STU4100.CBL'.
010950 01  WS-STU4100-RAW REDEFINES STU4100-REC PIC X(83).
011000*----------------------------------------------------------------
011100*    IN-MEMORY STUDENT TABLE - ENTIRE MASTER LIVES HERE FOR THE
011200*    DURATION OF THE RUN.  TBL-STU-STATUS OF 'D' MEANS THE SLOT
011300*    HAS BEEN DELETED THIS RUN AND IS SKIPPED EVERYWHERE BELOW.
011400*----------------------------------------------------------------
011500 01  WS-STUDENT-TABLE.
011600     05  WS-STU-ENTRY OCCURS 500 TIMES INDEXED BY WS-STU-IX
011700                                         WS-STU-IX2.
011800         10  TBL-STU-STATUS            PIC X(1).
011900             88  TBL-STU-ACTIVE        VALUE 'A'.
012000             88  TBL-STU-DELETED       VALUE 'D'.
012100         10  TBL-STU-ID                PIC X(6).
012200         10  TBL-STU-NAME              PIC X(15).
012300         10  TBL-STU-AGE               PIC 9(3).
012400         10  TBL-STU-EMAIL             PIC X(25).
012500         10  TBL-STU-GPA               PIC 9(1)V99.
012600         10  TBL-STU-COURSE OCCURS 5 TIMES
012700                               INDEXED BY WS-CRS-IX.
012800             15  TBL-STU-COURSE-NAME   PIC X(20).
012900         10  TBL-STU-COURSE-COUNT      PIC 9(1).
013000         10  FILLER                    PIC X(08).
013100 01  WS-STUDENT-COUNT                  PIC S9(4) COMP VALUE ZERO.
013200*----------------------------------------------------------------
013300*    INDEX TABLE USED TO ORDER A REPORT WITHOUT MOVING THE
013400*    (MUCH LARGER) STUDENT ENTRIES THEMSELVES.
013500*----------------------------------------------------------------
013600 01  WS-SORT-INDEX-TABLE.
013700     05  WS-SORT-INDEX OCCURS 500 TIMES INDEXED BY WS-SRT-IX1
013800                                         WS-SRT-IX2.
013900         10  WS-SORT-PTR               PIC S9(4) COMP.
014000 01  WS-SORT-COUNT                     PIC S9(4) COMP VALUE ZERO.
014100 01  WS-SORT-HOLD                      PIC S9(4) COMP VALUE ZERO.
014200 01  WS-SORT-SWAPPED-SW                PIC X(1)  VALUE 'N'.
014300     88  WS-SORT-SWAP-MADE             VALUE 'Y'.
014400*----------------------------------------------------------------
014500*    DISTINCT-COURSE TABLE FOR THE ENROLLMENT REPORT.
014600*----------------------------------------------------------------
014700 01  WS-COURSE-TABLE.
014800     05  WS-COURSE-ENTRY OCCURS 100 TIMES INDEXED BY WS-CT-IX
014900                                           WS-CT-IX2.
015000         10  TBL-COURSE-NAME           PIC X(20).
015100         10  TBL-COURSE-COUNT          PIC S9(4) COMP.
015200 01  WS-COURSE-TABLE-COUNT             PIC S9(4) COMP VALUE ZERO.
015300 01  WS-COURSE-FOUND-IX                PIC S9(4) COMP VALUE ZERO.
015350 01  WS-COURSE-HOLD                    PIC X(22).
015400*----------------------------------------------------------------
015500*    TEXT-TO-IMPLIED-DECIMAL CONVERSION WORK AREAS - THE
015600*    MAINTENANCE RECORD CARRIES AGE AND GPA AS TEXT SO A BLANK
015700*    OR A NON-NUMERIC ENTRY CAN BE CAUGHT BEFORE CONVERSION.
015800*----------------------------------------------------------------
015900 01  WS-AGE-CONV.
016000     05  WS-AGE-CONV-X                 PIC X(3).
016100 01  WS-AGE-CONV-9 REDEFINES WS-AGE-CONV PIC 9(3).
016200 01  WS-GPA-CONV.
016300     05  WS-GPA-CONV-X                 PIC X(3).
016400 01  WS-GPA-CONV-9 REDEFINES WS-GPA-CONV PIC 9(1)V99.
016500*----------------------------------------------------------------
016600*    PRINT LINES.
016700*----------------------------------------------------------------
016800 01  WS-LISTING-HDG.
016900     05  FILLER                        PIC X(36)
017000         VALUE 'STUREG - ALL STUDENTS (BY NAME)'.
017100     05  FILLER                        PIC X(44)    VALUE SPACES.
017200 01  WS-LISTING-DTL.
017300     05  DTL-ID                        PIC X(8).
017400     05  DTL-NAME                      PIC X(17).
017500     05  DTL-AGE                       PIC ZZ9.
017600     05  FILLER                        PIC X(3)     VALUE SPACES.
017700     05  DTL-EMAIL                     PIC X(27).
017800     05  DTL-GPA                       PIC 9.99.
017810     05  FILLER                        PIC X(3)     VALUE SPACES.
017820*    DTL-COURSES ADDED CR-13-027 - LISTING WAS MISSING THE
017830*    ENROLLED-COURSES COLUMN CALLED FOR IN THE REPORT SPEC.
017840     05  DTL-COURSES                   PIC X(70).
017900     05  FILLER                        PIC X(05)    VALUE SPACES.
018000 01  WS-GPA-HDG.
018100     05  FILLER                        PIC X(30)
018200         VALUE 'STUREG - GPA REPORT (DESC)'.
018300     05  FILLER                        PIC X(50)    VALUE SPACES.
018400 01  WS-GPA-DTL.
018500     05  GDL-NAME                      PIC X(17).
018600     05  FILLER                        PIC X(4)     VALUE SPACES.
018700     05  GDL-GPA                       PIC 9.99.
018800     05  FILLER                        PIC X(56)    VALUE SPACES.
018900 01  WS-AGE-HDG.
019000     05  FILLER                        PIC X(32)
019100         VALUE 'STUREG - AGE REPORT (ASC)'.
019200     05  FILLER                        PIC X(48)    VALUE SPACES.
019300 01  WS-AGE-DTL.
019400     05  ADL-NAME                      PIC X(17).
019500     05  FILLER                        PIC X(4)     VALUE SPACES.
019600     05  ADL-AGE                       PIC ZZ9.
019700     05  FILLER                        PIC X(56)    VALUE SPACES.
019800 01  WS-ENROLL-HDG.
019900     05  FILLER                        PIC X(38)
020000         VALUE 'STUREG - COURSE ENROLLMENT (DESC)'.
020100     05  FILLER                        PIC X(42)    VALUE SPACES.
020200 01  WS-ENROLL-DTL.
020300     05  EDL-COURSE                    PIC X(20).
020400     05  FILLER                        PIC X(4)     VALUE SPACES.
020500     05  EDL-COUNT                     PIC ZZ9.
020600     05  FILLER                        PIC X(53)    VALUE SPACES.
020700*----------------------------------------------------------------
021000*    MISCELLANEOUS WORK AND CONTROL FIELDS.
021100*----------------------------------------------------------------
021200 01  WS-EOF-MASTER-SW                  PIC X(1)  VALUE 'N'.
021300     88  WS-END-OF-MASTER              VALUE 'Y'.
021400 01  WS-EOF-MAINT-SW                   PIC X(1)  VALUE 'N'.
021500     88  WS-END-OF-MAINT                VALUE 'Y'.
021600 01  WS-FOUND-IX                       PIC S9(4) COMP VALUE ZERO.
021650 01  WS-DUP-COURSE-SW                  PIC X(1)  VALUE 'N'.
021660     88  WS-DUP-COURSE-FOUND           VALUE 'Y'.
021700 01  WS-SUB                            PIC S9(4) COMP VALUE ZERO.
021710*    DTL-COURSES SCRATCH AREA - CR-13-027.
021720 01  WS-COURSES-PRINT-AREA             PIC X(70) VALUE SPACES.
021730 01  WS-COURSES-PRINT-PTR              PIC S9(4) COMP VALUE ZERO.
021800 01  WS-CONTROLS.
021900     05  WS-STUDENTS-LOADED            PIC S9(5) COMP-3 VALUE 0.
022000     05  WS-STUDENTS-SAVED             PIC S9(5) COMP-3 VALUE 0.
022100     05  WS-MAINT-PROCESSED            PIC S9(5) COMP-3 VALUE 0.
022200     05  WS-MAINT-REJECTED             PIC S9(5) COMP-3 VALUE 0.
022300     05  FILLER                        PIC X(06).
022400 PROCEDURE DIVISION.
022500 001-MAIN-LINE.
022600     DISPLAY SPACES UPON CRT.
022700     DISPLAY '* * * S T U R E G  -  REGISTRY MAINTENANCE RUN'
022800         UPON CRT AT 0101.
022900     OPEN INPUT  STUDENT-MASTER-IN.
023000     PERFORM 100-LOAD-MASTER THRU 100-EXIT
023100         UNTIL WS-END-OF-MASTER.
023200     CLOSE STUDENT-MASTER-IN.
023300     OPEN INPUT  STU-MAINT-FILE.
023400     PERFORM 200-APPLY-MAINTENANCE THRU 200-EXIT
023500         UNTIL WS-END-OF-MAINT.
023600     CLOSE STU-MAINT-FILE.
023700     OPEN OUTPUT STUDENT-MASTER-OUT.
023800     PERFORM 300-SAVE-MASTER THRU 300-EXIT
023900         VARYING WS-STU-IX FROM 1 BY 1
024000         UNTIL WS-STU-IX > WS-STUDENT-COUNT.
024100     CLOSE STUDENT-MASTER-OUT.
024200     OPEN OUTPUT LISTING-RPT GPA-RPT AGE-RPT ENROLL-RPT.
024300     PERFORM 400-PRINT-LISTING THRU 400-EXIT.
024400     PERFORM 410-PRINT-GPA-RPT THRU 410-EXIT.
024500     PERFORM 420-PRINT-AGE-RPT THRU 420-EXIT.
024600     PERFORM 430-PRINT-ENROLL-RPT THRU 430-EXIT.
024700     CLOSE LISTING-RPT GPA-RPT AGE-RPT ENROLL-RPT.
024800     PERFORM 900-WRITE-CONTROLS THRU 900-EXIT.
024900     STOP RUN.
025000*
025100******************************************************************
025200*   100-LOAD-MASTER - READ THE INCOMING MASTER INTO THE TABLE    *
025300******************************************************************
025400 100-LOAD-MASTER.
025500     READ STUDENT-MASTER-IN INTO STU4000-REC
025600         AT END MOVE 'Y' TO WS-EOF-MASTER-SW
025700         GO TO 100-EXIT.
025800     ADD 1 TO WS-STUDENT-COUNT.
025900     SET WS-STU-IX TO WS-STUDENT-COUNT.
026000     MOVE 'A'                  TO TBL-STU-STATUS (WS-STU-IX).
026100     MOVE STU-ID               TO TBL-STU-ID (WS-STU-IX).
026200     MOVE STU-NAME             TO TBL-STU-NAME (WS-STU-IX).
026300     MOVE STU-AGE              TO TBL-STU-AGE (WS-STU-IX).
026400     MOVE STU-EMAIL            TO TBL-STU-EMAIL (WS-STU-IX).
026500     MOVE STU-GPA              TO TBL-STU-GPA (WS-STU-IX).
026600     MOVE STU-COURSE-COUNT     TO TBL-STU-COURSE-COUNT (WS-STU-IX).
026700     PERFORM VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5
026800         MOVE STU-COURSES (WS-SUB)
026900             TO TBL-STU-COURSE-NAME (WS-STU-IX WS-SUB).
027000     ADD 1 TO WS-STUDENTS-LOADED.
027100 100-EXIT.
027200     EXIT.
027300*
027400******************************************************************
027500*   200-APPLY-MAINTENANCE - ADD / UPDATE / DELETE / ENROLL       *
027600******************************************************************
027700 200-APPLY-MAINTENANCE.
027800     READ STU-MAINT-FILE INTO STU4100-REC
027900         AT END MOVE 'Y' TO WS-EOF-MAINT-SW
028000         GO TO 200-EXIT.
028100     ADD 1 TO WS-MAINT-PROCESSED.
028200     IF STU-MAINT-IS-ADD
028300         PERFORM 210-ADD THRU 210-EXIT
028400     ELSE
028500     IF STU-MAINT-IS-UPDATE
028600         PERFORM 220-UPDATE THRU 220-EXIT
028700     ELSE
028800     IF STU-MAINT-IS-DELETE
028900         PERFORM 230-DELETE THRU 230-EXIT
029000     ELSE
029100     IF STU-MAINT-IS-ENROLL
029200         PERFORM 240-ENROLL THRU 240-EXIT
029300     ELSE
029400         ADD 1 TO WS-MAINT-REJECTED.
029500 200-EXIT.
029600     EXIT.
029700*
029800******************************************************************
029900*   210-ADD - REJECT IF THE ID ALREADY EXISTS ON AN ACTIVE SLOT  *
030000******************************************************************
030100 210-ADD.
030300     PERFORM 500-FIND-STUDENT THRU 500-EXIT.
030500     IF WS-FOUND-IX NOT = ZERO
030600         ADD 1 TO WS-MAINT-REJECTED
030700         GO TO 210-EXIT.
030800     IF WS-STUDENT-COUNT >= 500
030900         ADD 1 TO WS-MAINT-REJECTED
031000         GO TO 210-EXIT.
031100     ADD 1 TO WS-STUDENT-COUNT.
031200     SET WS-STU-IX TO WS-STUDENT-COUNT.
031300     MOVE 'A'                  TO TBL-STU-STATUS (WS-STU-IX).
031400     MOVE STU-MAINT-ID         TO TBL-STU-ID (WS-STU-IX).
031500     MOVE STU-MAINT-NAME       TO TBL-STU-NAME (WS-STU-IX).
031600     MOVE STU-MAINT-EMAIL      TO TBL-STU-EMAIL (WS-STU-IX).
031700     MOVE ZERO                 TO TBL-STU-COURSE-COUNT (WS-STU-IX).
031800     MOVE SPACES               TO WS-AGE-CONV-X.
031900     IF STU-MAINT-AGE-IN NUMERIC
032000         MOVE STU-MAINT-AGE-IN TO WS-AGE-CONV-X
032100         MOVE WS-AGE-CONV-9    TO TBL-STU-AGE (WS-STU-IX)
032200     ELSE
032300         MOVE ZERO             TO TBL-STU-AGE (WS-STU-IX).
032400     IF STU-MAINT-GPA-IN NUMERIC
032500         MOVE STU-MAINT-GPA-IN TO WS-GPA-CONV-X
032600         MOVE WS-GPA-CONV-9    TO TBL-STU-GPA (WS-STU-IX)
032700     ELSE
032800         MOVE ZERO             TO TBL-STU-GPA (WS-STU-IX).
032900 210-EXIT.
033000     EXIT.
033100*
033200******************************************************************
033300*   220-UPDATE - A BLANK INPUT FIELD LEAVES THE CURRENT VALUE    *
033400*   ALONE.  A NON-NUMERIC AGE OR GPA REJECTS ONLY THAT FIELD.    *
033500******************************************************************
033600 220-UPDATE.
033700     PERFORM 500-FIND-STUDENT THRU 500-EXIT.
033900     IF WS-FOUND-IX = ZERO
034000         ADD 1 TO WS-MAINT-REJECTED
034100         GO TO 220-EXIT.
034200     SET WS-STU-IX TO WS-FOUND-IX.
034300     IF STU-MAINT-NAME NOT = SPACES
034400         MOVE STU-MAINT-NAME   TO TBL-STU-NAME (WS-STU-IX).
034500     IF STU-MAINT-EMAIL NOT = SPACES
034600         MOVE STU-MAINT-EMAIL  TO TBL-STU-EMAIL (WS-STU-IX).
034700     IF STU-MAINT-AGE-IN NOT = SPACES
034800         IF STU-MAINT-AGE-IN NUMERIC
034900             MOVE STU-MAINT-AGE-IN TO WS-AGE-CONV-X
035000             MOVE WS-AGE-CONV-9    TO TBL-STU-AGE (WS-STU-IX)
035100         ELSE
035200             ADD 1 TO WS-MAINT-REJECTED.
035300     IF STU-MAINT-GPA-IN NOT = SPACES
035400         IF STU-MAINT-GPA-IN NUMERIC
035500             MOVE STU-MAINT-GPA-IN TO WS-GPA-CONV-X
035600             MOVE WS-GPA-CONV-9    TO TBL-STU-GPA (WS-STU-IX)
035700         ELSE
035800             ADD 1 TO WS-MAINT-REJECTED.
035900 220-EXIT.
036000     EXIT.
036100*
036200******************************************************************
036300*   230-DELETE - FLAG THE SLOT; DO NOT COMPACT THE TABLE (SEE    *
036400*   CR-01-077 IN THE CHANGE LOG ABOVE).                          *
036500******************************************************************
036600 230-DELETE.
036700     PERFORM 500-FIND-STUDENT THRU 500-EXIT.
036900     IF WS-FOUND-IX = ZERO
037000         ADD 1 TO WS-MAINT-REJECTED
037100         GO TO 230-EXIT.
037200     SET WS-STU-IX TO WS-FOUND-IX.
037300     MOVE 'D'                  TO TBL-STU-STATUS (WS-STU-IX).
037400 230-EXIT.
037500     EXIT.
037600*
037700******************************************************************
037800*   240-ENROLL - NO-OP ON A DUPLICATE COURSE; SILENTLY IGNORED   *
037900*   IF THE 5-SLOT COURSE TABLE IS ALREADY FULL.                  *
038000******************************************************************
038100 240-ENROLL.
038200     PERFORM 500-FIND-STUDENT THRU 500-EXIT.
038400     IF WS-FOUND-IX = ZERO
038500         ADD 1 TO WS-MAINT-REJECTED
038600         GO TO 240-EXIT.
038700     SET WS-STU-IX TO WS-FOUND-IX.
038750     MOVE 'N'                  TO WS-DUP-COURSE-SW.
038760     PERFORM 245-CHECK-ONE-COURSE THRU 245-EXIT
038770         VARYING WS-SUB FROM 1 BY 1
038780         UNTIL WS-SUB > TBL-STU-COURSE-COUNT (WS-STU-IX)
038790         OR WS-DUP-COURSE-FOUND.
039500     IF WS-DUP-COURSE-FOUND
039550         GO TO 240-EXIT.
039560     IF TBL-STU-COURSE-COUNT (WS-STU-IX) >= 5
039600         GO TO 240-EXIT.
039700     ADD 1 TO TBL-STU-COURSE-COUNT (WS-STU-IX).
039800     SET WS-SUB TO TBL-STU-COURSE-COUNT (WS-STU-IX).
039900     MOVE STU-MAINT-COURSE
040000         TO TBL-STU-COURSE-NAME (WS-STU-IX WS-SUB).
040100 240-EXIT.
040200     EXIT.
040210*
040220 245-CHECK-ONE-COURSE.
040230     IF TBL-STU-COURSE-NAME (WS-STU-IX WS-SUB) = STU-MAINT-COURSE
040240         MOVE 'Y'              TO WS-DUP-COURSE-SW.
040250 245-EXIT.
040260     EXIT.
040300*
040400******************************************************************
040500*   300-SAVE-MASTER - REWRITE THE WHOLE MASTER, ACTIVE SLOTS     *
040600*   ONLY - A DELETED SLOT IS DROPPED FROM THE OUTPUT FILE HERE.  *
040700******************************************************************
040800 300-SAVE-MASTER.
040900     IF TBL-STU-DELETED (WS-STU-IX)
041000         GO TO 300-EXIT.
041100     MOVE TBL-STU-ID (WS-STU-IX)     TO STU-ID.
041200     MOVE TBL-STU-NAME (WS-STU-IX)   TO STU-NAME.
041300     MOVE TBL-STU-AGE (WS-STU-IX)    TO STU-AGE.
041400     MOVE TBL-STU-EMAIL (WS-STU-IX)  TO STU-EMAIL.
041500     MOVE TBL-STU-GPA (WS-STU-IX)    TO STU-GPA.
041600     MOVE TBL-STU-COURSE-COUNT (WS-STU-IX) TO STU-COURSE-COUNT.
041700     PERFORM VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5
041800         MOVE TBL-STU-COURSE-NAME (WS-STU-IX WS-SUB)
041900             TO STU-COURSES (WS-SUB).
042000     WRITE STUDENT-OUT-LINE FROM STU4000-REC.
042100     ADD 1 TO WS-STUDENTS-SAVED.
042200 300-EXIT.
042300     EXIT.
042400*
042500******************************************************************
042600*   400-PRINT-LISTING - ALL STUDENTS, NAME ASCENDING             *
042700******************************************************************
042800 400-PRINT-LISTING.
042900     PERFORM 440-BUILD-SORT-INDEX THRU 440-EXIT.
043000     PERFORM 450-SORT-BY-NAME-ASC THRU 450-EXIT.
043100     WRITE LISTING-LINE FROM WS-LISTING-HDG
043200         AFTER ADVANCING PAGE.
043300     PERFORM VARYING WS-SRT-IX1 FROM 1 BY 1
043400         UNTIL WS-SRT-IX1 > WS-SORT-COUNT
043500         SET WS-STU-IX TO WS-SORT-PTR (WS-SRT-IX1)
043600         MOVE TBL-STU-ID (WS-STU-IX)    TO DTL-ID
043700         MOVE TBL-STU-NAME (WS-STU-IX)  TO DTL-NAME
043800         MOVE TBL-STU-AGE (WS-STU-IX)   TO DTL-AGE
043900         MOVE TBL-STU-EMAIL (WS-STU-IX) TO DTL-EMAIL
044000         MOVE TBL-STU-GPA (WS-STU-IX)   TO DTL-GPA
044010         PERFORM 405-BUILD-COURSES-PRINT THRU 405-EXIT
044020         MOVE WS-COURSES-PRINT-AREA     TO DTL-COURSES
044100         WRITE LISTING-LINE FROM WS-LISTING-DTL
044200             AFTER ADVANCING 1 LINE.
044300 400-EXIT.
044400     EXIT.
044410*
044420******************************************************************
044430*   405-BUILD-COURSES-PRINT - COMMA-LIST OF TBL-STU-IX'S COURSES *
044440*   FOR THE LISTING REPORT'S COURSES COLUMN - CR-13-027.         *
044450******************************************************************
044460 405-BUILD-COURSES-PRINT.
044470     MOVE SPACES               TO WS-COURSES-PRINT-AREA.
044480     MOVE 1                    TO WS-COURSES-PRINT-PTR.
044490     PERFORM 406-ADD-ONE-COURSE THRU 406-EXIT
044500         VARYING WS-SUB FROM 1 BY 1
044510         UNTIL WS-SUB > TBL-STU-COURSE-COUNT (WS-STU-IX).
044520 405-EXIT.
044530     EXIT.
044540*
044550 406-ADD-ONE-COURSE.
044560     IF WS-SUB = 1
044570         GO TO 407-STRING-NAME.
044580     STRING ', ' DELIMITED BY SIZE
044590         INTO WS-COURSES-PRINT-AREA
044600         WITH POINTER WS-COURSES-PRINT-PTR.
044610 407-STRING-NAME.
044620     STRING TBL-STU-COURSE-NAME (WS-STU-IX WS-SUB) DELIMITED BY
044630             SPACE
044640         INTO WS-COURSES-PRINT-AREA
044650         WITH POINTER WS-COURSES-PRINT-PTR.
044660 406-EXIT.
044670     EXIT.
044680*
044690******************************************************************
044700*   410-PRINT-GPA-RPT - GPA DESCENDING                           *
044800******************************************************************
044900 410-PRINT-GPA-RPT.
045000     PERFORM 440-BUILD-SORT-INDEX THRU 440-EXIT.
045100     PERFORM 460-SORT-BY-GPA-DESC THRU 460-EXIT.
045200     WRITE GPA-LINE FROM WS-GPA-HDG
045300         AFTER ADVANCING PAGE.
045400     PERFORM VARYING WS-SRT-IX1 FROM 1 BY 1
045500         UNTIL WS-SRT-IX1 > WS-SORT-COUNT
045600         SET WS-STU-IX TO WS-SORT-PTR (WS-SRT-IX1)
045700         MOVE TBL-STU-NAME (WS-STU-IX) TO GDL-NAME
045800         MOVE TBL-STU-GPA (WS-STU-IX)  TO GDL-GPA
045900         WRITE GPA-LINE FROM WS-GPA-DTL
046000             AFTER ADVANCING 1 LINE.
046100 410-EXIT.
046200     EXIT.
046300*
046400******************************************************************
046500*   420-PRINT-AGE-RPT - AGE ASCENDING                            *
046600******************************************************************
046700 420-PRINT-AGE-RPT.
046800     PERFORM 440-BUILD-SORT-INDEX THRU 440-EXIT.
046900     PERFORM 470-SORT-BY-AGE-ASC THRU 470-EXIT.
047000     WRITE AGE-LINE FROM WS-AGE-HDG
047100         AFTER ADVANCING PAGE.
047200     PERFORM VARYING WS-SRT-IX1 FROM 1 BY 1
047300         UNTIL WS-SRT-IX1 > WS-SORT-COUNT
047400         SET WS-STU-IX TO WS-SORT-PTR (WS-SRT-IX1)
047500         MOVE TBL-STU-NAME (WS-STU-IX) TO ADL-NAME
047600         MOVE TBL-STU-AGE (WS-STU-IX)  TO ADL-AGE
047700         WRITE AGE-LINE FROM WS-AGE-DTL
047800             AFTER ADVANCING 1 LINE.
047900 420-EXIT.
048000     EXIT.
048100*
048200******************************************************************
048300*   430-PRINT-ENROLL-RPT - DISTINCT COURSE, COUNT DESCENDING     *
048400******************************************************************
048500 430-PRINT-ENROLL-RPT.
048600     MOVE ZERO                 TO WS-COURSE-TABLE-COUNT.
048700     PERFORM 480-ACCUM-COURSES THRU 480-EXIT
048800         VARYING WS-STU-IX FROM 1 BY 1
048900         UNTIL WS-STU-IX > WS-STUDENT-COUNT.
049300     PERFORM 490-SORT-COURSES-DESC THRU 490-EXIT.
049400     WRITE ENROLL-LINE FROM WS-ENROLL-HDG
049500         AFTER ADVANCING PAGE.
049600     PERFORM VARYING WS-CT-IX FROM 1 BY 1
049700         UNTIL WS-CT-IX > WS-COURSE-TABLE-COUNT
049800         MOVE TBL-COURSE-NAME (WS-CT-IX)  TO EDL-COURSE
049900         MOVE TBL-COURSE-COUNT (WS-CT-IX) TO EDL-COUNT
050000         WRITE ENROLL-LINE FROM WS-ENROLL-DTL
050100             AFTER ADVANCING 1 LINE.
050200 430-EXIT.
050300     EXIT.
050400*
050500******************************************************************
050600*   440-BUILD-SORT-INDEX - ONE POINTER PER ACTIVE STUDENT        *
050700******************************************************************
050800 440-BUILD-SORT-INDEX.
050900     MOVE ZERO                 TO WS-SORT-COUNT.
051000     PERFORM 441-BUILD-INDEX-ONE THRU 441-EXIT
051100         VARYING WS-STU-IX FROM 1 BY 1
051200         UNTIL WS-STU-IX > WS-STUDENT-COUNT.
051800 440-EXIT.
051900     EXIT.
051950*
051960 441-BUILD-INDEX-ONE.
051970     IF TBL-STU-DELETED (WS-STU-IX)
051980         GO TO 441-EXIT.
051990     ADD 1 TO WS-SORT-COUNT.
052000     SET WS-SRT-IX1 TO WS-SORT-COUNT.
052010     SET WS-SORT-PTR (WS-SRT-IX1) TO WS-STU-IX.
052020 441-EXIT.
052030     EXIT.
052040*
052100******************************************************************
052200*   450-SORT-BY-NAME-ASC - STRAIGHT EXCHANGE PASS ON THE NAME    *
052300******************************************************************
052400 450-SORT-BY-NAME-ASC.
052500     MOVE 'Y'                  TO WS-SORT-SWAPPED-SW.
052600     PERFORM 451-EXCHANGE-PASS-NAME THRU 451-EXIT
052700         UNTIL NOT WS-SORT-SWAP-MADE.
052800 450-EXIT.
052900     EXIT.
053000*
053100 451-EXCHANGE-PASS-NAME.
053200     MOVE 'N'                  TO WS-SORT-SWAPPED-SW.
053300     PERFORM 452-COMPARE-SWAP-NAME THRU 452-EXIT
053400         VARYING WS-SRT-IX1 FROM 1 BY 1
053500         UNTIL WS-SRT-IX1 > WS-SORT-COUNT - 1.
054700 451-EXIT.
054800     EXIT.
054850*
054860 452-COMPARE-SWAP-NAME.
054870     SET WS-SRT-IX2 TO WS-SRT-IX1.
054880     SET WS-SRT-IX2 UP BY 1.
054890     SET WS-STU-IX TO WS-SORT-PTR (WS-SRT-IX1).
054900     SET WS-STU-IX2 TO WS-SORT-PTR (WS-SRT-IX2).
054910     IF TBL-STU-NAME (WS-STU-IX) NOT > TBL-STU-NAME (WS-STU-IX2)
054920         GO TO 452-EXIT.
054930     MOVE WS-SORT-PTR (WS-SRT-IX1) TO WS-SORT-HOLD.
054940     MOVE WS-SORT-PTR (WS-SRT-IX2) TO WS-SORT-PTR (WS-SRT-IX1).
054950     MOVE WS-SORT-HOLD             TO WS-SORT-PTR (WS-SRT-IX2).
054960     MOVE 'Y'                  TO WS-SORT-SWAPPED-SW.
054970 452-EXIT.
054980     EXIT.
054990*
055000******************************************************************
055100*   460-SORT-BY-GPA-DESC - STRAIGHT EXCHANGE PASS ON THE GPA     *
055200******************************************************************
055300 460-SORT-BY-GPA-DESC.
055400     MOVE 'Y'                  TO WS-SORT-SWAPPED-SW.
055500     PERFORM 461-EXCHANGE-PASS-GPA THRU 461-EXIT
055600         UNTIL NOT WS-SORT-SWAP-MADE.
055700 460-EXIT.
055800     EXIT.
055900*
056000 461-EXCHANGE-PASS-GPA.
056100     MOVE 'N'                  TO WS-SORT-SWAPPED-SW.
056200     PERFORM 462-COMPARE-SWAP-GPA THRU 462-EXIT
056300         VARYING WS-SRT-IX1 FROM 1 BY 1
056400         UNTIL WS-SRT-IX1 > WS-SORT-COUNT - 1.
057600 461-EXIT.
057700     EXIT.
057750*
057760 462-COMPARE-SWAP-GPA.
057770     SET WS-SRT-IX2 TO WS-SRT-IX1.
057780     SET WS-SRT-IX2 UP BY 1.
057790     SET WS-STU-IX TO WS-SORT-PTR (WS-SRT-IX1).
057800     SET WS-STU-IX2 TO WS-SORT-PTR (WS-SRT-IX2).
057810     IF TBL-STU-GPA (WS-STU-IX) NOT < TBL-STU-GPA (WS-STU-IX2)
057820         GO TO 462-EXIT.
057830     MOVE WS-SORT-PTR (WS-SRT-IX1) TO WS-SORT-HOLD.
057840     MOVE WS-SORT-PTR (WS-SRT-IX2) TO WS-SORT-PTR (WS-SRT-IX1).
057850     MOVE WS-SORT-HOLD             TO WS-SORT-PTR (WS-SRT-IX2).
057860     MOVE 'Y'                  TO WS-SORT-SWAPPED-SW.
057870 462-EXIT.
057880     EXIT.
057890*
057900******************************************************************
058000*   470-SORT-BY-AGE-ASC - STRAIGHT EXCHANGE PASS ON THE AGE      *
058100******************************************************************
058200 470-SORT-BY-AGE-ASC.
058300     MOVE 'Y'                  TO WS-SORT-SWAPPED-SW.
058400     PERFORM 471-EXCHANGE-PASS-AGE THRU 471-EXIT
058500         UNTIL NOT WS-SORT-SWAP-MADE.
058600 470-EXIT.
058700     EXIT.
058800*
058900 471-EXCHANGE-PASS-AGE.
059000     MOVE 'N'                  TO WS-SORT-SWAPPED-SW.
059100     PERFORM 472-COMPARE-SWAP-AGE THRU 472-EXIT
059200         VARYING WS-SRT-IX1 FROM 1 BY 1
059300         UNTIL WS-SRT-IX1 > WS-SORT-COUNT - 1.
060500 471-EXIT.
060600     EXIT.
060650*
060660 472-COMPARE-SWAP-AGE.
060670     SET WS-SRT-IX2 TO WS-SRT-IX1.
060680     SET WS-SRT-IX2 UP BY 1.
060690     SET WS-STU-IX TO WS-SORT-PTR (WS-SRT-IX1).
060700     SET WS-STU-IX2 TO WS-SORT-PTR (WS-SRT-IX2).
060710     IF TBL-STU-AGE (WS-STU-IX) NOT > TBL-STU-AGE (WS-STU-IX2)
060720         GO TO 472-EXIT.
060730     MOVE WS-SORT-PTR (WS-SRT-IX1) TO WS-SORT-HOLD.
060740     MOVE WS-SORT-PTR (WS-SRT-IX2) TO WS-SORT-PTR (WS-SRT-IX1).
060750     MOVE WS-SORT-HOLD             TO WS-SORT-PTR (WS-SRT-IX2).
060760     MOVE 'Y'                  TO WS-SORT-SWAPPED-SW.
060770 472-EXIT.
060780     EXIT.
060790*
060800******************************************************************
060900*   480-ACCUM-COURSES - ROLL ONE STUDENT'S COURSES INTO THE      *
061000*   DISTINCT-COURSE TABLE USED BY THE ENROLLMENT REPORT          *
061100******************************************************************
061200 480-ACCUM-COURSES.
061210     IF TBL-STU-DELETED (WS-STU-IX)
061220         GO TO 480-EXIT.
061300     PERFORM 481-ACCUM-ONE-COURSE THRU 481-EXIT
061400         VARYING WS-SUB FROM 1 BY 1
061410         UNTIL WS-SUB > TBL-STU-COURSE-COUNT (WS-STU-IX).
063500 480-EXIT.
063600     EXIT.
063610*
063620 481-ACCUM-ONE-COURSE.
063630     MOVE ZERO                 TO WS-COURSE-FOUND-IX.
063640     PERFORM 482-FIND-COURSE THRU 482-EXIT
063650         VARYING WS-CT-IX FROM 1 BY 1
063660         UNTIL WS-CT-IX > WS-COURSE-TABLE-COUNT.
063670     IF WS-COURSE-FOUND-IX NOT = ZERO
063680         ADD 1 TO TBL-COURSE-COUNT (WS-COURSE-FOUND-IX)
063690         GO TO 481-EXIT.
063700     IF WS-COURSE-TABLE-COUNT >= 100
063710         GO TO 481-EXIT.
063720     ADD 1 TO WS-COURSE-TABLE-COUNT.
063730     SET WS-CT-IX TO WS-COURSE-TABLE-COUNT.
063740     MOVE TBL-STU-COURSE-NAME (WS-STU-IX WS-SUB)
063750         TO TBL-COURSE-NAME (WS-CT-IX).
063760     MOVE 1                    TO TBL-COURSE-COUNT (WS-CT-IX).
063770 481-EXIT.
063780     EXIT.
063790*
063800 482-FIND-COURSE.
063810     IF TBL-COURSE-NAME (WS-CT-IX)
063820             = TBL-STU-COURSE-NAME (WS-STU-IX WS-SUB)
063830         SET WS-COURSE-FOUND-IX TO WS-CT-IX.
063840 482-EXIT.
063850     EXIT.
063860*
063870******************************************************************
063900*   490-SORT-COURSES-DESC - STRAIGHT EXCHANGE PASS ON THE COUNT  *
064000******************************************************************
064100 490-SORT-COURSES-DESC.
064200     MOVE 'Y'                  TO WS-SORT-SWAPPED-SW.
064300     PERFORM 491-EXCHANGE-PASS-CRS THRU 491-EXIT
064400         UNTIL NOT WS-SORT-SWAP-MADE.
064500 490-EXIT.
064600     EXIT.
064700*
064800 491-EXCHANGE-PASS-CRS.
064900     MOVE 'N'                  TO WS-SORT-SWAPPED-SW.
065000     PERFORM 492-COMPARE-SWAP-CRS THRU 492-EXIT
065100         VARYING WS-CT-IX FROM 1 BY 1
065200         UNTIL WS-CT-IX > WS-COURSE-TABLE-COUNT - 1.
066300 491-EXIT.
066400     EXIT.
066450*
066460 492-COMPARE-SWAP-CRS.
066470     SET WS-CT-IX2 TO WS-CT-IX.
066480     SET WS-CT-IX2 UP BY 1.
066490     IF TBL-COURSE-COUNT (WS-CT-IX) NOT < TBL-COURSE-COUNT (WS-CT-IX2)
066500         GO TO 492-EXIT.
066510     MOVE WS-COURSE-ENTRY (WS-CT-IX)  TO WS-COURSE-HOLD.
066520     MOVE WS-COURSE-ENTRY (WS-CT-IX2) TO WS-COURSE-ENTRY (WS-CT-IX).
066530     MOVE WS-COURSE-HOLD              TO WS-COURSE-ENTRY (WS-CT-IX2).
066540     MOVE 'Y'                  TO WS-SORT-SWAPPED-SW.
066550 492-EXIT.
066560     EXIT.
066570*
066600******************************************************************
066700*   500-FIND-STUDENT - LINEAR SEARCH OF THE ACTIVE STUDENT TABLE *
066800*   FOR THE ID PASSED IN, GIVING THE INDEX BACK IN WS-FOUND-IX   *
066900******************************************************************
067000 500-FIND-STUDENT.
067100     MOVE ZERO                 TO WS-FOUND-IX.
067200     PERFORM 501-CHECK-ONE-STUDENT THRU 501-EXIT
067300         VARYING WS-STU-IX2 FROM 1 BY 1
067400         UNTIL WS-STU-IX2 > WS-STUDENT-COUNT.
067900 500-EXIT.
068000     EXIT.
068050*
068060 501-CHECK-ONE-STUDENT.
068070     IF TBL-STU-DELETED (WS-STU-IX2)
068080         GO TO 501-EXIT.
068090     IF TBL-STU-ID (WS-STU-IX2) = STU-MAINT-ID
068100         SET WS-FOUND-IX TO WS-STU-IX2.
068110 501-EXIT.
068120     EXIT.
068130*
068200******************************************************************
068300*   900-WRITE-CONTROLS - OPERATOR CONSOLE CONTROL TOTALS         *
068400******************************************************************
068500 900-WRITE-CONTROLS.
068600     DISPLAY SPACES            UPON CRT.
068700     DISPLAY 'STUREG CONTROL TOTALS' UPON CRT AT 0901.
068800     DISPLAY 'STUDENTS LOADED   ' WS-STUDENTS-LOADED UPON CRT
068900         AT 1001.
069000     DISPLAY 'STUDENTS SAVED    ' WS-STUDENTS-SAVED  UPON CRT
069100         AT 1101.
069200     DISPLAY 'MAINT PROCESSED   ' WS-MAINT-PROCESSED UPON CRT
069300         AT 1201.
069400     DISPLAY 'MAINT REJECTED    ' WS-MAINT-REJECTED  UPON CRT
069500         AT 1301.
069600 900-EXIT.
069700     EXIT.
