000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BANKRULE.
000300 AUTHOR.         R L HUTCHINS.
000400 INSTALLATION.   FIRST COLONIAL TRUST - DATA PROCESSING.
000500 DATE-WRITTEN.   03/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DEPOSIT SYSTEMS GROUP
000800                 ONLY.  DO NOT RELEASE OUTSIDE D.P. WITHOUT
000900                 AUDIT SIGN-OFF.
001000******************************************************************
001100*                                                                *
001200*   B A N K R U L E   -   DAILY TRANSACTION POSTING RUN          *
001300*                                                                *
001400*   READS THE TRANSACTION REQUEST FILE AGAINST THE ACCOUNT       *
001500*   MASTER, APPLIES THE DEPOSIT/WITHDRAWAL/TRANSFER RULES AND    *
001600*   THE FRAUD SCREEN, POSTS THE BALANCE, AND WRITES THE DAILY    *
001700*   JOURNAL AND AN UPDATED ACCOUNT MASTER.                       *
001800*                                                                *
001900******************************************************************
002000*                     C H A N G E    L O G                      *
002100*----------------------------------------------------------------*
002200* DATE     BY    TICKET      DESCRIPTION                         *
002300*----------------------------------------------------------------*
002400* 031486   RLH   NEW         ORIGINAL PROGRAM.                   *
002500* 091087   RLH   CR-87-061   ADDED BUSINESS ACCOUNT TYPE AND     *
002600*                            THE 2500.00 MINIMUM BALANCE RULE.   *
002700* 052289   DWK   CR-89-114   CHECKING OVERDRAFT TO -1000.00      *
002800*                            PER LOAN COMMITTEE MEMO 89-14.      *
002900* 110391   DWK   CR-91-203   MONTHLY LIMIT NOW RESETS ON YEAR    *
003000*                            CHANGE AS WELL AS MONTH CHANGE.     *
003100* 042694   JLP   CR-94-077   FRAUD SCREEN ADDED FOR TRANSFERS -  *
003200*                            AUDIT FINDING 94-6.                 *
003300* 081596   JLP   CR-96-140   SAME-DAY RUNNING TOTAL ADDED SO     *
003400*                            FRAUD RULE 3 HAS SOMETHING TO       *
003500*                            COMPARE - WIRE RECORD HAS NO TIME   *
003600*                            OF DAY FIELD, SO WE PRICE THE       *
003700*                            "LAST HOUR" OFF THE RUNNING TOTAL   *
003800*                            FOR THE CURRENT PROCESSING DATE.    *
003900* 021598   KMS   CR-98-009   MINIMUM BALANCE TABLE MOVED TO      *
004000*                            BNKPARM COPY MEMBER, SHARED WITH    *
004100*                            BANKMNT AND BANKLOAN.               *
004200* 090799   KMS   Y2K-0114    4-DIGIT YEAR ADOPTED THROUGHOUT -   *
004300*                            TXN-DATE AND ACCT-LAST-TXN-DATE     *
004400*                            WERE 2-DIGIT YEAR ON THE OLD WIRE   *
004500*                            FORMAT, WINDOWED '00-49'=20XX,      *
004600*                            '50-99'=19XX.  CUTOVER TESTED       *
004700*                            AGAINST THE 1999/2000 TURN.         *
004800* 030300   KMS   Y2K-0114    POST-CUTOVER CLEANUP - REMOVED THE  *
004900*                            WINDOWING LOGIC NOW THAT THE WIRE   *
005000*                            FORMAT CARRIES 4-DIGIT YEAR.        *
005100* 071703   AEC   CR-03-221   REJECT REASON TEXT NOW CARRIES THE  *
005200*                            RULE NAME, NOT JUST "REJECTED", SO  *
005300*                            RECON CAN GROUP BY FAILURE TYPE.    *
005400* 050107   AEC   CR-07-048   DAILY LIMIT CHECK WAS COMPARING     *
005500*                            AGAINST THE MONTHLY LIMIT TABLE     *
005600*                            ENTRY BY MISTAKE ON BUSINESS        *
005700*                            ACCOUNTS - FIXED.                   *
005800* 112511   AEC   CR-11-302   TRANSFER DESTINATION NOT FOUND NOW  *
005900*                            REJECTS BOTH LEGS INSTEAD OF ONLY   *
006000*                            THE SOURCE LEG.                     *
006100*----------------------------------------------------------------*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     CONSOLE IS CRT
006600     C01 IS TOP-OF-FORM
006700     CLASS NUMERIC-SIGN-CLASS IS "+" THRU "-"
006800     UPSI-0 ON STATUS IS RERUN-REQUESTED
006900              OFF STATUS IS NORMAL-DAILY-RUN.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT ACCT-MASTER-IN  ASSIGN TO ACCTIN
007300            ORGANIZATION IS RECORD SEQUENTIAL.
007400     SELECT ACCT-MASTER-OUT ASSIGN TO ACCTOUT
007500            ORGANIZATION IS RECORD SEQUENTIAL.
007600     SELECT TXN-REQUEST-FILE ASSIGN TO TXNIN
007700            ORGANIZATION IS RECORD SEQUENTIAL.
007800     SELECT TXN-JOURNAL-FILE ASSIGN TO TXNJRNL
007900            ORGANIZATION IS RECORD SEQUENTIAL.
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  ACCT-MASTER-IN
008300     LABEL RECORDS ARE STANDARD
008400     DATA RECORD IS ACCT-IN-REC.
008500 01  ACCT-IN-REC                       PIC X(169).
008600 FD  ACCT-MASTER-OUT
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS ACCT-OUT-REC.
008900 01  ACCT-OUT-REC                      PIC X(169).
009000 FD  TXN-REQUEST-FILE
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS TXN-IN-REC.
009300 01  TXN-IN-REC                        PIC X(127).
009400 FD  TXN-JOURNAL-FILE
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS TXN-OUT-REC.
009700 01  TXN-OUT-REC                       PIC X(127).
009800 WORKING-STORAGE SECTION.
009900*----------------------------------------------------------------
010000*    WORKING COPY OF ONE ACCOUNT RECORD AND ONE TRANSACTION
010100*    RECORD, MOVED IN FROM / OUT TO THE FD AREAS ABOVE.
010200*----------------------------------------------------------------
010300     COPY '/USERS/DEVEL/ACCT1100.CBL'.
010600     COPY '/USERS/DEVEL/TXN2000.CBL'.
010700*----------------------------------------------------------------
010800*    ACCOUNT-TYPE RULE PARAMETER TABLE (SHARED MEMBER).
010900*----------------------------------------------------------------
011000     COPY '/USERS/DEVEL/BNKPARM.CBL'.
011100*----------------------------------------------------------------
011200*    IN-MEMORY ACCOUNT MASTER TABLE.  LOADED ONCE AT START,
011300*    RE-WRITTEN TO ACCT-MASTER-OUT WHEN THE RUN IS DONE.  3000
011400*    ENTRIES COVERS THE LARGEST BRANCH PORTFOLIO TODAY WITH
011500*    ROOM TO GROW - SEE CAPACITY MEMO DP-86-9.
011600*----------------------------------------------------------------
011700 01  WS-ACCT-TABLE.
011800     05  WS-ACCT-ENTRY OCCURS 3000 TIMES
011900                       INDEXED BY WS-ACCT-IX WS-ACCT-IX2.
012000         10  TBL-ACCT-NUMBER           PIC X(12).
012100         10  TBL-ACCT-CUST-ID          PIC X(12).
012200         10  TBL-ACCT-TYPE             PIC X(1).
012300         10  TBL-ACCT-STATUS           PIC X(1).
012400         10  TBL-ACCT-CURRENCY         PIC X(3).
012500         10  TBL-ACCT-BALANCE          PIC S9(9)V99 COMP-3.
012600         10  TBL-ACCT-INT-RATE         PIC 9(2)V99  COMP-3.
012700         10  TBL-ACCT-MONTHLY-TOTAL    PIC S9(9)V99 COMP-3.
012800         10  TBL-ACCT-SAME-DAY-TOTAL   PIC S9(9)V99 COMP-3.
012900*           TBL-ACCT-SAME-DAY-TOTAL IS THE CR-96-140 STAND-IN
013000*           FOR A CLOCK - RESET WHENEVER TXN-DATE-8 CHANGES.
013100         10  TBL-ACCT-LAST-TXN-DATE    PIC 9(8).
013200         10  TBL-ACCT-BUSINESS-NAME    PIC X(30).
013300         10  TBL-ACCT-TAX-ID           PIC X(15).
013350         10  FILLER                    PIC X(06).
013400 01  WS-ACCT-COUNT                     PIC S9(4) COMP VALUE ZERO.
013500 01  WS-PARM-IX                        PIC S9(4) COMP VALUE ZERO.
013600*----------------------------------------------------------------
013700*    FOUND-ACCOUNT WORK AREAS (500-FIND-ACCOUNT LEAVES THE
013800*    SUBSCRIPT IN WS-FOUND-IX, ZERO MEANS NOT FOUND).
013900*----------------------------------------------------------------
014000 01  WS-FOUND-IX                       PIC S9(4) COMP VALUE ZERO.
014100 01  WS-DEST-IX                        PIC S9(4) COMP VALUE ZERO.
014200 01  WS-SEARCH-SW                      PIC X(1)  VALUE 'N'.
014300     88  WS-SEARCH-FOUND               VALUE 'Y'.
014400*----------------------------------------------------------------
014500*    PARAMETER-ENTRY WORK AREAS (100-FIND-PARM LEAVES THE
014600*    SUBSCRIPT IN WS-PARM-FOUND-IX).
014700*----------------------------------------------------------------
014800 01  WS-PARM-FOUND-IX                  PIC S9(4) COMP VALUE ZERO.
014900*----------------------------------------------------------------
015000*    TRANSACTION-EDIT WORK AREAS.
015100*----------------------------------------------------------------
015200 01  WS-REJECT-SW                      PIC X(1)  VALUE 'N'.
015300     88  WS-TXN-REJECTED               VALUE 'Y'.
015400 01  WS-REJECT-REASON                  PIC X(30) VALUE SPACES.
015500 01  WS-NEW-BALANCE                    PIC S9(9)V99 COMP-3
015600                                       VALUE ZERO.
015700 01  WS-DEST-TXN-REC.
015800     COPY '/USERS/DEVEL/TXN2000.CBL' REPLACING TXN2000-REC
015850         BY WS-DEST-TXN-REC.
015900 01  WS-PCT-WORK                       PIC S9(9)V9(4) COMP-3
016000                                       VALUE ZERO.
016100*----------------------------------------------------------------
016200*    MONTH / YEAR COMPARE WORK AREA - REDEFINED THREE WAYS SO
016300*    THE ROLLOVER CHECK CAN LOOK AT WHOLE DATE, YEAR+MONTH, OR
016400*    YEAR ALONE WITHOUT THREE SEPARATE MOVES.
016500*----------------------------------------------------------------
016600 01  WS-DATE-COMPARE.
016700     05  WS-DATE-COMPARE-YYYY          PIC 9(4).
016800     05  WS-DATE-COMPARE-MM            PIC 9(2).
016900     05  WS-DATE-COMPARE-DD            PIC 9(2).
017000 01  WS-DATE-COMPARE-8 REDEFINES WS-DATE-COMPARE PIC 9(8).
017100 01  WS-DATE-COMPARE-YRMO REDEFINES WS-DATE-COMPARE.
017200     05  WS-DATE-COMPARE-CCYYMM        PIC 9(6).
017300     05  FILLER                        PIC 9(2).
017400 01  WS-LAST-DATE-WORK.
017500     05  WS-LAST-DATE-YYYY             PIC 9(4).
017600     05  WS-LAST-DATE-MM               PIC 9(2).
017700     05  WS-LAST-DATE-DD               PIC 9(2).
017800 01  WS-LAST-DATE-YRMO REDEFINES WS-LAST-DATE-WORK.
017900     05  WS-LAST-DATE-CCYYMM           PIC 9(6).
018000     05  FILLER                        PIC 9(2).
018100*----------------------------------------------------------------
018200*    CONTROL TOTALS.
018300*----------------------------------------------------------------
018400 01  WS-CONTROLS.
018500     05  WS-RECS-READ                  PIC S9(7) COMP-3 VALUE 0.
018600     05  WS-RECS-POSTED                PIC S9(7) COMP-3 VALUE 0.
018700     05  WS-RECS-REJECTED              PIC S9(7) COMP-3 VALUE 0.
018800     05  WS-FRAUD-ALERTS               PIC S9(7) COMP-3 VALUE 0.
018900     05  WS-AMOUNT-POSTED              PIC S9(9)V99 COMP-3
019000                                       VALUE 0.
019050     05  FILLER                        PIC X(06).
019100 01  WS-EOF-SW                         PIC X(1)  VALUE 'N'.
019200     88  WS-END-OF-TXN-FILE            VALUE 'Y'.
019300 01  WS-EOF-MASTER-SW                  PIC X(1)  VALUE 'N'.
019400     88  WS-END-OF-MASTER               VALUE 'Y'.
019500 PROCEDURE DIVISION.
019600 001-MAIN-LINE.
019700     DISPLAY SPACES UPON CRT.
019800     DISPLAY '* * * B A N K R U L E  -  TXN POSTING RUN' UPON CRT
019900         AT 0101.
020000     PERFORM 050-INIT-PARM-TABLE THRU 050-EXIT.
020100     OPEN INPUT  ACCT-MASTER-IN
020200          INPUT  TXN-REQUEST-FILE
020300     OPEN OUTPUT TXN-JOURNAL-FILE.
020400     PERFORM 060-LOAD-ACCT-TABLE THRU 060-EXIT
020500         UNTIL WS-END-OF-MASTER.
020600     CLOSE ACCT-MASTER-IN.
020700     PERFORM 070-READ-TXN THRU 070-EXIT.
020800     PERFORM 100-PROCESS-TXN THRU 100-EXIT
020900         UNTIL WS-END-OF-TXN-FILE.
021000     CLOSE TXN-REQUEST-FILE
021100           TXN-JOURNAL-FILE.
021200     OPEN OUTPUT ACCT-MASTER-OUT.
021300     PERFORM 800-WRITE-ACCT-TABLE THRU 800-EXIT
021400         VARYING WS-ACCT-IX FROM 1 BY 1
021500         UNTIL WS-ACCT-IX > WS-ACCT-COUNT.
021600     CLOSE ACCT-MASTER-OUT.
021700     PERFORM 900-WRITE-CONTROLS THRU 900-EXIT.
021800     STOP RUN.
021900*
022000 050-INIT-PARM-TABLE.
022100*    COPY THE VALUE-LOADED FLAT AREA INTO THE INDEXED TABLE --
022200*    SEE BNKPARM.CBL.
022300     PERFORM VARYING WS-PARM-IX FROM 1 BY 1
022400         UNTIL WS-PARM-IX > 3
022500         MOVE BNKPARM-LOAD-TYPE (WS-PARM-IX)
022600             TO BNKPARM-TYPE (WS-PARM-IX)
022700         MOVE BNKPARM-LOAD-MIN-BAL (WS-PARM-IX)
022800             TO BNKPARM-MIN-BAL (WS-PARM-IX)
022900         MOVE BNKPARM-LOAD-DAILY-LIMIT (WS-PARM-IX)
023000             TO BNKPARM-DAILY-LIMIT (WS-PARM-IX)
023100         MOVE BNKPARM-LOAD-MONTHLY-LIMIT (WS-PARM-IX)
023200             TO BNKPARM-MONTHLY-LIMIT (WS-PARM-IX)
023300         MOVE BNKPARM-LOAD-FEE (WS-PARM-IX)
023400             TO BNKPARM-FEE (WS-PARM-IX)
023500         MOVE BNKPARM-LOAD-OVERDRAFT (WS-PARM-IX)
023600             TO BNKPARM-OVERDRAFT (WS-PARM-IX).
023700 050-EXIT.
023800     EXIT.
023900*
024000 060-LOAD-ACCT-TABLE.
024100     READ ACCT-MASTER-IN INTO ACCT1100-REC
024200         AT END MOVE 'Y' TO WS-EOF-MASTER-SW
024300         GO TO 060-EXIT.
024400     ADD 1 TO WS-ACCT-COUNT.
024500     SET WS-ACCT-IX TO WS-ACCT-COUNT.
024600     MOVE ACCT-NUMBER          TO TBL-ACCT-NUMBER (WS-ACCT-IX).
024700     MOVE ACCT-CUST-ID         TO TBL-ACCT-CUST-ID (WS-ACCT-IX).
024800     MOVE ACCT-TYPE            TO TBL-ACCT-TYPE (WS-ACCT-IX).
024900     MOVE ACCT-STATUS          TO TBL-ACCT-STATUS (WS-ACCT-IX).
025000     MOVE ACCT-CURRENCY        TO TBL-ACCT-CURRENCY (WS-ACCT-IX).
025100     MOVE ACCT-BALANCE         TO TBL-ACCT-BALANCE (WS-ACCT-IX).
025200     MOVE ACCT-INT-RATE        TO TBL-ACCT-INT-RATE (WS-ACCT-IX).
025300     MOVE ACCT-MONTHLY-TOTAL   TO
025400         TBL-ACCT-MONTHLY-TOTAL (WS-ACCT-IX).
025500     MOVE ZERO                 TO
025600         TBL-ACCT-SAME-DAY-TOTAL (WS-ACCT-IX).
025700     MOVE ACCT-LAST-TXN-DATE-8 TO
025800         TBL-ACCT-LAST-TXN-DATE (WS-ACCT-IX).
025900     MOVE ACCT-BUSINESS-NAME   TO
026000         TBL-ACCT-BUSINESS-NAME (WS-ACCT-IX).
026100     MOVE ACCT-TAX-ID          TO TBL-ACCT-TAX-ID (WS-ACCT-IX).
026200 060-EXIT.
026300     EXIT.
026400*
026500 070-READ-TXN.
026600     READ TXN-REQUEST-FILE INTO TXN2000-REC
026700         AT END MOVE 'Y' TO WS-EOF-SW
026800         GO TO 070-EXIT.
026900     ADD 1 TO WS-RECS-READ.
027000 070-EXIT.
027100     EXIT.
027200*
027300******************************************************************
027400*   100-PROCESS-TXN - ONE TRANSACTION REQUEST END TO END         *
027500******************************************************************
027600 100-PROCESS-TXN.
027700     MOVE 'N'                  TO WS-REJECT-SW.
027800     MOVE SPACES               TO WS-REJECT-REASON.
027900     PERFORM 500-FIND-ACCOUNT THRU 500-EXIT.
028000     IF WS-FOUND-IX = ZERO
028100         MOVE 'Y'              TO WS-REJECT-SW
028200         MOVE 'ACCOUNT NOT FOUND'
028300                               TO WS-REJECT-REASON
028400         PERFORM 450-WRITE-REJECT THRU 450-EXIT
028500         GO TO 100-NEXT.
028600     PERFORM 200-VALIDATE-TXN THRU 200-EXIT.
028700     IF WS-TXN-REJECTED
028800         PERFORM 450-WRITE-REJECT THRU 450-EXIT
028900         GO TO 100-NEXT.
029000     IF TXN-IS-WITHDRAWAL OR TXN-IS-TRANSFER-OUT
029100         PERFORM 300-CHECK-WITHDRAWAL-RULES THRU 300-EXIT
029200         IF WS-TXN-REJECTED
029300             PERFORM 450-WRITE-REJECT THRU 450-EXIT
029400             GO TO 100-NEXT.
029500     IF TXN-IS-TRANSFER-OUT
029600         PERFORM 350-FRAUD-SCREEN THRU 350-EXIT
029700         IF WS-TXN-REJECTED
029800             ADD 1 TO WS-FRAUD-ALERTS
029900             PERFORM 450-WRITE-REJECT THRU 450-EXIT
030000             GO TO 100-NEXT.
030100     IF TXN-IS-TRANSFER-OUT
030200         PERFORM 420-FIND-DESTINATION THRU 420-EXIT
030300         IF WS-TXN-REJECTED
030400             PERFORM 450-WRITE-REJECT THRU 450-EXIT
030500             GO TO 100-NEXT.
030600     PERFORM 400-POST-TXN THRU 400-EXIT.
030700     ADD 1 TO WS-RECS-POSTED.
030800     ADD TXN-AMOUNT TO WS-AMOUNT-POSTED.
030900 100-NEXT.
031000     PERFORM 070-READ-TXN THRU 070-EXIT.
031100 100-EXIT.
031200     EXIT.
031300*
031400******************************************************************
031500*   200-VALIDATE-TXN - AMOUNT RANGE AND STATUS GATES             *
031600******************************************************************
031700 200-VALIDATE-TXN.
031800     IF TXN-AMOUNT NOT > ZERO OR TXN-AMOUNT > 1000000.00
031900         MOVE 'Y'              TO WS-REJECT-SW
032000         MOVE 'INVALID AMOUNT' TO WS-REJECT-REASON
032100         GO TO 200-EXIT.
032200     IF TBL-ACCT-STATUS (WS-FOUND-IX) = 'F' OR 'C'
032300         MOVE 'Y'              TO WS-REJECT-SW
032400         MOVE 'ACCOUNT NOT ACTIVE'
032500                               TO WS-REJECT-REASON
032600         GO TO 200-EXIT.
032700     IF TXN-IS-DEPOSIT
032800         IF TBL-ACCT-STATUS (WS-FOUND-IX) NOT = 'A'
032900             MOVE 'Y'          TO WS-REJECT-SW
033000             MOVE 'ACCOUNT NOT ACTIVE'
033100                               TO WS-REJECT-REASON.
033200 200-EXIT.
033300     EXIT.
033400*
033500******************************************************************
033600*   300-CHECK-WITHDRAWAL-RULES - MIN BALANCE / OVERDRAFT,        *
033700*   DAILY LIMIT, MONTHLY LIMIT (WD AND TO ONLY)                  *
033800******************************************************************
033900 300-CHECK-WITHDRAWAL-RULES.
034000     PERFORM 150-FIND-PARM THRU 150-EXIT.
034100     COMPUTE WS-NEW-BALANCE =
034200         TBL-ACCT-BALANCE (WS-FOUND-IX) - TXN-AMOUNT.
034300     IF TBL-ACCT-TYPE (WS-FOUND-IX) NOT = 'C'
034400         GO TO 304-CHECK-NONCHECKING-MIN.
034450     IF WS-NEW-BALANCE < -1000.00
034500         MOVE 'Y'              TO WS-REJECT-SW
034550         MOVE 'INSUFFICIENT FUNDS'
034600                               TO WS-REJECT-REASON
034650         GO TO 300-EXIT.
034700     GO TO 305-CHECK-DAILY-LIMIT.
034750 304-CHECK-NONCHECKING-MIN.
034800     IF WS-NEW-BALANCE < BNKPARM-MIN-BAL (WS-PARM-FOUND-IX)
034850         MOVE 'Y'              TO WS-REJECT-SW
034900         MOVE 'INSUFFICIENT FUNDS'
034950                               TO WS-REJECT-REASON
035000         GO TO 300-EXIT.
035050 305-CHECK-DAILY-LIMIT.
035600     IF TXN-AMOUNT > BNKPARM-DAILY-LIMIT (WS-PARM-FOUND-IX)
035700         MOVE 'Y'              TO WS-REJECT-SW
035800         MOVE 'DAILY LIMIT EXCEEDED'
035900                               TO WS-REJECT-REASON
036000         GO TO 300-EXIT.
036100     PERFORM 380-CHECK-MONTH-ROLLOVER THRU 380-EXIT.
036200     IF TBL-ACCT-MONTHLY-TOTAL (WS-FOUND-IX) + TXN-AMOUNT
036300             > BNKPARM-MONTHLY-LIMIT (WS-PARM-FOUND-IX)
036400         MOVE 'Y'              TO WS-REJECT-SW
036500         MOVE 'MONTHLY LIMIT EXCEEDED'
036600                               TO WS-REJECT-REASON.
036700 300-EXIT.
036800     EXIT.
036900*
037000******************************************************************
037100*   350-FRAUD-SCREEN - TRANSFER-OUT ONLY, THREE TESTS            *
037200******************************************************************
037300 350-FRAUD-SCREEN.
037400     COMPUTE WS-PCT-WORK ROUNDED =
037500         TBL-ACCT-BALANCE (WS-FOUND-IX) * 0.80.
037600     IF TXN-AMOUNT > WS-PCT-WORK
037700         MOVE 'Y'              TO WS-REJECT-SW
037800         MOVE 'FRAUD - PCT OF BALANCE'
037900                               TO WS-REJECT-REASON
038000         GO TO 350-EXIT.
038100     COMPUTE WS-PCT-WORK ROUNDED =
038200         BNKPARM-DAILY-LIMIT (WS-PARM-FOUND-IX) * 0.90.
038300     IF TXN-AMOUNT > WS-PCT-WORK
038400         MOVE 'Y'              TO WS-REJECT-SW
038500         MOVE 'FRAUD - PCT OF DAILY LIMIT'
038600                               TO WS-REJECT-REASON
038700         GO TO 350-EXIT.
038800     COMPUTE WS-PCT-WORK ROUNDED =
038900         BNKPARM-DAILY-LIMIT (WS-PARM-FOUND-IX) * 0.50.
039000     IF TBL-ACCT-SAME-DAY-TOTAL (WS-FOUND-IX) > WS-PCT-WORK
039100         MOVE 'Y'              TO WS-REJECT-SW
039200         MOVE 'FRAUD - RECENT ACTIVITY'
039300                               TO WS-REJECT-REASON.
039400 350-EXIT.
039500     EXIT.
039600*
039700******************************************************************
039800*   380-CHECK-MONTH-ROLLOVER - RESET MTD TOTAL ON MONTH/YEAR     *
039900*   CHANGE, RESET SAME-DAY TOTAL ON DAY CHANGE (CR-96-140)       *
040000******************************************************************
040100 380-CHECK-MONTH-ROLLOVER.
040200     MOVE TBL-ACCT-LAST-TXN-DATE (WS-FOUND-IX)
040300                               TO WS-LAST-DATE-WORK.
040400     MOVE TXN-DATE-8           TO WS-DATE-COMPARE-8.
040500     IF WS-DATE-COMPARE-CCYYMM NOT = WS-LAST-DATE-CCYYMM
040600         MOVE ZERO TO TBL-ACCT-MONTHLY-TOTAL (WS-FOUND-IX).
040700     IF WS-DATE-COMPARE-8 NOT = TBL-ACCT-LAST-TXN-DATE (WS-FOUND-IX)
040800         MOVE ZERO TO TBL-ACCT-SAME-DAY-TOTAL (WS-FOUND-IX).
040900 380-EXIT.
041000     EXIT.
041100*
041200******************************************************************
041300*   400-POST-TXN - APPLY THE AMOUNT, JOURNAL IT, ROLL THE TOTALS *
041400******************************************************************
041500 400-POST-TXN.
041600     IF TXN-IS-DEPOSIT
041700         PERFORM 380-CHECK-MONTH-ROLLOVER THRU 380-EXIT
041800         ADD TXN-AMOUNT TO TBL-ACCT-BALANCE (WS-FOUND-IX)
041900         ADD TXN-AMOUNT TO TBL-ACCT-MONTHLY-TOTAL (WS-FOUND-IX)
042000         ADD TXN-AMOUNT TO TBL-ACCT-SAME-DAY-TOTAL (WS-FOUND-IX)
042100         MOVE TXN-DATE-8 TO TBL-ACCT-LAST-TXN-DATE (WS-FOUND-IX)
042200         MOVE TBL-ACCT-BALANCE (WS-FOUND-IX) TO TXN-BALANCE-AFTER
042300         MOVE 'P' TO TXN-STATUS
042400         WRITE TXN-OUT-REC FROM TXN2000-REC
042500     ELSE
042600     IF TXN-IS-WITHDRAWAL
042700         SUBTRACT TXN-AMOUNT FROM TBL-ACCT-BALANCE (WS-FOUND-IX)
042800         ADD TXN-AMOUNT TO TBL-ACCT-MONTHLY-TOTAL (WS-FOUND-IX)
042900         ADD TXN-AMOUNT TO TBL-ACCT-SAME-DAY-TOTAL (WS-FOUND-IX)
043000         MOVE TXN-DATE-8 TO TBL-ACCT-LAST-TXN-DATE (WS-FOUND-IX)
043100         MOVE TBL-ACCT-BALANCE (WS-FOUND-IX) TO TXN-BALANCE-AFTER
043200         MOVE 'P' TO TXN-STATUS
043300         WRITE TXN-OUT-REC FROM TXN2000-REC
043400     ELSE
043500     IF TXN-IS-TRANSFER-OUT
043600         SUBTRACT TXN-AMOUNT FROM TBL-ACCT-BALANCE (WS-FOUND-IX)
043700         ADD TXN-AMOUNT TO TBL-ACCT-MONTHLY-TOTAL (WS-FOUND-IX)
043800         ADD TXN-AMOUNT TO TBL-ACCT-SAME-DAY-TOTAL (WS-FOUND-IX)
043900         MOVE TXN-DATE-8 TO TBL-ACCT-LAST-TXN-DATE (WS-FOUND-IX)
044000         MOVE TBL-ACCT-BALANCE (WS-FOUND-IX) TO TXN-BALANCE-AFTER
044100         MOVE 'P' TO TXN-STATUS
044200         WRITE TXN-OUT-REC FROM TXN2000-REC
044300         PERFORM 410-POST-TRANSFER-IN THRU 410-EXIT.
044400 400-EXIT.
044500     EXIT.
044600*
044700 410-POST-TRANSFER-IN.
044800     PERFORM 380-CHECK-MONTH-ROLLOVER-DEST THRU 380-DEST-EXIT.
044900     ADD TXN-AMOUNT TO TBL-ACCT-BALANCE (WS-DEST-IX).
045000     ADD TXN-AMOUNT TO TBL-ACCT-MONTHLY-TOTAL (WS-DEST-IX).
045100     MOVE TXN-DATE-8           TO
045200         TBL-ACCT-LAST-TXN-DATE (WS-DEST-IX).
045300     MOVE TXN2000-REC           TO WS-DEST-TXN-REC.
045400     MOVE TXN-RELATED-ACCT     TO TXN-ACCT-NUMBER IN
045500                                  WS-DEST-TXN-REC.
045600     MOVE 'TI'                 TO TXN-TYPE IN WS-DEST-TXN-REC.
045700     MOVE TXN-ACCT-NUMBER      TO TXN-RELATED-ACCT IN
045800                                  WS-DEST-TXN-REC.
045900     MOVE TBL-ACCT-BALANCE (WS-DEST-IX) TO
046000         TXN-BALANCE-AFTER IN WS-DEST-TXN-REC.
046100     MOVE 'P'                  TO TXN-STATUS IN WS-DEST-TXN-REC.
046200     WRITE TXN-OUT-REC FROM WS-DEST-TXN-REC.
046300 410-EXIT.
046400     EXIT.
046500*
046600 380-CHECK-MONTH-ROLLOVER-DEST.
046700     MOVE TBL-ACCT-LAST-TXN-DATE (WS-DEST-IX) TO WS-LAST-DATE-WORK.
046800     MOVE TXN-DATE-8           TO WS-DATE-COMPARE-8.
046900     IF WS-DATE-COMPARE-CCYYMM NOT = WS-LAST-DATE-CCYYMM
047000         MOVE ZERO TO TBL-ACCT-MONTHLY-TOTAL (WS-DEST-IX).
047100 380-DEST-EXIT.
047200     EXIT.
047300*
047400 420-FIND-DESTINATION.
047500     IF TXN-RELATED-ACCT = TXN-ACCT-NUMBER
047600         MOVE 'Y'              TO WS-REJECT-SW
047700         MOVE 'SAME SOURCE AND DEST'
047800                               TO WS-REJECT-REASON
047900         GO TO 420-EXIT.
048000     MOVE 'N'                  TO WS-SEARCH-SW.
048100     SET WS-ACCT-IX2 TO 1.
048200     SEARCH WS-ACCT-ENTRY VARYING WS-ACCT-IX2
048300         AT END NEXT SENTENCE
048400         WHEN TBL-ACCT-NUMBER (WS-ACCT-IX2) = TXN-RELATED-ACCT
048500             MOVE 'Y'          TO WS-SEARCH-SW.
048600     IF WS-SEARCH-FOUND
048700         SET WS-DEST-IX TO WS-ACCT-IX2
048800     ELSE
048900         MOVE 'Y'              TO WS-REJECT-SW
049000         MOVE 'DEST ACCOUNT NOT FOUND'
049100                               TO WS-REJECT-REASON.
049200 420-EXIT.
049300     EXIT.
049400*
049500******************************************************************
049600*   450-WRITE-REJECT - JOURNAL A REJECTED REQUEST                *
049700******************************************************************
049800 450-WRITE-REJECT.
049900     ADD 1 TO WS-RECS-REJECTED.
050000     MOVE 'R'                  TO TXN-STATUS.
050100     MOVE WS-REJECT-REASON     TO TXN-DESCRIPTION.
050200     IF WS-FOUND-IX NOT = ZERO
050300         MOVE TBL-ACCT-BALANCE (WS-FOUND-IX) TO TXN-BALANCE-AFTER
050400     ELSE
050500         MOVE ZERO             TO TXN-BALANCE-AFTER.
050600     WRITE TXN-OUT-REC FROM TXN2000-REC.
050700 450-EXIT.
050800     EXIT.
050900*
051000******************************************************************
051100*   500-FIND-ACCOUNT - LINEAR SEARCH OF THE IN-MEMORY TABLE      *
051200******************************************************************
051300 500-FIND-ACCOUNT.
051400     MOVE 'N'                  TO WS-SEARCH-SW.
051500     MOVE ZERO                 TO WS-FOUND-IX.
051600     SET WS-ACCT-IX TO 1.
051700     SEARCH WS-ACCT-ENTRY VARYING WS-ACCT-IX
051800         AT END NEXT SENTENCE
051900         WHEN TBL-ACCT-NUMBER (WS-ACCT-IX) = TXN-ACCT-NUMBER
052000             MOVE 'Y'          TO WS-SEARCH-SW.
052100     IF WS-SEARCH-FOUND
052200         SET WS-FOUND-IX TO WS-ACCT-IX.
052300 500-EXIT.
052400     EXIT.
052500*
052600******************************************************************
052700*   150-FIND-PARM - LOOK UP THE RULE TABLE ENTRY FOR THIS TYPE   *
052800******************************************************************
052900 150-FIND-PARM.
053000     MOVE ZERO                 TO WS-PARM-FOUND-IX.
053100     PERFORM VARYING WS-PARM-IX FROM 1 BY 1
053200         UNTIL WS-PARM-IX > 3
053300         IF BNKPARM-TYPE (WS-PARM-IX) = TBL-ACCT-TYPE (WS-FOUND-IX)
053400             MOVE WS-PARM-IX   TO WS-PARM-FOUND-IX.
053500 150-EXIT.
053600     EXIT.
053700*
053800******************************************************************
053900*   800-WRITE-ACCT-TABLE - REWRITE THE UPDATED MASTER            *
054000******************************************************************
054100 800-WRITE-ACCT-TABLE.
054200     MOVE SPACES               TO ACCT1100-REC.
054300     MOVE TBL-ACCT-NUMBER (WS-ACCT-IX)   TO ACCT-NUMBER.
054400     MOVE TBL-ACCT-CUST-ID (WS-ACCT-IX)  TO ACCT-CUST-ID.
054500     MOVE TBL-ACCT-TYPE (WS-ACCT-IX)     TO ACCT-TYPE.
054600     MOVE TBL-ACCT-STATUS (WS-ACCT-IX)   TO ACCT-STATUS.
054700     MOVE TBL-ACCT-CURRENCY (WS-ACCT-IX) TO ACCT-CURRENCY.
054800     MOVE TBL-ACCT-BALANCE (WS-ACCT-IX)  TO ACCT-BALANCE.
054900     MOVE TBL-ACCT-INT-RATE (WS-ACCT-IX) TO ACCT-INT-RATE.
055000     MOVE TBL-ACCT-MONTHLY-TOTAL (WS-ACCT-IX) TO
055100         ACCT-MONTHLY-TOTAL.
055200     MOVE TBL-ACCT-LAST-TXN-DATE (WS-ACCT-IX) TO
055300         ACCT-LAST-TXN-DATE-8.
055400     MOVE TBL-ACCT-BUSINESS-NAME (WS-ACCT-IX) TO
055500         ACCT-BUSINESS-NAME.
055600     MOVE TBL-ACCT-TAX-ID (WS-ACCT-IX)   TO ACCT-TAX-ID.
055700     WRITE ACCT-OUT-REC FROM ACCT1100-REC.
055800 800-EXIT.
055900     EXIT.
056000*
056100******************************************************************
056200*   900-WRITE-CONTROLS - OPERATOR CONSOLE CONTROL TOTALS         *
056300******************************************************************
056400 900-WRITE-CONTROLS.
056500     DISPLAY SPACES            UPON CRT.
056600     DISPLAY 'BANKRULE CONTROL TOTALS' UPON CRT AT 0901.
056700     DISPLAY 'RECORDS READ      ' WS-RECS-READ     UPON CRT
056800         AT 1001.
056900     DISPLAY 'RECORDS POSTED    ' WS-RECS-POSTED   UPON CRT
057000         AT 1101.
057100     DISPLAY 'RECORDS REJECTED  ' WS-RECS-REJECTED UPON CRT
057200         AT 1201.
057300     DISPLAY 'FRAUD ALERTS      ' WS-FRAUD-ALERTS  UPON CRT
057400         AT 1301.
057500     DISPLAY 'TOTAL AMT POSTED  ' WS-AMOUNT-POSTED UPON CRT
057600         AT 1401.
057700 900-EXIT.
057800     EXIT.
