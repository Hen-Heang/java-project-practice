000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BANKLOAN.
000300 AUTHOR.         J L PETTIGREW.
000400 INSTALLATION.   FIRST COLONIAL TRUST - DATA PROCESSING.
000500 DATE-WRITTEN.   09/22/1987.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DEPOSIT SYSTEMS GROUP
000800                 ONLY.  DO NOT RELEASE OUTSIDE D.P. WITHOUT
000900                 AUDIT SIGN-OFF.
001000******************************************************************
001100*                                                                *
001200*   B A N K L O A N   -   LOAN APPLICATION / PAYMENT RUN         *
001300*                                                                *
001400*   THREE THINGS HAPPEN IN ONE PASS OF THE LOAN MASTER:          *
001500*   A NEW LOAN GETS SCORED AND, IF ELIGIBLE, APPROVED AND        *
001600*   DISBURSED; AN APPROVED LOAN GETS ACTIVATED; AN ACTIVE LOAN   *
001700*   TAKES A PAYMENT, SPLITS IT INTEREST/PRINCIPAL, AND IS        *
001800*   MARKED PAID OFF WHEN THE BALANCE HITS ZERO.  THE ACCOUNT     *
001900*   MASTER IS UPDATED FOR ANY DISBURSEMENT OR PAYMENT THE SAME   *
002000*   WAY BANKRULE WOULD, AND THE SAME JOURNAL RECORD LAYOUT IS    *
002100*   USED SO BANKRPT SEES EVERYTHING IN ONE PLACE.                *
002200*                                                                *
002300******************************************************************
002400*                     C H A N G E    L O G                      *
002500*----------------------------------------------------------------*
002600* DATE     BY    TICKET      DESCRIPTION                         *
002700*----------------------------------------------------------------*
002800* 092287   JLP   NEW         ORIGINAL PROGRAM - APPLICATION AND  *
002900*                            APPROVAL ONLY, NO PAYMENTS YET.     *
003000* 030188   JLP   CR-88-014   PAYMENT POSTING ADDED (300-POST-    *
003100*                            PAYMENT).                           *
003200* 112989   DWK   CR-89-201   LEVEL-PAYMENT FORMULA CORRECTED -   *
003300*                            WAS COMPUTING SIMPLE INTEREST ONLY. *
003400* 081592   JLP   CR-92-077   TERM-TO-RATE TABLE EXTENDED TO      *
003500*                            COVER 48 AND 60 MONTH TERMS.        *
003600* 042694   JLP   CR-94-077   LOAN ID SPLIT INTO PREFIX/SEQUENCE  *
003700*                            SO THE NEXT-ID ROUTINE DOESN'T      *
003800*                            HAVE TO UNSTRING EVERY TIME.        *
003900* 090799   KMS   Y2K-0114    4-DIGIT YEAR ADOPTED ON LOAN        *
004000*                            ORIGINATION / PAYMENT DATES.        *
004100* 051302   AEC   CR-02-091   PAYMENT ON A LOAN ALREADY PAID OFF  *
004200*                            NOW REJECTED INSTEAD OF DRIVING     *
004300*                            THE REMAINING BALANCE NEGATIVE.     *
004400* 071706   AEC   CR-06-132   ELIGIBILITY NOW CHECKS THE          *
004500*                            BORROWER'S ACCOUNT STATUS, NOT      *
004600*                            JUST THE REQUESTED AMOUNT.          *
004650* 031511   RLH   CR-11-054   ACCOUNT TABLE ENTRY WAS CARRYING    *
004651*                            ONLY NUMBER/STATUS/CURRENCY/        *
004652*                            BALANCE - REWRITE OF THE MASTER     *
004653*                            WAS BLANKING CUST-ID, TYPE, RATE,   *
004654*                            MONTHLY TOTAL, LAST TXN DATE AND    *
004655*                            THE BUSINESS FIELDS ON EVERY        *
004656*                            ACCOUNT.  FULL ROW NOW CARRIED.     *
004657* 042615   RLH   CR-15-063   LOAN COMMITTEE'S 10% COMPENSATING   *
004658*                            BALANCE RULE WAS NEVER CODED - A    *
004659*                            BORROWER WITH NO MONEY ON DEPOSIT   *
004661*                            COULD STILL DRAW A FULL LOAN.  200- *
004662*                            APPLY-LOAN NOW REJECTS WHEN THE     *
004663*                            ACCOUNT BALANCE IS UNDER 10% OF THE *
004664*                            REQUESTED PRINCIPAL.                *
004665* 081817   AEC   CR-17-048   300-POST-PAYMENT WAS POSTING THE    *
004666*                            SCHEDULED MONTHLY PAYMENT REGARD-   *
004667*                            LESS OF WHAT THE TELLER KEYED - NO  *
004668*                            WAY TO TAKE A PAYMENT LARGER OR     *
004669*                            SMALLER THAN THE SCHEDULE.  LOAN-   *
004671*                            PAYMENT-AMOUNT ADDED TO THE MASTER  *
004672*                            (CARVED FROM FILLER, SEE LOAN3000)  *
004673*                            AND THE PAYMENT TEST NOW COMPARES   *
004674*                            THE ACTUAL AMOUNT TENDERED AGAINST  *
004675*                            THE SCHEDULED PAYMENT PER THE LOAN  *
004676*                            COMMITTEE'S POSTING RULE.            *
004678* 030221   RLH   CR-21-019   200-APPLY-LOAN WAS REJECTING ANY     *
004679*                            APPLICATION OVER $500,000 - THERE IS *
004680*                            NO SUCH CEILING IN THE LOAN COMMIT-  *
004681*                            TEE'S RULES, JUST THE 10% COMPENSAT- *
004682*                            ING BALANCE TEST ABOVE.  CAP REMOVED,*
004683*                            POSITIVE-AMOUNT CHECK ONLY.          *
004684*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CONSOLE IS CRT
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERIC-SIGN-CLASS IS "+" THRU "-"
005400     UPSI-0 ON STATUS IS RERUN-REQUESTED
005500              OFF STATUS IS NORMAL-DAILY-RUN.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ACCT-MASTER-IN  ASSIGN TO ACCTIN
005900            ORGANIZATION IS RECORD SEQUENTIAL.
006000     SELECT ACCT-MASTER-OUT ASSIGN TO ACCTOUT
006100            ORGANIZATION IS RECORD SEQUENTIAL.
006200     SELECT LOAN-MASTER-IN  ASSIGN TO LOANIN
006300            ORGANIZATION IS RECORD SEQUENTIAL.
006400     SELECT LOAN-MASTER-OUT ASSIGN TO LOANOUT
006500            ORGANIZATION IS RECORD SEQUENTIAL.
006800     SELECT TXN-JOURNAL-FILE ASSIGN TO TXNJRNL
006900            ORGANIZATION IS RECORD SEQUENTIAL.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  ACCT-MASTER-IN
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS ACCT-IN-REC.
007500 01  ACCT-IN-REC                       PIC X(169).
007600 FD  ACCT-MASTER-OUT
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS ACCT-OUT-REC.
007900 01  ACCT-OUT-REC                      PIC X(169).
008000 FD  LOAN-MASTER-IN
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS LOAN-IN-REC.
008300 01  LOAN-IN-REC                       PIC X(84).
008400 FD  LOAN-MASTER-OUT
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS LOAN-OUT-REC.
008700 01  LOAN-OUT-REC                      PIC X(84).
009200 FD  TXN-JOURNAL-FILE
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS TXN-OUT-REC.
009500 01  TXN-OUT-REC                       PIC X(127).
009600 WORKING-STORAGE SECTION.
009700     COPY '/USERS/DEVEL/ACCT1100.CBL'.
009800     COPY '/USERS/DEVEL/LOAN3000.CBL'.
009900     COPY '/USERS/DEVEL/TXN2000.CBL'.
010000*----------------------------------------------------------------
010100*    IN-MEMORY ACCOUNT MASTER TABLE - SAME SHAPE AS BANKRULE'S,
010200*    WE RELOAD IT HERE SO A DISBURSEMENT OR PAYMENT CAN POST TO
010300*    THE BORROWER'S ACCOUNT WITHOUT A SECOND PASS OF THE FILE.
010400*----------------------------------------------------------------
010500 01  WS-ACCT-TABLE.
010600     05  WS-ACCT-ENTRY OCCURS 3000 TIMES
010700                       INDEXED BY WS-ACCT-IX.
010800         10  TBL-ACCT-NUMBER           PIC X(12).
010810         10  TBL-ACCT-CUST-ID          PIC X(12).
010820         10  TBL-ACCT-TYPE             PIC X(1).
010900         10  TBL-ACCT-STATUS           PIC X(1).
011000         10  TBL-ACCT-CURRENCY         PIC X(3).
011100         10  TBL-ACCT-BALANCE          PIC S9(9)V99 COMP-3.
011110         10  TBL-ACCT-INT-RATE         PIC 9(2)V99  COMP-3.
011120         10  TBL-ACCT-MONTHLY-TOTAL    PIC S9(9)V99 COMP-3.
011130         10  TBL-ACCT-LAST-TXN-DATE    PIC 9(8).
011140         10  TBL-ACCT-BUSINESS-NAME    PIC X(30).
011150         10  TBL-ACCT-TAX-ID           PIC X(15).
011200         10  FILLER                    PIC X(06).
011160*           FULL ACCOUNT ROW CARRIED HERE, NOT JUST THE FIELDS
011170*           THIS PROGRAM POSTS TO - SEE CR-11-054.
011300 01  WS-ACCT-COUNT                     PIC S9(4) COMP VALUE ZERO.
011400 01  WS-FOUND-IX                       PIC S9(4) COMP VALUE ZERO.
011500 01  WS-SEARCH-SW                      PIC X(1)  VALUE 'N'.
011600     88  WS-SEARCH-FOUND               VALUE 'Y'.
011700*----------------------------------------------------------------
011800*    TERM-TO-RATE TABLE, LOADED BY VALUE (SAME VALUE/REDEFINES
011900*    TRICK AS BNKPARM.CBL - SEE 1987 LOAN COMMITTEE RATE SHEET).
012000*----------------------------------------------------------------
012100 01  WS-RATE-TABLE.
012200     05  WS-RATE-ENTRY OCCURS 5 TIMES INDEXED BY WS-RATE-IX.
012300         10  WS-RATE-TERM              PIC 9(3)     COMP-3.
012400         10  WS-RATE-PCT               PIC 9(2)V99  COMP-3.
012500 01  WS-RATE-VALUES.
012600     05  FILLER                        PIC 9(3)    VALUE 012.
012700     05  FILLER                        PIC 9(2)V99 VALUE 5.50.
012800     05  FILLER                        PIC 9(3)    VALUE 024.
012900     05  FILLER                        PIC 9(2)V99 VALUE 6.00.
013000     05  FILLER                        PIC 9(3)    VALUE 036.
013100     05  FILLER                        PIC 9(2)V99 VALUE 6.50.
013200     05  FILLER                        PIC 9(3)    VALUE 048.
013300     05  FILLER                        PIC 9(2)V99 VALUE 7.00.
013400     05  FILLER                        PIC 9(3)    VALUE 060.
013500     05  FILLER                        PIC 9(2)V99 VALUE 7.50.
013600 01  FILLER REDEFINES WS-RATE-VALUES.
013700     05  WS-RATE-LOAD-ENTRY OCCURS 5 TIMES.
013800         10  WS-RATE-LOAD-TERM         PIC 9(3).
013900         10  WS-RATE-LOAD-PCT          PIC 9(2)V99.
014000 01  WS-DEFAULT-RATE-PCT               PIC 9(2)V99 COMP-3
014100                                       VALUE 8.00.
014200*----------------------------------------------------------------
014300*    NEXT-LOAN-ID COUNTER - PREFIX IS FIXED, SEQUENCE INCREMENTS.
014400*----------------------------------------------------------------
014500 01  WS-NEXT-LOAN-SEQ                  PIC S9(8) COMP VALUE ZERO.
014600 01  WS-RATE-IX2                       PIC S9(4) COMP VALUE ZERO.
014700 01  WS-TERM-FOUND-IX                  PIC S9(4) COMP VALUE ZERO.
014800 01  WS-APPLY-RATE                     PIC 9(2)V99 COMP-3
014900                                       VALUE ZERO.
014920*----------------------------------------------------------------
014940*    ELIGIBILITY WORK AREA - SEE CR-15-063, 10% OF PRINCIPAL
014960*    MUST BE ON DEPOSIT BEFORE THE LOAN COMMITTEE WILL FUND IT.
014980*----------------------------------------------------------------
014990 01  WS-MIN-BALANCE-REQD               PIC S9(9)V99 COMP-3
014995                                       VALUE ZERO.
015000*----------------------------------------------------------------
015100*    LEVEL-PAYMENT WORK AREAS.
015200*----------------------------------------------------------------
015300 01  WS-MONTHLY-RATE                   PIC S9(3)V9(6) COMP-3
015400                                       VALUE ZERO.
015500 01  WS-ONE-PLUS-R-N                   PIC S9(5)V9(6) COMP-3
015600                                       VALUE ZERO.
015700 01  WS-PAYMENT-CALC                   PIC S9(7)V99   COMP-3
015800                                       VALUE ZERO.
015900 01  WS-INT-PORTION                    PIC S9(7)V99   COMP-3
016000                                       VALUE ZERO.
016100 01  WS-PRIN-PORTION                   PIC S9(7)V99   COMP-3
016200                                       VALUE ZERO.
016300 01  WS-LOOP-CTR                       PIC S9(4) COMP VALUE ZERO.
016400 01  WS-REJECT-SW                      PIC X(1)  VALUE 'N'.
016500     88  WS-LOAN-REJECTED              VALUE 'Y'.
016600 01  WS-REJECT-REASON                  PIC X(30) VALUE SPACES.
016700 01  WS-RUN-DATE-8                     PIC 9(8)  VALUE ZERO.
016800 01  WS-PARM-CARD                      PIC X(08) VALUE SPACES.
016900 01  WS-EOF-SW                         PIC X(1)  VALUE 'N'.
017000     88  WS-END-OF-MASTER              VALUE 'Y'.
017100 01  WS-EOF-LOAN-SW                    PIC X(1)  VALUE 'N'.
017200     88  WS-END-OF-LOANS               VALUE 'Y'.
017300 01  WS-CONTROLS.
017400     05  WS-LOANS-READ                 PIC S9(7) COMP-3 VALUE 0.
017500     05  WS-LOANS-APPROVED             PIC S9(7) COMP-3 VALUE 0.
017600     05  WS-LOANS-ACTIVATED            PIC S9(7) COMP-3 VALUE 0.
017700     05  WS-PAYMENTS-POSTED            PIC S9(7) COMP-3 VALUE 0.
017800     05  WS-LOANS-PAID-OFF             PIC S9(7) COMP-3 VALUE 0.
017900     05  WS-LOANS-REJECTED             PIC S9(7) COMP-3 VALUE 0.
018000     05  FILLER                        PIC X(06).
018100 PROCEDURE DIVISION.
018200 001-MAIN-LINE.
018300     DISPLAY SPACES UPON CRT.
018400     DISPLAY '* * * B A N K L O A N  -  LOAN REQUEST RUN'
018500         UPON CRT AT 0101.
018600     ACCEPT WS-PARM-CARD FROM COMMAND-LINE.
018700     UNSTRING WS-PARM-CARD DELIMITED BY SPACE
018800         INTO WS-RUN-DATE-8.
018900     PERFORM 040-INIT-RATE-TABLE THRU 040-EXIT.
019000     OPEN INPUT  ACCT-MASTER-IN.
019100     PERFORM 045-LOAD-ACCT-TABLE THRU 045-EXIT
019200         UNTIL WS-END-OF-MASTER.
019300     CLOSE ACCT-MASTER-IN.
019400     OPEN INPUT  LOAN-MASTER-IN
019600     OPEN OUTPUT LOAN-MASTER-OUT
019700                 TXN-JOURNAL-FILE.
019800     PERFORM 060-READ-LOAN THRU 060-EXIT.
019900     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
020000         UNTIL WS-END-OF-LOANS.
020200     CLOSE LOAN-MASTER-IN
020400           LOAN-MASTER-OUT
020500           TXN-JOURNAL-FILE.
020600     OPEN OUTPUT ACCT-MASTER-OUT.
020700     PERFORM 800-WRITE-ACCT-TABLE THRU 800-EXIT
020800         VARYING WS-ACCT-IX FROM 1 BY 1
020900         UNTIL WS-ACCT-IX > WS-ACCT-COUNT.
021000     CLOSE ACCT-MASTER-OUT.
021100     PERFORM 900-WRITE-CONTROLS THRU 900-EXIT.
021200     STOP RUN.
021300*
021400 040-INIT-RATE-TABLE.
021500     PERFORM VARYING WS-RATE-IX2 FROM 1 BY 1
021600         UNTIL WS-RATE-IX2 > 5
021700         MOVE WS-RATE-LOAD-TERM (WS-RATE-IX2)
021800             TO WS-RATE-TERM (WS-RATE-IX2)
021900         MOVE WS-RATE-LOAD-PCT (WS-RATE-IX2)
022000             TO WS-RATE-PCT (WS-RATE-IX2).
022100 040-EXIT.
022200     EXIT.
022300*
022400 045-LOAD-ACCT-TABLE.
022500     READ ACCT-MASTER-IN INTO ACCT1100-REC
022600         AT END MOVE 'Y' TO WS-EOF-SW
022700         GO TO 045-EXIT.
022800     ADD 1 TO WS-ACCT-COUNT.
022900     SET WS-ACCT-IX TO WS-ACCT-COUNT.
023000     MOVE ACCT-NUMBER          TO TBL-ACCT-NUMBER (WS-ACCT-IX).
023050     MOVE ACCT-CUST-ID         TO TBL-ACCT-CUST-ID (WS-ACCT-IX).
023070     MOVE ACCT-TYPE            TO TBL-ACCT-TYPE (WS-ACCT-IX).
023100     MOVE ACCT-STATUS          TO TBL-ACCT-STATUS (WS-ACCT-IX).
023200     MOVE ACCT-CURRENCY        TO TBL-ACCT-CURRENCY (WS-ACCT-IX).
023300     MOVE ACCT-BALANCE         TO TBL-ACCT-BALANCE (WS-ACCT-IX).
023310     MOVE ACCT-INT-RATE        TO TBL-ACCT-INT-RATE (WS-ACCT-IX).
023320     MOVE ACCT-MONTHLY-TOTAL   TO
023330         TBL-ACCT-MONTHLY-TOTAL (WS-ACCT-IX).
023340     MOVE ACCT-LAST-TXN-DATE-8 TO
023350         TBL-ACCT-LAST-TXN-DATE (WS-ACCT-IX).
023360     MOVE ACCT-BUSINESS-NAME   TO
023370         TBL-ACCT-BUSINESS-NAME (WS-ACCT-IX).
023380     MOVE ACCT-TAX-ID          TO TBL-ACCT-TAX-ID (WS-ACCT-IX).
023400 045-EXIT.
023500     EXIT.
023600*
023700 060-READ-LOAN.
023800     READ LOAN-MASTER-IN INTO LOAN3000-REC
023900         AT END MOVE 'Y' TO WS-EOF-LOAN-SW
024000         GO TO 060-EXIT.
024100     ADD 1 TO WS-LOANS-READ.
024200 060-EXIT.
024300     EXIT.
024400*
024500******************************************************************
024600*   100-PROCESS-REQUEST - DISPATCH ON LOAN STATUS               *
024700******************************************************************
024800 100-PROCESS-REQUEST.
024900     MOVE 'N'                  TO WS-REJECT-SW.
025000     MOVE SPACES               TO WS-REJECT-REASON.
025100     IF LOAN-STATUS-PENDING
025200         PERFORM 200-APPLY-LOAN THRU 200-EXIT
025300     ELSE
025400     IF LOAN-STATUS-APPROVED
025500         PERFORM 250-ACTIVATE-LOAN THRU 250-EXIT
025600     ELSE
025700     IF LOAN-STATUS-ACTIVE
025800         PERFORM 300-POST-PAYMENT THRU 300-EXIT.
025900*    A PAID-OFF OR DEFAULTED LOAN HAS NOTHING TO DO THIS RUN -
026000*    IT IS COPIED THROUGH TO THE NEW MASTER UNCHANGED BELOW.
026300     IF WS-LOAN-REJECTED
026400         ADD 1 TO WS-LOANS-REJECTED
026500         PERFORM 650-WRITE-REJECT-JOURNAL THRU 650-EXIT.
026600     WRITE LOAN-OUT-REC FROM LOAN3000-REC.
026700     PERFORM 060-READ-LOAN THRU 060-EXIT.
026800 100-EXIT.
026900     EXIT.
027000*
027100******************************************************************
027200*   200-APPLY-LOAN - ELIGIBILITY, TERM-TO-RATE, LEVEL PAYMENT   *
027300******************************************************************
027400 200-APPLY-LOAN.
027500     PERFORM 500-FIND-ACCOUNT THRU 500-EXIT.
027600     IF WS-FOUND-IX = ZERO
027700         MOVE 'Y'              TO WS-REJECT-SW
027800         MOVE 'BORROWER ACCOUNT NOT FOUND'
027900                               TO WS-REJECT-REASON
028000         GO TO 200-EXIT.
028100     IF TBL-ACCT-STATUS (WS-FOUND-IX) NOT = 'A'
028200         MOVE 'Y'              TO WS-REJECT-SW
028300         MOVE 'BORROWER ACCOUNT NOT ACTIVE'
028400                               TO WS-REJECT-REASON
028500         GO TO 200-EXIT.
028520     COMPUTE WS-MIN-BALANCE-REQD ROUNDED =
028540         LOAN-PRINCIPAL * 0.10.
028560     IF TBL-ACCT-BALANCE (WS-FOUND-IX) < WS-MIN-BALANCE-REQD
028580         MOVE 'Y'              TO WS-REJECT-SW
028590         MOVE 'BORROWER BALANCE BELOW 10% OF PRINCIPAL'
028595                               TO WS-REJECT-REASON
028598         GO TO 200-EXIT.
028600     IF LOAN-PRINCIPAL NOT > ZERO
028700         MOVE 'Y'              TO WS-REJECT-SW
028800         MOVE 'PRINCIPAL MUST BE GREATER THAN ZERO'
028900                               TO WS-REJECT-REASON
029000         GO TO 200-EXIT.
029100     PERFORM 210-FIND-RATE THRU 210-EXIT.
029200     MOVE WS-APPLY-RATE        TO LOAN-INT-RATE.
029300     PERFORM 220-COMPUTE-PAYMENT THRU 220-EXIT.
029400     MOVE WS-PAYMENT-CALC      TO LOAN-MONTHLY-PAYMENT.
029500     MOVE LOAN-PRINCIPAL       TO LOAN-REMAINING.
029600     MOVE 'V'                  TO LOAN-STATUS.
029700     ADD 1 TO WS-LOANS-APPROVED.
029800 200-EXIT.
029900     EXIT.
030000*
030100 210-FIND-RATE.
030200     MOVE WS-DEFAULT-RATE-PCT  TO WS-APPLY-RATE.
030300     MOVE ZERO                 TO WS-TERM-FOUND-IX.
030400     PERFORM VARYING WS-RATE-IX FROM 1 BY 1
030500         UNTIL WS-RATE-IX > 5
030600         IF WS-RATE-TERM (WS-RATE-IX) = LOAN-TERM-MONTHS
030700             SET WS-TERM-FOUND-IX TO WS-RATE-IX.
030800     IF WS-TERM-FOUND-IX NOT = ZERO
030900         MOVE WS-RATE-PCT (WS-TERM-FOUND-IX) TO WS-APPLY-RATE.
031000 210-EXIT.
031100     EXIT.
031200*
031300******************************************************************
031400*   220-COMPUTE-PAYMENT - STANDARD LEVEL-PAYMENT ANNUITY         *
031500*   FORMULA:  P = L * R(1+R)**N / ((1+R)**N - 1)                 *
031600******************************************************************
031700 220-COMPUTE-PAYMENT.
031800     COMPUTE WS-MONTHLY-RATE ROUNDED = LOAN-INT-RATE / 1200.
031900     MOVE 1                    TO WS-ONE-PLUS-R-N.
032000     PERFORM VARYING WS-LOOP-CTR FROM 1 BY 1
032100         UNTIL WS-LOOP-CTR > LOAN-TERM-MONTHS
032200         COMPUTE WS-ONE-PLUS-R-N ROUNDED =
032300             WS-ONE-PLUS-R-N * (1 + WS-MONTHLY-RATE).
032400     COMPUTE WS-PAYMENT-CALC ROUNDED =
032500         LOAN-PRINCIPAL * WS-MONTHLY-RATE * WS-ONE-PLUS-R-N
032600             / (WS-ONE-PLUS-R-N - 1).
032700 220-EXIT.
032800     EXIT.
032900*
033000******************************************************************
033100*   250-ACTIVATE-LOAN - APPROVED TO ACTIVE, DISBURSE THE CASH    *
033200******************************************************************
033300 250-ACTIVATE-LOAN.
033400     PERFORM 500-FIND-ACCOUNT THRU 500-EXIT.
033500     IF WS-FOUND-IX = ZERO
033600         MOVE 'Y'              TO WS-REJECT-SW
033700         MOVE 'BORROWER ACCOUNT NOT FOUND'
033800                               TO WS-REJECT-REASON
033900         GO TO 250-EXIT.
034000     ADD LOAN-PRINCIPAL TO TBL-ACCT-BALANCE (WS-FOUND-IX).
034100     MOVE 'A'                  TO LOAN-STATUS.
034200     ADD 1 TO WS-LOANS-ACTIVATED.
034300     MOVE TBL-ACCT-NUMBER (WS-FOUND-IX) TO TXN-ACCT-NUMBER.
034400     MOVE 'LD'                 TO TXN-TYPE.
034500     MOVE LOAN-PRINCIPAL       TO TXN-AMOUNT.
034600     MOVE TBL-ACCT-CURRENCY (WS-FOUND-IX) TO TXN-CURRENCY.
034700     MOVE WS-RUN-DATE-8        TO TXN-DATE-8.
034800     MOVE 'LOAN DISBURSEMENT'  TO TXN-DESCRIPTION.
035100     MOVE TBL-ACCT-BALANCE (WS-FOUND-IX) TO TXN-BALANCE-AFTER.
035200     MOVE LOAN-ID              TO TXN-RELATED-ACCT.
035300     MOVE 'P'                  TO TXN-STATUS.
035400     WRITE TXN-OUT-REC FROM TXN2000-REC.
035500 250-EXIT.
035600     EXIT.
035700*
035800******************************************************************
035900*   300-POST-PAYMENT - SPLIT INTEREST/PRINCIPAL, CHECK PAYOFF    *
036000******************************************************************
036100 300-POST-PAYMENT.
036200     PERFORM 500-FIND-ACCOUNT THRU 500-EXIT.
036300     IF WS-FOUND-IX = ZERO
036400         MOVE 'Y'              TO WS-REJECT-SW
036500         MOVE 'BORROWER ACCOUNT NOT FOUND'
036600                               TO WS-REJECT-REASON
036700         GO TO 300-EXIT.
036750     IF LOAN-REMAINING NOT > ZERO
036760         MOVE 'Y'              TO WS-REJECT-SW
036770         MOVE 'LOAN ALREADY PAID OFF'
036780                               TO WS-REJECT-REASON
036790         GO TO 300-EXIT.
036800     IF LOAN-PAYMENT-AMOUNT < LOAN-MONTHLY-PAYMENT
036900         MOVE 'Y'              TO WS-REJECT-SW
037000         MOVE 'PAYMENT BELOW SCHEDULED AMOUNT'
037100                               TO WS-REJECT-REASON
037200         GO TO 300-EXIT.
037300     COMPUTE WS-MONTHLY-RATE ROUNDED = LOAN-INT-RATE / 1200.
037400     COMPUTE WS-INT-PORTION ROUNDED =
037500         LOAN-REMAINING * WS-MONTHLY-RATE.
037600     COMPUTE WS-PRIN-PORTION = LOAN-PAYMENT-AMOUNT - WS-INT-PORTION.
037700     IF WS-PRIN-PORTION > LOAN-REMAINING
037750         MOVE LOAN-REMAINING   TO WS-PRIN-PORTION.
037800     SUBTRACT WS-PRIN-PORTION FROM LOAN-REMAINING.
037900     SUBTRACT LOAN-PAYMENT-AMOUNT FROM
038000         TBL-ACCT-BALANCE (WS-FOUND-IX).
038100     ADD 1 TO WS-PAYMENTS-POSTED.
038200     IF LOAN-REMAINING = ZERO
038300         MOVE 'O'              TO LOAN-STATUS
038400         ADD 1 TO WS-LOANS-PAID-OFF.
038500     MOVE TBL-ACCT-NUMBER (WS-FOUND-IX) TO TXN-ACCT-NUMBER.
038600     MOVE 'LP'                 TO TXN-TYPE.
038700     MOVE LOAN-PAYMENT-AMOUNT TO TXN-AMOUNT.
038800     MOVE TBL-ACCT-CURRENCY (WS-FOUND-IX) TO TXN-CURRENCY.
038900     MOVE WS-RUN-DATE-8        TO TXN-DATE-8.
039000     MOVE 'LOAN PAYMENT'       TO TXN-DESCRIPTION.
039100     MOVE TBL-ACCT-BALANCE (WS-FOUND-IX) TO TXN-BALANCE-AFTER.
039200     MOVE LOAN-ID              TO TXN-RELATED-ACCT.
039300     MOVE 'P'                  TO TXN-STATUS.
039400     WRITE TXN-OUT-REC FROM TXN2000-REC.
039450     MOVE ZERO                 TO LOAN-PAYMENT-AMOUNT.
039500 300-EXIT.
039600     EXIT.
039700*
039800******************************************************************
039900*   500-FIND-ACCOUNT - LINEAR SEARCH OF THE IN-MEMORY TABLE      *
040000******************************************************************
040100 500-FIND-ACCOUNT.
040200     MOVE 'N'                  TO WS-SEARCH-SW.
040300     MOVE ZERO                 TO WS-FOUND-IX.
040400     SET WS-ACCT-IX TO 1.
040500     SEARCH WS-ACCT-ENTRY VARYING WS-ACCT-IX
040600         AT END NEXT SENTENCE
040700         WHEN TBL-ACCT-NUMBER (WS-ACCT-IX) = LOAN-ACCT-NUMBER
040800             MOVE 'Y'          TO WS-SEARCH-SW.
040900     IF WS-SEARCH-FOUND
041000         SET WS-FOUND-IX TO WS-ACCT-IX.
041100 500-EXIT.
041200     EXIT.
041300*
041400******************************************************************
041500*   650-WRITE-REJECT-JOURNAL                                     *
041600******************************************************************
041700 650-WRITE-REJECT-JOURNAL.
041800     MOVE LOAN-ACCT-NUMBER     TO TXN-ACCT-NUMBER.
041900     MOVE 'LP'                 TO TXN-TYPE.
042000     MOVE ZERO                 TO TXN-AMOUNT.
042100     MOVE SPACES               TO TXN-CURRENCY.
042200     MOVE WS-RUN-DATE-8        TO TXN-DATE-8.
042300     MOVE WS-REJECT-REASON     TO TXN-DESCRIPTION.
042400     MOVE ZERO                 TO TXN-BALANCE-AFTER.
042500     MOVE LOAN-ID              TO TXN-RELATED-ACCT.
042600     MOVE 'R'                  TO TXN-STATUS.
042700     WRITE TXN-OUT-REC FROM TXN2000-REC.
042800 650-EXIT.
042900     EXIT.
043000*
044300******************************************************************
044400*   800-WRITE-ACCT-TABLE - REWRITE THE UPDATED MASTER            *
044500******************************************************************
044600 800-WRITE-ACCT-TABLE.
044700     MOVE SPACES               TO ACCT1100-REC.
044800     MOVE TBL-ACCT-NUMBER (WS-ACCT-IX)   TO ACCT-NUMBER.
044810     MOVE TBL-ACCT-CUST-ID (WS-ACCT-IX)  TO ACCT-CUST-ID.
044820     MOVE TBL-ACCT-TYPE (WS-ACCT-IX)     TO ACCT-TYPE.
044900     MOVE TBL-ACCT-STATUS (WS-ACCT-IX)   TO ACCT-STATUS.
045000     MOVE TBL-ACCT-CURRENCY (WS-ACCT-IX) TO ACCT-CURRENCY.
045100     MOVE TBL-ACCT-BALANCE (WS-ACCT-IX)  TO ACCT-BALANCE.
045110     MOVE TBL-ACCT-INT-RATE (WS-ACCT-IX) TO ACCT-INT-RATE.
045120     MOVE TBL-ACCT-MONTHLY-TOTAL (WS-ACCT-IX) TO
045130         ACCT-MONTHLY-TOTAL.
045140     MOVE TBL-ACCT-LAST-TXN-DATE (WS-ACCT-IX) TO
045150         ACCT-LAST-TXN-DATE-8.
045160     MOVE TBL-ACCT-BUSINESS-NAME (WS-ACCT-IX) TO
045170         ACCT-BUSINESS-NAME.
045180     MOVE TBL-ACCT-TAX-ID (WS-ACCT-IX)   TO ACCT-TAX-ID.
045200     WRITE ACCT-OUT-REC FROM ACCT1100-REC.
045300 800-EXIT.
045400     EXIT.
045500*
045600******************************************************************
045700*   900-WRITE-CONTROLS - OPERATOR CONSOLE CONTROL TOTALS         *
045800******************************************************************
045900 900-WRITE-CONTROLS.
046000     DISPLAY SPACES            UPON CRT.
046100     DISPLAY 'BANKLOAN CONTROL TOTALS' UPON CRT AT 0901.
046200     DISPLAY 'LOANS READ        ' WS-LOANS-READ      UPON CRT
046300         AT 1001.
046400     DISPLAY 'LOANS APPROVED    ' WS-LOANS-APPROVED  UPON CRT
046500         AT 1101.
046600     DISPLAY 'LOANS ACTIVATED   ' WS-LOANS-ACTIVATED UPON CRT
046700         AT 1201.
046800     DISPLAY 'PAYMENTS POSTED   ' WS-PAYMENTS-POSTED UPON CRT
046900         AT 1301.
047000     DISPLAY 'LOANS PAID OFF    ' WS-LOANS-PAID-OFF  UPON CRT
047100         AT 1401.
047200     DISPLAY 'LOANS REJECTED    ' WS-LOANS-REJECTED  UPON CRT
047300         AT 1501.
047400 900-EXIT.
047500     EXIT.
