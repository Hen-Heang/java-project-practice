000100*----------------------------------------------------------
000200* COPY MEMBER MAINTAINED BY D.P. - DO NOT HAND-KEY INTO A
000300* PROGRAM, COPY IT.  ONE LAYOUT SERVES EVERY POSTING PROGRAM
000310* AND THE BANKRPT JOURNAL READ, SO EVERYTHING LINES UP.
000320*----------------------------------------------------------
000400* TXN2000 - TRANSACTION RECORD LAYOUT
000500* USED BOTH AS THE INCOMING REQUEST RECORD (TXN-BALANCE-
000600* AFTER AND TXN-STATUS ARE BLANK ON INPUT) AND AS THE
000700* JOURNAL RECORD WRITTEN BY BANKRULE, BANKMNT AND BANKLOAN.
000800*----------------------------------------------------------
000900 01  TXN2000-REC.
001000     05  TXN-ACCT-NUMBER               PIC X(12).
001100     05  TXN-TYPE                      PIC X(2).
001200         88  TXN-IS-DEPOSIT            VALUE 'DP'.
001300         88  TXN-IS-WITHDRAWAL         VALUE 'WD'.
001400         88  TXN-IS-TRANSFER-IN        VALUE 'TI'.
001500         88  TXN-IS-TRANSFER-OUT       VALUE 'TO'.
001600         88  TXN-IS-INTEREST           VALUE 'IN'.
001700         88  TXN-IS-FEE                VALUE 'FE'.
001800         88  TXN-IS-LOAN-DISB          VALUE 'LD'.
001900         88  TXN-IS-LOAN-PAYMENT       VALUE 'LP'.
002000     05  TXN-AMOUNT                    PIC S9(7)V99  COMP-3.
002100     05  TXN-CURRENCY                  PIC X(3).
002200     05  TXN-DATE.
002300         10  TXN-DATE-YYYY             PIC 9(4).
002400         10  TXN-DATE-MM               PIC 9(2).
002500         10  TXN-DATE-DD               PIC 9(2).
002600     05  TXN-DATE-8 REDEFINES TXN-DATE PIC 9(8).
002700     05  TXN-DATE-YR-MO REDEFINES TXN-DATE.
002800         10  TXN-DATE-CCYYMM           PIC 9(6).
002900         10  FILLER                    PIC 9(2).
003000     05  TXN-DESCRIPTION               PIC X(30).
003100     05  TXN-BALANCE-AFTER             PIC S9(9)V99  COMP-3.
003200     05  TXN-RELATED-ACCT              PIC X(12).
003300     05  TXN-STATUS                    PIC X(1).
003400         88  TXN-STATUS-POSTED         VALUE 'P'.
003500         88  TXN-STATUS-REJECTED       VALUE 'R'.
003600     05  FILLER                        PIC X(15).
003700******************************************************************
