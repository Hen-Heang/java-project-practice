000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CALCRULE.
000300 AUTHOR.         J L PRATT.
000400 INSTALLATION.   FIRST COLONIAL TRUST - DATA PROCESSING.
000500 DATE-WRITTEN.   05/19/1989.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DEPOSIT SYSTEMS GROUP
000800                 ONLY.  DO NOT RELEASE OUTSIDE D.P. WITHOUT
000900                 AUDIT SIGN-OFF.
001000******************************************************************
001100*                                                                *
001200*   C A L C R U L E   -   GENERAL ARITHMETIC REQUEST EVALUATOR   *
001300*                                                                *
001400*   READS A REQUEST FILE OF TWO SIGNED OPERANDS AND AN           *
001500*   OPERATION CODE, PERFORMS THE REQUESTED ARITHMETIC, AND       *
001600*   WRITES THE SAME RECORD BACK OUT WITH CALC-RESULT AND         *
001700*   CALC-STATUS FILLED IN.  ORIGINALLY BUILT SO THE INTEREST     *
001800*   AND FEE ROUTINES IN BANKMNT COULD BE DESK-CHECKED BY         *
001900*   RUNNING THE SAME FIGURES THROUGH A STANDALONE JOB BEFORE     *
002000*   THE OVERNIGHT RUN - STILL USED THAT WAY BY OPERATIONS.       *
002100*                                                                *
002200******************************************************************
002300*                     C H A N G E    L O G                      *
002400*----------------------------------------------------------------*
002500* DATE     BY    TICKET      DESCRIPTION                         *
002600*----------------------------------------------------------------*
002700* 051989   JLP   NEW         ORIGINAL PROGRAM - ADD AND          *
002800*                            SUBTRACT ONLY.                      *
002900* 102290   JLP   CR-90-144   MULTIPLY AND DIVIDE ADDED AT        *
003000*                            OPERATIONS' REQUEST SO THE LOAN     *
003100*                            PAYMENT WORKSHEET COULD BE CHECKED  *
003200*                            THE SAME WAY.                       *
003300* 031593   DWK   CR-93-028   DIVIDE BY ZERO WAS ABENDING THE     *
003400*                            RUN - NOW SET TO ERROR STATUS AND   *
003500*                            RESULT ZERO, RUN CONTINUES.         *
003600* 090899   KMS   Y2K-0114    NO DATE FIELDS ON THIS RECORD - NO  *
003700*                            CHANGE REQUIRED, LOGGED FOR THE     *
003800*                            Y2K AUDIT FILE ANYWAY.              *
003900* 061402   AEC   CR-02-077   UNRECOGNIZED OPERATION CODE NOW     *
004000*                            SET TO ERROR STATUS INSTEAD OF      *
004100*                            FALLING THROUGH TO THE ADD LOGIC -  *
004200*                            A BAD CARD WAS SILENTLY TREATED AS  *
004300*                            AN ADD AND NOBODY CAUGHT IT UNTIL   *
004400*                            THE WORKSHEET TOTALS WERE OFF.      *
004500* 042908   AEC   CR-08-066   MULTIPLY AND DIVIDE NOW ROUND       *
004600*                            HALF-UP TO THE CENT INSTEAD OF      *
004700*                            TRUNCATING, TO MATCH BANKMNT'S      *
004800*                            INTEREST ROUNDING RULE.             *
004900*----------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CONSOLE IS CRT
005400     C01 IS TOP-OF-FORM
005500     CLASS NUMERIC-SIGN-CLASS IS "+" THRU "-"
005600     UPSI-0 ON STATUS IS RERUN-REQUESTED
005700              OFF STATUS IS NORMAL-DAILY-RUN.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CALC-REQUEST-FILE ASSIGN TO CALCIN
006100            ORGANIZATION IS RECORD SEQUENTIAL.
006200     SELECT CALC-RESULT-FILE  ASSIGN TO CALCOUT
006300            ORGANIZATION IS RECORD SEQUENTIAL.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  CALC-REQUEST-FILE
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS CALC-IN-REC.
006900 01  CALC-IN-REC                       PIC X(28).
007000 FD  CALC-RESULT-FILE
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS CALC-OUT-REC.
007300 01  CALC-OUT-REC                      PIC X(28).
007400 WORKING-STORAGE SECTION.
007500     COPY '/USERS/DEVEL/CALC5000.CBL'.
007600 01  WS-CALC-RAW REDEFINES CALC5000-REC PIC X(28).
007700*----------------------------------------------------------------
007800*    ROUNDING WORK AREA - THE DIVIDE AND MULTIPLY PATHS BOTH
007900*    COMPUTE ROUNDED INTO THIS FIELD, THE SAME WAY BANKMNT
008000*    ROUNDS ITS INTEREST FIGURE.
008100*----------------------------------------------------------------
008200 01  WS-RAW-RESULT                     PIC S9(9)V99 COMP-3
008300                                       VALUE ZERO.
008310 01  WS-RAW-RESULT-R REDEFINES WS-RAW-RESULT.
008320     05  WS-RAW-RESULT-WHOLE           PIC S9(9) COMP-3.
008330     05  FILLER                        PIC X.
008340*    WHOLE-DOLLARS VIEW - RESERVED FOR THE CONSOLE ECHO OPTION
008350*    REQUESTED UNDER CR-90-144 BUT NEVER BUILT OUT.
008400*----------------------------------------------------------------
009000*    MISCELLANEOUS WORK AND CONTROL FIELDS.
009100*----------------------------------------------------------------
009200 01  WS-EOF-CALC-SW                    PIC X(1)  VALUE 'N'.
009300     88  WS-END-OF-CALC                VALUE 'Y'.
009400 01  WS-CONTROLS.
009500     05  WS-REQUESTS-READ              PIC S9(7) COMP-3 VALUE 0.
009600     05  WS-REQUESTS-OK                PIC S9(7) COMP-3 VALUE 0.
009700     05  WS-REQUESTS-ERROR             PIC S9(7) COMP-3 VALUE 0.
009800     05  FILLER                        PIC X(06).
009900 PROCEDURE DIVISION.
010000 001-MAIN.
010100     DISPLAY SPACES UPON CRT.
010200     DISPLAY '* * * C A L C R U L E  -  ARITHMETIC CHECK RUN'
010300         UPON CRT AT 0101.
010400     OPEN INPUT  CALC-REQUEST-FILE.
010500     OPEN OUTPUT CALC-RESULT-FILE.
010600     PERFORM 010-READ-CALC THRU 010-EXIT.
010700     PERFORM 050-PROCESS-ONE THRU 050-EXIT
010800         UNTIL WS-END-OF-CALC.
010900     CLOSE CALC-REQUEST-FILE CALC-RESULT-FILE.
011000     PERFORM 900-WRITE-CONTROLS THRU 900-EXIT.
011100     STOP RUN.
011200*
011300******************************************************************
011400*   010-READ-CALC - GET THE NEXT REQUEST                         *
011500******************************************************************
011600 010-READ-CALC.
011700     READ CALC-REQUEST-FILE INTO CALC5000-REC
011800         AT END MOVE 'Y' TO WS-EOF-CALC-SW
011900         GO TO 010-EXIT.
012000     ADD 1 TO WS-REQUESTS-READ.
012100 010-EXIT.
012200     EXIT.
012300*
012400******************************************************************
012500*   050-PROCESS-ONE - EVALUATE ONE REQUEST AND WRITE THE RESULT,  *
012600*   THEN CHAIN TO THE NEXT READ                                   *
012700******************************************************************
012800 050-PROCESS-ONE.
012900     PERFORM 100-EVALUATE-CALC THRU 100-EXIT.
013000     WRITE CALC-OUT-REC FROM CALC5000-REC.
013100     PERFORM 010-READ-CALC THRU 010-EXIT.
013200 050-EXIT.
013300     EXIT.
013400*
013500******************************************************************
013600*   100-EVALUATE-CALC - ADD / SUBTRACT / MULTIPLY / DIVIDE ON     *
013700*   CALC-OPERATION.  AN UNRECOGNIZED CODE OR DIVIDE BY ZERO SETS  *
013800*   STATUS ERROR AND RESULT ZERO (SEE CR-93-028, CR-02-077).      *
013900******************************************************************
014000 100-EVALUATE-CALC.
014100     IF CALC-OP-ADD
014200         ADD CALC-OPERAND-1 CALC-OPERAND-2
014300             GIVING CALC-RESULT
014400         MOVE 'K' TO CALC-STATUS
014500         ADD 1 TO WS-REQUESTS-OK
014600         GO TO 100-EXIT.
014700     IF CALC-OP-SUBTRACT
014800         SUBTRACT CALC-OPERAND-2 FROM CALC-OPERAND-1
014900             GIVING CALC-RESULT
015000         MOVE 'K' TO CALC-STATUS
015100         ADD 1 TO WS-REQUESTS-OK
015200         GO TO 100-EXIT.
015300     IF CALC-OP-MULTIPLY
015400         PERFORM 200-DO-MULTIPLY THRU 200-EXIT
015500         GO TO 100-EXIT.
015600     IF CALC-OP-DIVIDE
015700         PERFORM 300-DO-DIVIDE THRU 300-EXIT
015800         GO TO 100-EXIT.
015900     MOVE ZERO TO CALC-RESULT.
016000     MOVE 'E' TO CALC-STATUS.
016100     ADD 1 TO WS-REQUESTS-ERROR.
016200 100-EXIT.
016300     EXIT.
016400*
016500******************************************************************
016600*   200-DO-MULTIPLY - ROUNDED HALF-UP TO THE CENT (CR-08-066)     *
016700******************************************************************
016800 200-DO-MULTIPLY.
016900     COMPUTE WS-RAW-RESULT ROUNDED =
017000         CALC-OPERAND-1 * CALC-OPERAND-2.
017100     MOVE WS-RAW-RESULT TO CALC-RESULT.
017200     MOVE 'K' TO CALC-STATUS.
017300     ADD 1 TO WS-REQUESTS-OK.
017500 200-EXIT.
017600     EXIT.
017700*
017800******************************************************************
017900*   300-DO-DIVIDE - ROUNDED HALF-UP TO THE CENT.  DIVISOR OF      *
018000*   ZERO IS AN ERROR, NOT AN ABEND (CR-93-028).                   *
018100******************************************************************
018200 300-DO-DIVIDE.
018300     IF CALC-OPERAND-2 = ZERO
018400         MOVE ZERO TO CALC-RESULT
018500         MOVE 'E' TO CALC-STATUS
018600         ADD 1 TO WS-REQUESTS-ERROR
018700         GO TO 300-EXIT.
018800     COMPUTE WS-RAW-RESULT ROUNDED =
018900         CALC-OPERAND-1 / CALC-OPERAND-2.
019000     MOVE WS-RAW-RESULT TO CALC-RESULT.
019100     MOVE 'K' TO CALC-STATUS.
019200     ADD 1 TO WS-REQUESTS-OK.
019400 300-EXIT.
019500     EXIT.
019600*
019700******************************************************************
019800*   900-WRITE-CONTROLS - OPERATOR CONSOLE CONTROL TOTALS          *
019900******************************************************************
020000 900-WRITE-CONTROLS.
020100     DISPLAY SPACES            UPON CRT.
020200     DISPLAY 'CALCRULE CONTROL TOTALS' UPON CRT AT 0901.
020300     DISPLAY 'REQUESTS READ     ' WS-REQUESTS-READ   UPON CRT
020400         AT 1001.
020500     DISPLAY 'REQUESTS OK       ' WS-REQUESTS-OK     UPON CRT
020600         AT 1101.
020700     DISPLAY 'REQUESTS IN ERROR ' WS-REQUESTS-ERROR  UPON CRT
020800         AT 1201.
020900 900-EXIT.
021000     EXIT.
