000100*----------------------------------------------------------
000200* STU4100 - STUDENT MAINTENANCE REQUEST RECORD LAYOUT
000300* ONE RECORD PER MAINTENANCE ACTION AGAINST THE STUDENT
000400* MASTER.  AGE AND GPA COME IN AS TEXT SO A BLANK OR A
000500* NON-NUMERIC ENTRY CAN BE TESTED BEFORE IT IS CONVERTED.
000600*----------------------------------------------------------
000700 01  STU4100-REC.
000800     05  STU-MAINT-ACTION              PIC X(1).
000900         88  STU-MAINT-IS-ADD          VALUE 'A'.
001000         88  STU-MAINT-IS-UPDATE       VALUE 'U'.
001100         88  STU-MAINT-IS-DELETE       VALUE 'D'.
001200         88  STU-MAINT-IS-ENROLL       VALUE 'E'.
001300     05  STU-MAINT-ID                  PIC X(6).
001400     05  STU-MAINT-NAME                PIC X(15).
001500     05  STU-MAINT-AGE-IN              PIC X(3).
001600     05  STU-MAINT-EMAIL               PIC X(25).
001700     05  STU-MAINT-GPA-IN              PIC X(3).
001800     05  STU-MAINT-COURSE              PIC X(20).
001900     05  FILLER                        PIC X(10).
002000******************************************************************
