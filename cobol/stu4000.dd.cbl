000100*----------------------------------------------------------
000200* STU4000 - STUDENT MASTER RECORD LAYOUT
000300* LINE-SEQUENTIAL MASTER, ONE RECORD PER STUDENT, LOADED
000400* INTO THE WS-STUDENT-TABLE IN STUREG AND REWRITTEN WHOLE
000500* AT SAVE TIME.  KEY IS STU-ID (NOT UNIQUE ON THE FILE
000600* UNTIL STUREG HAS REJECTED ANY DUPLICATE ADD).
000700*----------------------------------------------------------
000800 01  STU4000-REC.
000900     05  STU-ID                        PIC X(6).
001000     05  STU-NAME                      PIC X(15).
001100     05  STU-AGE                       PIC 9(3).
001200     05  STU-EMAIL                     PIC X(25).
001300     05  STU-GPA                       PIC 9(1)V99.
001400     05  STU-COURSE-TABLE OCCURS 5 TIMES
001500                          INDEXED BY STU-COURSE-IX.
001600         10  STU-COURSES               PIC X(20).
001700     05  STU-COURSE-COUNT              PIC 9(1).
001800     05  FILLER                        PIC X(10).
001900******************************************************************
