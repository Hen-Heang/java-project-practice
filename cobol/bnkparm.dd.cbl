000100*----------------------------------------------------------
000200* BNKPARM - ACCOUNT-TYPE RULE PARAMETER TABLE
000300* SHARED BY BANKRULE, BANKMNT AND BANKLOAN.  ONE ENTRY PER
000400* ACCOUNT TYPE (S/C/B).  LOADED BY VALUE AT COMPILE TIME --
000500* THESE ARE THE BOARD-APPROVED LIMITS, THEY DO NOT COME OFF
000600* A FILE.  SEE 1986 CHARTER, SCHEDULE 4, FOR THE SOURCE OF
000700* THESE FIGURES.
000800*----------------------------------------------------------
000900 01  BNKPARM-TABLE.
001000     05  BNKPARM-ENTRY OCCURS 3 TIMES
001100                       INDEXED BY BNKPARM-IX.
001200         10  BNKPARM-TYPE              PIC X(1).
001300         10  BNKPARM-MIN-BAL           PIC S9(7)V99 COMP-3.
001400         10  BNKPARM-DAILY-LIMIT       PIC S9(7)V99 COMP-3.
001500         10  BNKPARM-MONTHLY-LIMIT     PIC S9(7)V99 COMP-3.
001600         10  BNKPARM-FEE               PIC S9(5)V99 COMP-3.
001700         10  BNKPARM-OVERDRAFT         PIC S9(7)V99 COMP-3.
001750         10  FILLER                    PIC X(04).
001800 01  BNKPARM-VALUES.
001900     05  FILLER                        PIC X(1)  VALUE 'S'.
002000     05  FILLER                        PIC S9(7)V99 VALUE    500.00.
002100     05  FILLER                        PIC S9(7)V99 VALUE   5000.00.
002200     05  FILLER                        PIC S9(7)V99 VALUE  50000.00.
002300     05  FILLER                        PIC S9(5)V99 VALUE      5.00.
002400     05  FILLER                        PIC S9(7)V99 VALUE      0.00.
002500     05  FILLER                        PIC X(1)  VALUE 'C'.
002600     05  FILLER                        PIC S9(7)V99 VALUE    100.00.
002700     05  FILLER                        PIC S9(7)V99 VALUE  10000.00.
002800     05  FILLER                        PIC S9(7)V99 VALUE 100000.00.
002900     05  FILLER                        PIC S9(5)V99 VALUE     10.00.
003000     05  FILLER                        PIC S9(7)V99 VALUE   1000.00.
003100     05  FILLER                        PIC X(1)  VALUE 'B'.
003200     05  FILLER                        PIC S9(7)V99 VALUE   2500.00.
003300     05  FILLER                        PIC S9(7)V99 VALUE  50000.00.
003400     05  FILLER                        PIC S9(7)V99 VALUE 500000.00.
003500     05  FILLER                        PIC S9(5)V99 VALUE     25.00.
003600     05  FILLER                        PIC S9(7)V99 VALUE      0.00.
003700 01  FILLER REDEFINES BNKPARM-VALUES.
003800     05  BNKPARM-LOAD-ENTRY OCCURS 3 TIMES.
003900         10  BNKPARM-LOAD-TYPE         PIC X(1).
004000         10  BNKPARM-LOAD-MIN-BAL      PIC S9(7)V99.
004100         10  BNKPARM-LOAD-DAILY-LIMIT  PIC S9(7)V99.
004200         10  BNKPARM-LOAD-MONTHLY-LIMIT PIC S9(7)V99.
004300         10  BNKPARM-LOAD-FEE          PIC S9(5)V99.
004400         10  BNKPARM-LOAD-OVERDRAFT    PIC S9(7)V99.
004500*    BNKPARM-LOAD-ENTRY REDEFINES THE VALUE AREA SO 001-MAIN
004600*    CAN PERFORM A SIMPLE TABLE-TO-TABLE MOVE AT STARTUP
004700*    INSTEAD OF SIX MOVE STATEMENTS PER ENTRY.
004800 01  SAVINGS-FIXED-RATE                PIC 9(2)V99 COMP-3
004900                                       VALUE 3.50.
005000*    SAVINGS ACCOUNTS ARE OPENED AT THIS FIXED RATE -- SEE
005100*    BANKRULE BUSINESS RULES, "SAVINGS INTEREST RATE".
