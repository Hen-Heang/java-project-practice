000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BANKMNT.
000300 AUTHOR.         D W KOVACH.
000400 INSTALLATION.   FIRST COLONIAL TRUST - DATA PROCESSING.
000500 DATE-WRITTEN.   06/02/1986.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DEPOSIT SYSTEMS GROUP
000800                 ONLY.  DO NOT RELEASE OUTSIDE D.P. WITHOUT
000900                 AUDIT SIGN-OFF.
001000******************************************************************
001100*                                                                *
001200*   B A N K M N T   -   MONTHLY ACCOUNT MAINTENANCE RUN          *
001300*                                                                *
001400*   RUNS ONCE A MONTH AGAINST THE ACCOUNT MASTER.  CREDITS       *
001500*   SAVINGS INTEREST AT THE FIXED RATE, THEN CHARGES THE         *
001600*   MONTHLY MAINTENANCE FEE WHEN THE BALANCE IS BELOW THE        *
001700*   MINIMUM FOR THE ACCOUNT TYPE.  WRITES A JOURNAL ENTRY        *
001800*   FOR EACH POSTING SO BANKRPT CAN PICK THEM UP.                *
001900*                                                                *
002000******************************************************************
002100*                     C H A N G E    L O G                      *
002200*----------------------------------------------------------------*
002300* DATE     BY    TICKET      DESCRIPTION                         *
002400*----------------------------------------------------------------*
002500* 060286   DWK   NEW         ORIGINAL PROGRAM.                   *
002600* 021787   DWK   CR-87-009   FEE WAIVED WHEN BALANCE AT OR       *
002700*                            ABOVE THE MINIMUM - PREVIOUSLY WE   *
002800*                            CHARGED THE FEE UNCONDITIONALLY.    *
002900* 091087   RLH   CR-87-061   BUSINESS ACCOUNT TYPE ADDED TO THE  *
003000*                            FEE/MINIMUM TABLE (SHARED WITH      *
003100*                            BANKRULE).                          *
003200* 040390   DWK   CR-90-033   INTEREST ROUNDED TO THE CENT        *
003300*                            BEFORE POSTING - AUDIT FINDING      *
003400*                            89-22 (WE WERE TRUNCATING).         *
003500* 021598   KMS   CR-98-009   MINIMUM BALANCE / FEE TABLE MOVED   *
003600*                            TO BNKPARM COPY MEMBER.             *
003700* 090799   KMS   Y2K-0114    4-DIGIT YEAR ADOPTED ON THE         *
003800*                            ACCOUNT MASTER DATE FIELDS.         *
003900* 061004   AEC   CR-04-118   FEE NO LONGER CHARGED TO A FROZEN   *
004000*                            OR CLOSED ACCOUNT - PRIOR LOGIC     *
004100*                            POSTED FEES TO DEAD ACCOUNTS.       *
004200* 030409   AEC   CR-09-077   INTEREST NOT CREDITED TO A CLOSED   *
004300*                            ACCOUNT EITHER - SAME FIX APPLIED   *
004400*                            ON THE CREDIT SIDE.                 *
004410* 092318   RLH   CR-18-102   AUDIT FINDING 18-07 - SUSPENDED     *
004420*                            ACCOUNTS WERE STILL DRAWING MONTHLY *
004430*                            INTEREST AND BEING CHARGED THE FEE; *
004440*                            BOTH GATES NOW REQUIRE ACCT-STATUS  *
004450*                            = 'A'.  300-CHARGE-FEE WAS ALSO     *
004460*                            COMPARING BALANCE TO THE MINIMUM-   *
004470*                            BALANCE ENTRY INSTEAD OF THE FEE    *
004480*                            ENTRY, WHICH WAIVED THE FEE FOR     *
004490*                            SOLVENT ACCOUNTS AND CHARGED IT TO  *
004491*                            ACCOUNTS ALREADY BELOW MINIMUM -    *
004492*                            CORRECTED TO CHARGE WHEN BALANCE IS *
004493*                            AT OR ABOVE THE FEE AMOUNT.         *
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CONSOLE IS CRT
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-SIGN-CLASS IS "+" THRU "-"
005200     UPSI-0 ON STATUS IS RERUN-REQUESTED
005300              OFF STATUS IS NORMAL-MONTHLY-RUN.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ACCT-MASTER-IN  ASSIGN TO ACCTIN
005700            ORGANIZATION IS RECORD SEQUENTIAL.
005800     SELECT ACCT-MASTER-OUT ASSIGN TO ACCTOUT
005900            ORGANIZATION IS RECORD SEQUENTIAL.
006000     SELECT TXN-JOURNAL-FILE ASSIGN TO TXNJRNL
006100            ORGANIZATION IS RECORD SEQUENTIAL.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ACCT-MASTER-IN
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS ACCT-IN-REC.
006700 01  ACCT-IN-REC                       PIC X(169).
006800 FD  ACCT-MASTER-OUT
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS ACCT-OUT-REC.
007100 01  ACCT-OUT-REC                      PIC X(169).
007200 FD  TXN-JOURNAL-FILE
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS TXN-OUT-REC.
007500 01  TXN-OUT-REC                       PIC X(127).
007600 WORKING-STORAGE SECTION.
007700     COPY '/USERS/DEVEL/ACCT1100.CBL'.
007800     COPY '/USERS/DEVEL/TXN2000.CBL'.
007900     COPY '/USERS/DEVEL/BNKPARM.CBL'.
008000 01  WS-PARM-IX                        PIC S9(4) COMP VALUE ZERO.
008100 01  WS-PARM-FOUND-IX                  PIC S9(4) COMP VALUE ZERO.
008200 01  WS-RUN-DATE.
008300     05  WS-RUN-DATE-YYYY              PIC 9(4).
008400     05  WS-RUN-DATE-MM                PIC 9(2).
008500     05  WS-RUN-DATE-DD                PIC 9(2).
008600 01  WS-RUN-DATE-8 REDEFINES WS-RUN-DATE PIC 9(8).
008700 01  WS-RUN-DATE-YRMO REDEFINES WS-RUN-DATE.
008800     05  WS-RUN-DATE-CCYYMM            PIC 9(6).
008900     05  FILLER                        PIC 9(2).
009000*    WS-RUN-DATE COMES IN ON THE UPSI/PARM CARD IN PRODUCTION --
009100*    HARD CODED HERE VIA ACCEPT FROM COMMAND-LINE, SAME AS THE
009200*    OLD MB-SHOP JOBS TOOK THEIR CLIENT CODE.
009300 01  WS-PARM-CARD                      PIC X(08) VALUE SPACES.
009400 01  WS-INTEREST-AMT                   PIC S9(7)V99 COMP-3
009500                                       VALUE ZERO.
009600 01  WS-FEE-AMT                        PIC S9(5)V99 COMP-3
009700                                       VALUE ZERO.
009800 01  WS-EOF-SW                         PIC X(1)  VALUE 'N'.
009900     88  WS-END-OF-MASTER              VALUE 'Y'.
010000 01  WS-CONTROLS.
010100     05  WS-RECS-READ                  PIC S9(7) COMP-3 VALUE 0.
010200     05  WS-INT-CREDITED               PIC S9(7) COMP-3 VALUE 0.
010300     05  WS-FEES-CHARGED               PIC S9(7) COMP-3 VALUE 0.
010400     05  WS-TOTAL-INTEREST             PIC S9(9)V99 COMP-3
010500                                       VALUE 0.
010600     05  WS-TOTAL-FEES                 PIC S9(7)V99 COMP-3
010700                                       VALUE 0.
010750     05  FILLER                        PIC X(06).
010800 PROCEDURE DIVISION.
010900 001-MAIN-LINE.
011000     DISPLAY SPACES UPON CRT.
011100     DISPLAY '* * * B A N K M N T  -  MONTHLY MAINTENANCE RUN'
011200         UPON CRT AT 0101.
011300     ACCEPT WS-PARM-CARD FROM COMMAND-LINE.
011400     UNSTRING WS-PARM-CARD DELIMITED BY SPACE
011500         INTO WS-RUN-DATE-8.
011600     PERFORM 050-INIT-PARM-TABLE THRU 050-EXIT.
011700     OPEN INPUT  ACCT-MASTER-IN
011800     OPEN OUTPUT ACCT-MASTER-OUT
011900                 TXN-JOURNAL-FILE.
012000     PERFORM 100-PROCESS-ACCOUNT THRU 100-EXIT
012100         UNTIL WS-END-OF-MASTER.
012200     CLOSE ACCT-MASTER-IN
012300           ACCT-MASTER-OUT
012400           TXN-JOURNAL-FILE.
012500     PERFORM 900-WRITE-CONTROLS THRU 900-EXIT.
012600     STOP RUN.
012700*
012800 050-INIT-PARM-TABLE.
012900     PERFORM VARYING WS-PARM-IX FROM 1 BY 1
013000         UNTIL WS-PARM-IX > 3
013100         MOVE BNKPARM-LOAD-TYPE (WS-PARM-IX)
013200             TO BNKPARM-TYPE (WS-PARM-IX)
013300         MOVE BNKPARM-LOAD-MIN-BAL (WS-PARM-IX)
013400             TO BNKPARM-MIN-BAL (WS-PARM-IX)
013500         MOVE BNKPARM-LOAD-DAILY-LIMIT (WS-PARM-IX)
013600             TO BNKPARM-DAILY-LIMIT (WS-PARM-IX)
013700         MOVE BNKPARM-LOAD-MONTHLY-LIMIT (WS-PARM-IX)
013800             TO BNKPARM-MONTHLY-LIMIT (WS-PARM-IX)
013900         MOVE BNKPARM-LOAD-FEE (WS-PARM-IX)
014000             TO BNKPARM-FEE (WS-PARM-IX)
014100         MOVE BNKPARM-LOAD-OVERDRAFT (WS-PARM-IX)
014200             TO BNKPARM-OVERDRAFT (WS-PARM-IX).
014300 050-EXIT.
014400     EXIT.
014500*
014600******************************************************************
014700*   100-PROCESS-ACCOUNT - ONE ACCOUNT, INTEREST THEN FEE         *
014800******************************************************************
014900 100-PROCESS-ACCOUNT.
015000     READ ACCT-MASTER-IN INTO ACCT1100-REC
015100         AT END MOVE 'Y' TO WS-EOF-SW
015200         GO TO 100-EXIT.
015300     ADD 1 TO WS-RECS-READ.
015400     IF ACCT-STATUS = 'A'
015500         IF ACCT-TYPE-SAVINGS
015600             PERFORM 200-CREDIT-INTEREST THRU 200-EXIT.
015700     IF ACCT-STATUS = 'A'
015800         PERFORM 150-FIND-PARM THRU 150-EXIT
015900         IF ACCT-BALANCE NOT < BNKPARM-FEE (WS-PARM-FOUND-IX)
016000             PERFORM 300-CHARGE-FEE THRU 300-EXIT.
016100     WRITE ACCT-OUT-REC FROM ACCT1100-REC.
016200 100-EXIT.
016300     EXIT.
016400*
016500 150-FIND-PARM.
016600     MOVE ZERO                 TO WS-PARM-FOUND-IX.
016700     PERFORM VARYING WS-PARM-IX FROM 1 BY 1
016800         UNTIL WS-PARM-IX > 3
016900         IF BNKPARM-TYPE (WS-PARM-IX) = ACCT-TYPE
017000             MOVE WS-PARM-IX   TO WS-PARM-FOUND-IX.
017100 150-EXIT.
017200     EXIT.
017300*
017400******************************************************************
017500*   200-CREDIT-INTEREST - SAVINGS ONLY, FIXED RATE FROM BNKPARM  *
017600******************************************************************
017700 200-CREDIT-INTEREST.
017800     COMPUTE WS-INTEREST-AMT ROUNDED =
017900         ACCT-BALANCE * (SAVINGS-FIXED-RATE / 100) / 12.
018000     IF WS-INTEREST-AMT > ZERO
018100         ADD WS-INTEREST-AMT TO ACCT-BALANCE
018200         ADD 1 TO WS-INT-CREDITED
018300         ADD WS-INTEREST-AMT TO WS-TOTAL-INTEREST
018400         MOVE ACCT-NUMBER      TO TXN-ACCT-NUMBER
018500         MOVE 'IN'             TO TXN-TYPE
018600         MOVE WS-INTEREST-AMT  TO TXN-AMOUNT
018700         MOVE ACCT-CURRENCY    TO TXN-CURRENCY
018800         MOVE WS-RUN-DATE-8    TO TXN-DATE-8
018900         MOVE 'MONTHLY INTEREST CREDIT'
019000                               TO TXN-DESCRIPTION
019100         MOVE ACCT-BALANCE     TO TXN-BALANCE-AFTER
019200         MOVE SPACES           TO TXN-RELATED-ACCT
019300         MOVE 'P'              TO TXN-STATUS
019400         WRITE TXN-OUT-REC FROM TXN2000-REC
019500         MOVE WS-RUN-DATE-8    TO ACCT-LAST-TXN-DATE-8.
019600 200-EXIT.
019700     EXIT.
019800*
019900******************************************************************
020000*   300-CHARGE-FEE - ACTIVE ONLY, BALANCE AT OR ABOVE THE FEE    *
020100******************************************************************
020200 300-CHARGE-FEE.
020300     MOVE BNKPARM-FEE (WS-PARM-FOUND-IX) TO WS-FEE-AMT.
020400     SUBTRACT WS-FEE-AMT FROM ACCT-BALANCE.
020500     ADD 1 TO WS-FEES-CHARGED.
020600     ADD WS-FEE-AMT TO WS-TOTAL-FEES.
020700     MOVE ACCT-NUMBER          TO TXN-ACCT-NUMBER.
020800     MOVE 'FE'                 TO TXN-TYPE.
020900     MOVE WS-FEE-AMT           TO TXN-AMOUNT.
021000     MOVE ACCT-CURRENCY        TO TXN-CURRENCY.
021100     MOVE WS-RUN-DATE-8        TO TXN-DATE-8.
021200     MOVE 'MONTHLY MAINTENANCE FEE' TO TXN-DESCRIPTION.
021300     MOVE ACCT-BALANCE         TO TXN-BALANCE-AFTER.
021400     MOVE SPACES               TO TXN-RELATED-ACCT.
021500     MOVE 'P'                  TO TXN-STATUS.
021600     WRITE TXN-OUT-REC FROM TXN2000-REC.
021700     MOVE WS-RUN-DATE-8        TO ACCT-LAST-TXN-DATE-8.
021800 300-EXIT.
021900     EXIT.
022000*
022100******************************************************************
022200*   900-WRITE-CONTROLS - OPERATOR CONSOLE CONTROL TOTALS         *
022300******************************************************************
022400 900-WRITE-CONTROLS.
022500     DISPLAY SPACES            UPON CRT.
022600     DISPLAY 'BANKMNT CONTROL TOTALS' UPON CRT AT 0901.
022700     DISPLAY 'ACCOUNTS READ     ' WS-RECS-READ      UPON CRT
022800         AT 1001.
022900     DISPLAY 'INTEREST CREDITED ' WS-INT-CREDITED   UPON CRT
023000         AT 1101.
023100     DISPLAY 'FEES CHARGED      ' WS-FEES-CHARGED   UPON CRT
023200         AT 1201.
023300     DISPLAY 'TOTAL INTEREST    ' WS-TOTAL-INTEREST UPON CRT
023400         AT 1301.
023500     DISPLAY 'TOTAL FEES        ' WS-TOTAL-FEES     UPON CRT
023600         AT 1401.
023700 900-EXIT.
023800     EXIT.
