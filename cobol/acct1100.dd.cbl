000100*----------------------------------------------------------
000200* COPY MEMBER MAINTAINED BY D.P. - DO NOT HAND-KEY INTO A
000300* PROGRAM, COPY IT.  ONE CHANGE HERE FIXES ALL FOUR CALLERS.
000400*----------------------------------------------------------
000500* ACCT1100 - ACCOUNT MASTER RECORD LAYOUT
000600* ONE RECORD PER BANK ACCOUNT (SAVINGS/CHECKING/BUSINESS),
000700* KEYED BY ACCT-NUMBER ON THE TAPE (ASCENDING).  UPDATED
000800* IN PLACE BY BANKRULE, BANKMNT AND BANKLOAN.
000900*----------------------------------------------------------
001000 01  ACCT1100-REC.
001100     05  ACCT-NUMBER                   PIC X(12).
001200     05  ACCT-CUST-ID                  PIC X(12).
001300     05  ACCT-TYPE                     PIC X(1).
001400         88  ACCT-TYPE-SAVINGS         VALUE 'S'.
001500         88  ACCT-TYPE-CHECKING        VALUE 'C'.
001600         88  ACCT-TYPE-BUSINESS        VALUE 'B'.
001700     05  ACCT-STATUS                   PIC X(1).
001800         88  ACCT-STATUS-ACTIVE        VALUE 'A'.
001900         88  ACCT-STATUS-FROZEN        VALUE 'F'.
002000         88  ACCT-STATUS-SUSPENDED     VALUE 'S'.
002100         88  ACCT-STATUS-CLOSED        VALUE 'C'.
002200     05  ACCT-CURRENCY                 PIC X(3).
002300     05  ACCT-BALANCE                  PIC S9(9)V99  COMP-3.
002400     05  ACCT-INT-RATE                 PIC 9(2)V99   COMP-3.
002500     05  ACCT-MONTHLY-TOTAL            PIC S9(9)V99  COMP-3.
002600     05  ACCT-LAST-TXN-DATE.
002700         10  ACCT-LAST-TXN-YYYY        PIC 9(4).
002800         10  ACCT-LAST-TXN-MM          PIC 9(2).
002900         10  ACCT-LAST-TXN-DD          PIC 9(2).
003000     05  ACCT-LAST-TXN-DATE-8 REDEFINES ACCT-LAST-TXN-DATE
003100                                       PIC 9(8).
003200     05  ACCT-LAST-TXN-YR-MO REDEFINES ACCT-LAST-TXN-DATE.
003300         10  ACCT-LAST-TXN-CCYYMM      PIC 9(6).
003400         10  FILLER                    PIC 9(2).
003500*    ACCT-LAST-TXN-YR-MO LETS THE MONTH-ROLLOVER CHECK IN
003600*    BANKRULE COMPARE YEAR+MONTH WITHOUT THE DAY DIGITS
003700     05  ACCT-BUSINESS-NAME            PIC X(30).
003800     05  ACCT-TAX-ID                   PIC X(15).
003900     05  FILLER                        PIC X(20).
004000******************************************************************
