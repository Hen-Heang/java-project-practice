000100*----------------------------------------------------------
000200* CALC5000 - ARITHMETIC REQUEST / RESULT RECORD LAYOUT
000300* CALC-RESULT AND CALC-STATUS ARE BLANK/ZERO ON THE INPUT
000400* FILE AND FILLED IN BY CALCRULE BEFORE THE SAME RECORD IS
000500* WRITTEN TO THE RESULT FILE.
000600*----------------------------------------------------------
000700 01  CALC5000-REC.
000800     05  CALC-OPERATION                PIC 9(1).
000900         88  CALC-OP-ADD               VALUE 1.
001000         88  CALC-OP-SUBTRACT          VALUE 2.
001100         88  CALC-OP-MULTIPLY          VALUE 3.
001200         88  CALC-OP-DIVIDE            VALUE 4.
001300     05  CALC-OPERAND-1                PIC S9(7)V99  COMP-3.
001400     05  CALC-OPERAND-2                PIC S9(7)V99  COMP-3.
001500     05  CALC-RESULT                   PIC S9(9)V99  COMP-3.
001600     05  CALC-STATUS                   PIC X(1).
001700         88  CALC-STATUS-OK            VALUE 'K'.
001800         88  CALC-STATUS-ERROR         VALUE 'E'.
001900     05  CALC-RESULT-R REDEFINES CALC-RESULT.
002000         10  CALC-RESULT-WHOLE         PIC S9(9) COMP-3.
002100         10  FILLER                    PIC X.
002200*    CALC-RESULT-R IS NOT CURRENTLY MOVED BY ANY PARAGRAPH --
002300*    RESERVED FOR THE WHOLE-DOLLARS DISPLAY FORMAT 100-
002400*    EVALUATE-CALC WILL NEED WHEN THE REPORT-ONLY REQUEST
002500*    (OP CODE 9) COMES ONLINE.  TICKET CR-1991-118.
002600     05  FILLER                        PIC X(10).
002700******************************************************************
