000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BANKRPT.
000300 AUTHOR.         A E CHANDLER.
000400 INSTALLATION.   FIRST COLONIAL TRUST - DATA PROCESSING.
000500 DATE-WRITTEN.   11/12/1990.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DEPOSIT SYSTEMS GROUP
000800                 ONLY.  DO NOT RELEASE OUTSIDE D.P. WITHOUT
000900                 AUDIT SIGN-OFF.
001000******************************************************************
001100*                                                                *
001200*   B A N K R P T   -   ACCOUNT STATEMENT / BANK SUMMARY RUN     *
001300*                                                                *
001400*   READS THE TRANSACTION JOURNAL (SORTED BY ACCT-NUMBER BY THE  *
001500*   TIME IT GETS TO US - SEE JCL) AGAINST THE ACCOUNT MASTER AND *
001600*   PRINTS ONE STATEMENT PER ACCOUNT ON FILE FOR THE RUN'S       *
001700*   DATE RANGE, THEN A ONE-PAGE BANK-WIDE SUMMARY.               *
001800*                                                                *
001900******************************************************************
002000*                     C H A N G E    L O G                      *
002100*----------------------------------------------------------------*
002200* DATE     BY    TICKET      DESCRIPTION                         *
002300*----------------------------------------------------------------*
002400* 111290   AEC   NEW         ORIGINAL PROGRAM.                   *
002500* 042691   AEC   CR-91-040   SUMMARY PAGE ADDED AT OPERATOR'S    *
002600*                            REQUEST - PREVIOUSLY STATEMENTS     *
002700*                            ONLY.                               *
002800* 081596   JLP   CR-96-140   SUMMARY NOW SHOWS THE FRAUD ALERT   *
002900*                            COUNT CARRIED ON THE JOURNAL        *
003000*                            REJECT RECORDS.                     *
003100* 090799   KMS   Y2K-0114    4-DIGIT YEAR ON THE STATEMENT       *
003200*                            HEADING AND DETAIL LINES.           *
003300* 052103   AEC   CR-03-066   REJECTED TRANSACTIONS NO LONGER     *
003400*                            PRINT ON THE STATEMENT - ONLY       *
003500*                            POSTED ACTIVITY, PER AUDIT.         *
003600* 091507   AEC   CR-07-101   STATEMENT NOW SHOWS A RUNNING       *
003700*                            DEBIT/CREDIT SUBTOTAL, NOT JUST     *
003800*                            THE ENDING BALANCE.                 *
003900* 062909   AEC   CR-09-088   STATEMENT RUN NOW TAKES A FROM/TO   *
004000*                            DATE RANGE ON THE PARM CARD AND     *
004100*                            PRINTS EVERY ACCOUNT ON FILE, NOT   *
004200*                            JUST THE ONES WITH JOURNAL HITS -   *
004300*                            A ZERO-ACTIVITY ACCOUNT NOW GETS A  *
004400*                            "NO TRANSACTIONS" STATEMENT.        *
004500* 031412   RLH   CR-12-019   HEADER NOW SHOWS THE HOLDER NAME,   *
004600*                            CURRENT BALANCE AND CURRENCY -      *
004700*                            CUSTOMER MASTER ADDED AS AN INPUT.  *
004800*                            DETAIL LINE NOW SHOWS THE CURRENCY  *
004900*                            AND A SPELLED-OUT TYPE NAME.        *
005000* 031412   RLH   CR-12-019   LOAN DISBURSEMENT/PAYMENT ENTRIES   *
005100*                            (LD/LP) WERE FALLING INTO THE       *
005200*                            DEBIT BUCKET ON THE CREDIT/DEBIT    *
005300*                            SPLIT - THEY ARE LOAN-SIDE ENTRIES  *
005400*                            AND NOW COUNT TOWARD NEITHER.       *
005500* 091815   KMS   CR-15-054   SUMMARY NOW COUNTS ONLY ACTIVE      *
005600*                            ACCOUNTS FOR THE BALANCE AND        *
005700*                            PER-TYPE TOTALS (FROZEN/SUSPENDED/  *
005800*                            CLOSED WERE INFLATING THE DEPOSIT   *
005900*                            FIGURE), AND ADDS THE ACTIVE COUNT  *
006000*                            PER ACCOUNT TYPE AND A CUSTOMER     *
006100*                            COUNT, PER THE 1990 AUDIT MANUAL.   *
006110* 051922   AEC   CR-22-033   SUMMARY ONLY EVER SHOWED ACTIVE     *
006120*                            LOANS - LOAN COMMITTEE ALSO WANTS   *
006130*                            THE TOTAL LOAN COUNT ON FILE, SAME  *
006140*                            AS THE TOTAL/ACTIVE PAIR ALREADY ON *
006150*                            THE ACCOUNT LINE.  TOTAL LOANS NOW  *
006160*                            PRINTS ABOVE ACTIVE LOANS.          *
006200*----------------------------------------------------------------*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     CONSOLE IS CRT
006700     C01 IS TOP-OF-FORM
006800     CLASS NUMERIC-SIGN-CLASS IS "+" THRU "-"
006900     UPSI-0 ON STATUS IS RERUN-REQUESTED
007000              OFF STATUS IS NORMAL-DAILY-RUN.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT ACCT-MASTER-IN  ASSIGN TO ACCTIN
007400            ORGANIZATION IS RECORD SEQUENTIAL.
007500     SELECT CUST-MASTER-IN  ASSIGN TO CUSTIN
007600            ORGANIZATION IS RECORD SEQUENTIAL.
007700     SELECT TXN-JOURNAL-FILE ASSIGN TO TXNJRNL
007800            ORGANIZATION IS RECORD SEQUENTIAL.
007900     SELECT LOAN-MASTER-IN  ASSIGN TO LOANIN
008000            ORGANIZATION IS RECORD SEQUENTIAL.
008100     SELECT STATEMENT-RPT   ASSIGN TO RPTSTMT
008200            ORGANIZATION IS RECORD SEQUENTIAL.
008300     SELECT SUMMARY-RPT     ASSIGN TO RPTSUMM
008400            ORGANIZATION IS RECORD SEQUENTIAL.
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  ACCT-MASTER-IN
008800     LABEL RECORDS ARE STANDARD
008900     DATA RECORD IS ACCT-IN-REC.
009000 01  ACCT-IN-REC                       PIC X(169).
009100 FD  CUST-MASTER-IN
009200     LABEL RECORDS ARE STANDARD
009300     DATA RECORD IS CUST-IN-REC.
009400 01  CUST-IN-REC                       PIC X(176).
009500 FD  TXN-JOURNAL-FILE
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS TXN-IN-REC.
009800 01  TXN-IN-REC                        PIC X(127).
009900 FD  LOAN-MASTER-IN
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS LOAN-IN-REC.
010200 01  LOAN-IN-REC                       PIC X(84).
010300 FD  STATEMENT-RPT
010400     LABEL RECORDS ARE STANDARD
010500     DATA RECORD IS STMT-LINE.
010600 01  STMT-LINE                         PIC X(132).
010700 FD  SUMMARY-RPT
010800     LABEL RECORDS ARE STANDARD
010900     DATA RECORD IS SUMM-LINE.
011000 01  SUMM-LINE                         PIC X(132).
011100 WORKING-STORAGE SECTION.
011200     COPY '/USERS/DEVEL/ACCT1100.CBL'.
011300     COPY '/USERS/DEVEL/TXN2000.CBL'.
011400     COPY '/USERS/DEVEL/LOAN3000.CBL'.
011500     COPY '/USERS/DEVEL/CUST1000.CBL'.
011600*----------------------------------------------------------------
011700*    STATEMENT HEADING LINES.
011800*----------------------------------------------------------------
011900 01  WS-HDG-LINE-1.
012000     05  FILLER                        PIC X(40)
012100         VALUE 'FIRST COLONIAL TRUST - ACCOUNT STATEMENT'.
012200     05  FILLER                        PIC X(92)    VALUE SPACES.
012300 01  WS-HDG-LINE-2.
012400     05  FILLER                        PIC X(14)    VALUE
012500         'ACCOUNT NUMBER'.
012600     05  HDG-ACCT-NUMBER               PIC X(12).
012700     05  FILLER                        PIC X(10)    VALUE SPACES.
012800     05  FILLER                        PIC X(04)    VALUE 'TYPE'.
012900     05  HDG-ACCT-TYPE                 PIC X(1).
013000     05  FILLER                        PIC X(86)    VALUE SPACES.
013100 01  WS-HDG-LINE-3.
013200     05  FILLER                        PIC X(15)    VALUE
013300         'ACCOUNT HOLDER '.
013400     05  HDG-HOLDER-NAME               PIC X(41).
013500     05  FILLER                        PIC X(04)    VALUE SPACES.
013600     05  FILLER                        PIC X(08)    VALUE
013700         'BALANCE '.
013800     05  HDG-CUR-BALANCE               PIC Z,ZZZ,ZZ9.99-.
013900     05  FILLER                        PIC X(02)    VALUE SPACES.
014000     05  HDG-CURRENCY                  PIC X(3).
014100     05  FILLER                        PIC X(44)    VALUE SPACES.
014200 01  WS-HDG-LINE-4.
014300     05  FILLER                        PIC X(10)    VALUE
014400         'PERIOD    '.
014500     05  HDG-PERIOD-FROM               PIC X(10).
014600     05  FILLER                        PIC X(04)    VALUE ' TO '.
014700     05  HDG-PERIOD-TO                 PIC X(10).
014800     05  FILLER                        PIC X(98)    VALUE SPACES.
014900*----------------------------------------------------------------
015000*    STATEMENT DETAIL LINE - ONE PER POSTED TRANSACTION IN THE
015100*    REQUESTED PERIOD.
015200*----------------------------------------------------------------
015300 01  WS-DETAIL-LINE.
015400     05  DTL-DATE                      PIC X(10).
015500     05  FILLER                        PIC X(02)    VALUE SPACES.
015600     05  DTL-TYPE-NAME                 PIC X(18).
015700     05  FILLER                        PIC X(02)    VALUE SPACES.
015800     05  DTL-AMOUNT                    PIC Z,ZZZ,ZZ9.99-.
015900     05  FILLER                        PIC X(02)    VALUE SPACES.
016000     05  DTL-CURRENCY                  PIC X(03).
016100     05  FILLER                        PIC X(02)    VALUE SPACES.
016200     05  DTL-DESCRIPTION               PIC X(30).
016300     05  FILLER                        PIC X(02)    VALUE SPACES.
016400     05  DTL-BALANCE                   PIC Z,ZZZ,ZZ9.99-.
016500     05  FILLER                        PIC X(26)    VALUE SPACES.
016600*----------------------------------------------------------------
016700*    "NO ACTIVITY THIS PERIOD" LINE - CR-09-088.
016800*----------------------------------------------------------------
016900 01  WS-NO-TXN-LINE.
017000     05  FILLER                        PIC X(31)    VALUE
017100         'NO TRANSACTIONS IN THIS PERIOD'.
017200     05  FILLER                        PIC X(101)   VALUE SPACES.
017300*----------------------------------------------------------------
017400*    STATEMENT TRAILER LINE.
017500*----------------------------------------------------------------
017600 01  WS-TRAILER-LINE.
017700     05  FILLER                        PIC X(18)    VALUE
017800         'TXN COUNT.........'.
017900     05  TRL-COUNT                     PIC ZZZ,ZZ9.
018000     05  FILLER                        PIC X(04)    VALUE SPACES.
018100     05  FILLER                        PIC X(18)    VALUE
018200         'TOTAL CREDITS.....'.
018300     05  TRL-CREDITS                   PIC Z,ZZZ,ZZ9.99-.
018400     05  FILLER                        PIC X(04)    VALUE SPACES.
018500     05  FILLER                        PIC X(18)    VALUE
018600         'TOTAL DEBITS......'.
018700     05  TRL-DEBITS                    PIC Z,ZZZ,ZZ9.99-.
018800     05  FILLER                        PIC X(37)    VALUE SPACES.
018900*----------------------------------------------------------------
019000*    SUMMARY REPORT LINES.
019100*----------------------------------------------------------------
019200 01  WS-SUMM-LINE-1.
019300     05  FILLER                        PIC X(38)
019400         VALUE 'FIRST COLONIAL TRUST - BANK SUMMARY'.
019500     05  FILLER                        PIC X(94)    VALUE SPACES.
019600 01  WS-SUMM-DETAIL.
019700     05  SMD-LABEL                     PIC X(30).
019800     05  SMD-COUNT                     PIC ZZZ,ZZ9.
019900     05  FILLER                        PIC X(02)    VALUE SPACES.
020000     05  SMD-AMOUNT                    PIC Z,ZZZ,ZZ9.99-.
020100     05  FILLER                        PIC X(85)    VALUE SPACES.
020200*----------------------------------------------------------------
020300*    TRANSACTION-TYPE DISPLAY-NAME TABLE, LOADED BY VALUE (SAME
020400*    VALUE/REDEFINES TRICK AS BNKPARM.CBL) AND SEARCHED BY CODE.
020500*----------------------------------------------------------------
020600 01  WS-TXN-TYPE-TABLE.
020700     05  WS-TXN-TYPE-ENTRY OCCURS 8 TIMES
020800                           INDEXED BY WS-TYPE-IX.
020900         10  WS-TYPE-CODE              PIC X(2).
021000         10  WS-TYPE-NAME              PIC X(18).
021100         10  FILLER                    PIC X(06).
021200 01  WS-TXN-TYPE-VALUES.
021300     05  FILLER                        PIC X(2)  VALUE 'DP'.
021400     05  FILLER                        PIC X(18) VALUE 'DEPOSIT'.
021500     05  FILLER                        PIC X(2)  VALUE 'WD'.
021600     05  FILLER                        PIC X(18) VALUE 'WITHDRAWAL'.
021700     05  FILLER                        PIC X(2)  VALUE 'TI'.
021800     05  FILLER                        PIC X(18) VALUE 'TRANSFER IN'.
021900     05  FILLER                        PIC X(2)  VALUE 'TO'.
022000     05  FILLER                        PIC X(18) VALUE 'TRANSFER OUT'.
022100     05  FILLER                        PIC X(2)  VALUE 'IN'.
022200     05  FILLER                        PIC X(18) VALUE 'INTEREST'.
022300     05  FILLER                        PIC X(2)  VALUE 'FE'.
022400     05  FILLER                        PIC X(18) VALUE 'FEE'.
022500     05  FILLER                        PIC X(2)  VALUE 'LD'.
022600     05  FILLER                        PIC X(18) VALUE
022700         'LOAN DISBURSEMENT'.
022800     05  FILLER                        PIC X(2)  VALUE 'LP'.
022900     05  FILLER                        PIC X(18) VALUE
023000         'LOAN PAYMENT'.
023100 01  FILLER REDEFINES WS-TXN-TYPE-VALUES.
023200     05  WS-TXN-TYPE-LOAD-ENTRY OCCURS 8 TIMES.
023300         10  WS-TYPE-LOAD-CODE         PIC X(2).
023400         10  WS-TYPE-LOAD-NAME         PIC X(18).
023500 01  WS-TYPE-IX2                       PIC S9(4) COMP VALUE ZERO.
023600 01  WS-TYPE-FOUND-IX                  PIC S9(4) COMP VALUE ZERO.
023700*----------------------------------------------------------------
023800*    IN-MEMORY ACCOUNT TABLE - DRIVES THE STATEMENT RUN AND
023900*    CARRIES WHAT THE SUMMARY AND HEADER PRINT LOGIC NEED.
024000*----------------------------------------------------------------
024100 01  WS-ACCT-TABLE.
024200     05  WS-ACCT-ENTRY OCCURS 3000 TIMES INDEXED BY WS-ACCT-IX.
024300         10  TBL-ACCT-NUMBER           PIC X(12).
024400         10  TBL-ACCT-CUST-ID          PIC X(12).
024500         10  TBL-ACCT-TYPE             PIC X(1).
024600         10  TBL-ACCT-STATUS           PIC X(1).
024700         10  TBL-ACCT-CURRENCY         PIC X(3).
024800         10  TBL-ACCT-BALANCE          PIC S9(9)V99 COMP-3.
024900         10  FILLER                    PIC X(06).
025000 01  WS-ACCT-COUNT                     PIC S9(4) COMP VALUE ZERO.
025400*----------------------------------------------------------------
025500*    IN-MEMORY CUSTOMER TABLE - CR-12-019, HOLDER NAME LOOKUP.
025600*----------------------------------------------------------------
025700 01  WS-CUST-TABLE.
025800     05  WS-CUST-ENTRY OCCURS 2000 TIMES INDEXED BY WS-CUST-IX.
025900         10  TBL-CUST-ID               PIC X(12).
026000         10  TBL-CUST-FIRST-NAME       PIC X(20).
026100         10  TBL-CUST-LAST-NAME        PIC X(20).
026200         10  FILLER                    PIC X(06).
026300 01  WS-CUST-COUNT                     PIC S9(4) COMP VALUE ZERO.
026400 01  WS-CUST-FOUND-IX                  PIC S9(4) COMP VALUE ZERO.
026500 01  WS-CUST-SEARCH-SW                 PIC X(1)  VALUE 'N'.
026600     88  WS-CUST-SEARCH-FOUND          VALUE 'Y'.
026800 01  WS-ACCT-CREDITS                   PIC S9(9)V99 COMP-3
026900                                       VALUE ZERO.
027000 01  WS-ACCT-DEBITS                    PIC S9(9)V99 COMP-3
027100                                       VALUE ZERO.
027200 01  WS-ACCT-TXN-COUNT                 PIC S9(7) COMP-3 VALUE ZERO.
027300 01  WS-DATE-PRINT.
027400     05  WS-DATE-PRINT-MM              PIC X(2).
027500     05  FILLER                        PIC X(1)  VALUE '/'.
027600     05  WS-DATE-PRINT-DD              PIC X(2).
027700     05  FILLER                        PIC X(1)  VALUE '/'.
027800     05  WS-DATE-PRINT-YYYY            PIC X(4).
027900*----------------------------------------------------------------
028000*    STATEMENT PERIOD PARAMETERS - CR-09-088, OFF THE PARM CARD.
028100*----------------------------------------------------------------
028200 01  WS-PARM-CARD                      PIC X(17) VALUE SPACES.
028300 01  WS-STMT-FROM-DATE                 PIC 9(8)  VALUE ZERO.
028400 01  WS-STMT-TO-DATE                   PIC 9(8)  VALUE ZERO.
028900*----------------------------------------------------------------
029000*    BANK-WIDE SUMMARY COUNTERS - CR-15-054, ACTIVE-ONLY SCOPE.
029100*----------------------------------------------------------------
029200 01  WS-SUMMARY-COUNTERS.
029300     05  WS-TOTAL-CUSTOMERS            PIC S9(7) COMP-3 VALUE 0.
029400     05  WS-TOTAL-ACCOUNTS             PIC S9(7) COMP-3 VALUE 0.
029500     05  WS-TOTAL-ACTIVE-ACCTS         PIC S9(7) COMP-3 VALUE 0.
029600     05  WS-ACTIVE-SAVINGS             PIC S9(7) COMP-3 VALUE 0.
029700     05  WS-ACTIVE-CHECKING            PIC S9(7) COMP-3 VALUE 0.
029800     05  WS-ACTIVE-BUSINESS            PIC S9(7) COMP-3 VALUE 0.
029900     05  WS-TOTAL-BALANCE              PIC S9(9)V99 COMP-3
030000                                       VALUE 0.
030050     05  WS-TOTAL-LOANS-ALL            PIC S9(7) COMP-3 VALUE 0.
030100     05  WS-TOTAL-LOANS                PIC S9(7) COMP-3 VALUE 0.
030200     05  WS-TOTAL-LOAN-BAL             PIC S9(9)V99 COMP-3
030300                                       VALUE 0.
030400     05  WS-TOTAL-POSTED               PIC S9(7) COMP-3 VALUE 0.
030500     05  WS-TOTAL-REJECTED             PIC S9(7) COMP-3 VALUE 0.
030600     05  WS-TOTAL-FRAUD                PIC S9(7) COMP-3 VALUE 0.
030700     05  FILLER                        PIC X(06).
030800 01  WS-EOF-ACCT-SW                    PIC X(1)  VALUE 'N'.
030900     88  WS-END-OF-ACCTS               VALUE 'Y'.
031000 01  WS-EOF-CUST-SW                    PIC X(1)  VALUE 'N'.
031100     88  WS-END-OF-CUSTS               VALUE 'Y'.
031200 01  WS-EOF-TXN-SW                     PIC X(1)  VALUE 'N'.
031300     88  WS-END-OF-TXNS                VALUE 'Y'.
031400 01  WS-EOF-LOAN-SW                    PIC X(1)  VALUE 'N'.
031500     88  WS-END-OF-LOANS               VALUE 'Y'.
031600 PROCEDURE DIVISION.
031700 001-MAIN-LINE.
031800     DISPLAY SPACES UPON CRT.
031900     DISPLAY '* * * B A N K R P T  -  STATEMENT / SUMMARY RUN'
032000         UPON CRT AT 0101.
032100     ACCEPT WS-PARM-CARD FROM COMMAND-LINE.
032200     UNSTRING WS-PARM-CARD DELIMITED BY SPACE
032300         INTO WS-STMT-FROM-DATE WS-STMT-TO-DATE.
032400     PERFORM 040-INIT-TYPE-TABLE THRU 040-EXIT.
032500     PERFORM 045-BUILD-PERIOD-PRINT THRU 045-EXIT.
032600     OPEN INPUT  ACCT-MASTER-IN.
032700     PERFORM 050-LOAD-ACCT-TABLE THRU 050-EXIT
032800         UNTIL WS-END-OF-ACCTS.
032900     CLOSE ACCT-MASTER-IN.
033000     OPEN INPUT  CUST-MASTER-IN.
033100     PERFORM 055-LOAD-CUST-TABLE THRU 055-EXIT
033200         UNTIL WS-END-OF-CUSTS.
033300     CLOSE CUST-MASTER-IN.
033400     OPEN INPUT  TXN-JOURNAL-FILE.
033500     OPEN OUTPUT STATEMENT-RPT
033600                 SUMMARY-RPT.
033700     PERFORM 060-READ-TXN THRU 060-EXIT.
033800     PERFORM 100-PRINT-STATEMENT THRU 100-EXIT
033900         VARYING WS-ACCT-IX FROM 1 BY 1
034000         UNTIL WS-ACCT-IX > WS-ACCT-COUNT.
034100     CLOSE TXN-JOURNAL-FILE.
034200     OPEN INPUT  LOAN-MASTER-IN.
034300     PERFORM 250-ACCUM-LOAN THRU 250-EXIT
034400         UNTIL WS-END-OF-LOANS.
034500     CLOSE LOAN-MASTER-IN.
034600     PERFORM 200-PRINT-SUMMARY THRU 200-EXIT.
034700     CLOSE STATEMENT-RPT
034800           SUMMARY-RPT.
034900     PERFORM 900-WRITE-CONTROLS THRU 900-EXIT.
035000     STOP RUN.
035100*
035200 040-INIT-TYPE-TABLE.
035300     PERFORM VARYING WS-TYPE-IX2 FROM 1 BY 1
035400         UNTIL WS-TYPE-IX2 > 8
035500         MOVE WS-TYPE-LOAD-CODE (WS-TYPE-IX2)
035600             TO WS-TYPE-CODE (WS-TYPE-IX2)
035700         MOVE WS-TYPE-LOAD-NAME (WS-TYPE-IX2)
035800             TO WS-TYPE-NAME (WS-TYPE-IX2).
035900 040-EXIT.
036000     EXIT.
036100*
036200 045-BUILD-PERIOD-PRINT.
036300     MOVE WS-STMT-FROM-DATE    TO ACCT-LAST-TXN-DATE-8.
036400     MOVE ACCT-LAST-TXN-MM     TO WS-DATE-PRINT-MM.
036500     MOVE ACCT-LAST-TXN-DD     TO WS-DATE-PRINT-DD.
036600     MOVE ACCT-LAST-TXN-YYYY   TO WS-DATE-PRINT-YYYY.
036700     MOVE WS-DATE-PRINT        TO HDG-PERIOD-FROM.
036800     MOVE WS-STMT-TO-DATE      TO ACCT-LAST-TXN-DATE-8.
036900     MOVE ACCT-LAST-TXN-MM     TO WS-DATE-PRINT-MM.
037000     MOVE ACCT-LAST-TXN-DD     TO WS-DATE-PRINT-DD.
037100     MOVE ACCT-LAST-TXN-YYYY   TO WS-DATE-PRINT-YYYY.
037200     MOVE WS-DATE-PRINT        TO HDG-PERIOD-TO.
037300*    ACCT-LAST-TXN-DATE-8 IS BORROWED PURELY AS A SCRATCH 9(8)/
037400*    MM-DD-YYYY BREAKOUT AREA HERE - NOT AN ACCOUNT FIELD YET.
037500 045-EXIT.
037600     EXIT.
037700*
037800 050-LOAD-ACCT-TABLE.
037900     READ ACCT-MASTER-IN INTO ACCT1100-REC
038000         AT END MOVE 'Y' TO WS-EOF-ACCT-SW
038100         GO TO 050-EXIT.
038200     ADD 1 TO WS-ACCT-COUNT.
038300     SET WS-ACCT-IX TO WS-ACCT-COUNT.
038400     MOVE ACCT-NUMBER          TO TBL-ACCT-NUMBER (WS-ACCT-IX).
038500     MOVE ACCT-CUST-ID         TO TBL-ACCT-CUST-ID (WS-ACCT-IX).
038600     MOVE ACCT-TYPE            TO TBL-ACCT-TYPE (WS-ACCT-IX).
038700     MOVE ACCT-STATUS          TO TBL-ACCT-STATUS (WS-ACCT-IX).
038800     MOVE ACCT-CURRENCY        TO TBL-ACCT-CURRENCY (WS-ACCT-IX).
038900     MOVE ACCT-BALANCE         TO TBL-ACCT-BALANCE (WS-ACCT-IX).
039000     ADD 1 TO WS-TOTAL-ACCOUNTS.
039100     IF NOT ACCT-STATUS-ACTIVE
039200         GO TO 050-EXIT.
039300     ADD 1 TO WS-TOTAL-ACTIVE-ACCTS.
039400     ADD ACCT-BALANCE TO WS-TOTAL-BALANCE.
039500     IF ACCT-TYPE-SAVINGS
039600         ADD 1 TO WS-ACTIVE-SAVINGS.
039700     IF ACCT-TYPE-CHECKING
039800         ADD 1 TO WS-ACTIVE-CHECKING.
039900     IF ACCT-TYPE-BUSINESS
040000         ADD 1 TO WS-ACTIVE-BUSINESS.
040100 050-EXIT.
040200     EXIT.
040300*
040400 055-LOAD-CUST-TABLE.
040500     READ CUST-MASTER-IN INTO CUST1000-REC
040600         AT END MOVE 'Y' TO WS-EOF-CUST-SW
040700         GO TO 055-EXIT.
040800     ADD 1 TO WS-CUST-COUNT.
040900     SET WS-CUST-IX TO WS-CUST-COUNT.
041000     MOVE CUST-ID              TO TBL-CUST-ID (WS-CUST-IX).
041100     MOVE CUST-FIRST-NAME      TO TBL-CUST-FIRST-NAME (WS-CUST-IX).
041200     MOVE CUST-LAST-NAME       TO TBL-CUST-LAST-NAME (WS-CUST-IX).
041300     ADD 1 TO WS-TOTAL-CUSTOMERS.
041400 055-EXIT.
041500     EXIT.
041600*
041700******************************************************************
041800*   100-PRINT-STATEMENT - ONE STATEMENT PER ACCOUNT ON FILE,     *
041900*   POSTED ACTIVITY IN THE REQUESTED PERIOD ONLY (CR-09-088).    *
042000*   DRIVEN BY THE ACCOUNT TABLE, NOT THE JOURNAL, SO AN ACCOUNT  *
042100*   WITH NO HITS IN THE PERIOD STILL GETS A STATEMENT.           *
042200******************************************************************
042300 100-PRINT-STATEMENT.
042400     MOVE ZERO                 TO WS-ACCT-CREDITS WS-ACCT-DEBITS
042500                                  WS-ACCT-TXN-COUNT.
042600     PERFORM 120-PRINT-HEADING THRU 120-EXIT.
042700     PERFORM 130-MATCH-TXN THRU 130-EXIT
042800         UNTIL WS-END-OF-TXNS
042900         OR TXN-ACCT-NUMBER NOT = TBL-ACCT-NUMBER (WS-ACCT-IX).
043000     IF WS-ACCT-TXN-COUNT = ZERO
043100         WRITE STMT-LINE FROM WS-NO-TXN-LINE
043200             AFTER ADVANCING 1 LINE
043300     ELSE
043400         ADD 1 TO WS-TOTAL-POSTED.
043500     PERFORM 140-PRINT-TRAILER THRU 140-EXIT.
043600 100-EXIT.
043700     EXIT.
043800*
043900 120-PRINT-HEADING.
044000     MOVE TBL-ACCT-NUMBER (WS-ACCT-IX) TO HDG-ACCT-NUMBER.
044100     MOVE TBL-ACCT-TYPE (WS-ACCT-IX)   TO HDG-ACCT-TYPE.
044200     MOVE TBL-ACCT-BALANCE (WS-ACCT-IX) TO HDG-CUR-BALANCE.
044300     MOVE TBL-ACCT-CURRENCY (WS-ACCT-IX) TO HDG-CURRENCY.
044400     PERFORM 510-FIND-CUSTOMER THRU 510-EXIT.
044500     IF WS-CUST-FOUND-IX = ZERO
044600         MOVE SPACES           TO HDG-HOLDER-NAME
044700         GO TO 125-WRITE-HEADING.
044800     STRING TBL-CUST-FIRST-NAME (WS-CUST-FOUND-IX) DELIMITED BY
044900             SPACE
045000         ' '                   DELIMITED BY SIZE
045100         TBL-CUST-LAST-NAME (WS-CUST-FOUND-IX) DELIMITED BY
045200             SPACE
045300         INTO HDG-HOLDER-NAME.
045400 125-WRITE-HEADING.
045500     WRITE STMT-LINE FROM WS-HDG-LINE-1
045600         AFTER ADVANCING PAGE.
045700     WRITE STMT-LINE FROM WS-HDG-LINE-2
045800         AFTER ADVANCING 2 LINES.
045900     WRITE STMT-LINE FROM WS-HDG-LINE-3
046000         AFTER ADVANCING 1 LINE.
046100     WRITE STMT-LINE FROM WS-HDG-LINE-4
046200         AFTER ADVANCING 1 LINE.
046300 120-EXIT.
046400     EXIT.
046500*
046600******************************************************************
046700*   130-MATCH-TXN - CONSUME ONE JOURNAL RECORD FOR THE CURRENT   *
046800*   ACCOUNT; CLASSIFY REJECTS/FRAUD GLOBALLY, PRINT POSTED       *
046900*   ACTIVITY THAT FALLS INSIDE THE REQUESTED PERIOD ONLY.        *
047000******************************************************************
047100 130-MATCH-TXN.
047200     IF NOT TXN-STATUS-REJECTED
047300         GO TO 132-CHECK-POSTED.
047400     ADD 1 TO WS-TOTAL-REJECTED.
047500     IF TXN-DESCRIPTION (1:5) = 'FRAUD'
047600         ADD 1 TO WS-TOTAL-FRAUD.
047700     GO TO 139-NEXT-TXN.
047800 132-CHECK-POSTED.
047900     IF TXN-DATE-8 < WS-STMT-FROM-DATE OR
048000             TXN-DATE-8 > WS-STMT-TO-DATE
048100         GO TO 139-NEXT-TXN.
048200     PERFORM 135-PRINT-DETAIL THRU 135-EXIT.
048300 139-NEXT-TXN.
048400     PERFORM 060-READ-TXN THRU 060-EXIT.
048500 130-EXIT.
048600     EXIT.
048700*
048800******************************************************************
048900*   135-PRINT-DETAIL - ONE LINE, CREDIT/DEBIT SPLIT PER          *
049000*   CR-12-019 (LD/LP COUNT TOWARD NEITHER BUCKET).               *
049100******************************************************************
049200 135-PRINT-DETAIL.
049300     ADD 1 TO WS-ACCT-TXN-COUNT.
049400     MOVE TXN-DATE-MM          TO WS-DATE-PRINT-MM.
049500     MOVE TXN-DATE-DD          TO WS-DATE-PRINT-DD.
049600     MOVE TXN-DATE-YYYY        TO WS-DATE-PRINT-YYYY.
049700     MOVE WS-DATE-PRINT        TO DTL-DATE.
049800     PERFORM 160-FIND-TYPE-NAME THRU 160-EXIT.
049900     MOVE TXN-AMOUNT           TO DTL-AMOUNT.
050000     MOVE TXN-CURRENCY         TO DTL-CURRENCY.
050100     MOVE TXN-DESCRIPTION      TO DTL-DESCRIPTION.
050200     MOVE TXN-BALANCE-AFTER    TO DTL-BALANCE.
050300     WRITE STMT-LINE FROM WS-DETAIL-LINE
050400         AFTER ADVANCING 1 LINE.
050500     IF TXN-IS-DEPOSIT OR TXN-IS-TRANSFER-IN OR TXN-IS-INTEREST
050600         ADD TXN-AMOUNT TO WS-ACCT-CREDITS
050700         GO TO 135-EXIT.
050800     IF TXN-IS-LOAN-DISB OR TXN-IS-LOAN-PAYMENT
050900         GO TO 135-EXIT.
051000     ADD TXN-AMOUNT TO WS-ACCT-DEBITS.
051100 135-EXIT.
051200     EXIT.
051300*
051400 140-PRINT-TRAILER.
051500     MOVE WS-ACCT-TXN-COUNT    TO TRL-COUNT.
051600     MOVE WS-ACCT-CREDITS      TO TRL-CREDITS.
051700     MOVE WS-ACCT-DEBITS       TO TRL-DEBITS.
051800     WRITE STMT-LINE FROM WS-TRAILER-LINE
051900         AFTER ADVANCING 2 LINES.
052000 140-EXIT.
052100     EXIT.
052200*
052300 160-FIND-TYPE-NAME.
052400     MOVE ZERO                 TO WS-TYPE-FOUND-IX.
052500     SET WS-TYPE-IX TO 1.
052600     SEARCH WS-TXN-TYPE-ENTRY VARYING WS-TYPE-IX
052700         AT END NEXT SENTENCE
052800         WHEN WS-TYPE-CODE (WS-TYPE-IX) = TXN-TYPE
052900             SET WS-TYPE-FOUND-IX TO WS-TYPE-IX.
053000     IF WS-TYPE-FOUND-IX = ZERO
053100         MOVE SPACES           TO DTL-TYPE-NAME
053200         GO TO 160-EXIT.
053300     MOVE WS-TYPE-NAME (WS-TYPE-FOUND-IX) TO DTL-TYPE-NAME.
053400 160-EXIT.
053500     EXIT.
053600*
053700 060-READ-TXN.
053800     READ TXN-JOURNAL-FILE INTO TXN2000-REC
053900         AT END MOVE 'Y' TO WS-EOF-TXN-SW.
054000 060-EXIT.
054100     EXIT.
054200*
054300******************************************************************
054400*   250-ACCUM-LOAN - ADD UP THE LOAN PORTFOLIO FOR THE SUMMARY  *
054500******************************************************************
054600 250-ACCUM-LOAN.
054700     READ LOAN-MASTER-IN INTO LOAN3000-REC
054800         AT END MOVE 'Y' TO WS-EOF-LOAN-SW
054900         GO TO 250-EXIT.
054950     ADD 1 TO WS-TOTAL-LOANS-ALL.
055000     IF LOAN-STATUS-ACTIVE
055100         ADD 1 TO WS-TOTAL-LOANS
055200         ADD LOAN-REMAINING TO WS-TOTAL-LOAN-BAL.
055300 250-EXIT.
055400     EXIT.
055500*
055600******************************************************************
055700*   200-PRINT-SUMMARY - ONE BANK-WIDE SUMMARY PAGE (CR-15-054)   *
055800******************************************************************
055900 200-PRINT-SUMMARY.
056000     WRITE SUMM-LINE FROM WS-SUMM-LINE-1
056100         AFTER ADVANCING PAGE.
056200     MOVE 'TOTAL CUSTOMERS'         TO SMD-LABEL.
056300     MOVE WS-TOTAL-CUSTOMERS        TO SMD-COUNT.
056400     MOVE ZERO                      TO SMD-AMOUNT.
056500     WRITE SUMM-LINE FROM WS-SUMM-DETAIL AFTER ADVANCING 3 LINES.
056600     MOVE 'TOTAL ACCOUNTS ON FILE'  TO SMD-LABEL.
056700     MOVE WS-TOTAL-ACCOUNTS         TO SMD-COUNT.
056800     MOVE ZERO                      TO SMD-AMOUNT.
056900     WRITE SUMM-LINE FROM WS-SUMM-DETAIL AFTER ADVANCING 2 LINES.
057000     MOVE 'ACTIVE ACCOUNTS'         TO SMD-LABEL.
057100     MOVE WS-TOTAL-ACTIVE-ACCTS     TO SMD-COUNT.
057200     MOVE WS-TOTAL-BALANCE          TO SMD-AMOUNT.
057300     WRITE SUMM-LINE FROM WS-SUMM-DETAIL AFTER ADVANCING 2 LINES.
057400     MOVE '  ACTIVE SAVINGS'        TO SMD-LABEL.
057500     MOVE WS-ACTIVE-SAVINGS         TO SMD-COUNT.
057600     MOVE ZERO                      TO SMD-AMOUNT.
057700     WRITE SUMM-LINE FROM WS-SUMM-DETAIL AFTER ADVANCING 1 LINE.
057800     MOVE '  ACTIVE CHECKING'       TO SMD-LABEL.
057900     MOVE WS-ACTIVE-CHECKING        TO SMD-COUNT.
058000     MOVE ZERO                      TO SMD-AMOUNT.
058100     WRITE SUMM-LINE FROM WS-SUMM-DETAIL AFTER ADVANCING 1 LINE.
058200     MOVE '  ACTIVE BUSINESS'       TO SMD-LABEL.
058300     MOVE WS-ACTIVE-BUSINESS        TO SMD-COUNT.
058400     MOVE ZERO                      TO SMD-AMOUNT.
058500     WRITE SUMM-LINE FROM WS-SUMM-DETAIL AFTER ADVANCING 1 LINE.
058520     MOVE 'TOTAL LOANS'             TO SMD-LABEL.
058540     MOVE WS-TOTAL-LOANS-ALL        TO SMD-COUNT.
058560     MOVE ZERO                      TO SMD-AMOUNT.
058580     WRITE SUMM-LINE FROM WS-SUMM-DETAIL AFTER ADVANCING 2 LINES.
058600     MOVE 'ACTIVE LOANS'            TO SMD-LABEL.
058700     MOVE WS-TOTAL-LOANS            TO SMD-COUNT.
058800     MOVE WS-TOTAL-LOAN-BAL         TO SMD-AMOUNT.
058900     WRITE SUMM-LINE FROM WS-SUMM-DETAIL AFTER ADVANCING 2 LINES.
059000     MOVE 'TRANSACTIONS POSTED'     TO SMD-LABEL.
059100     MOVE WS-TOTAL-POSTED           TO SMD-COUNT.
059200     MOVE ZERO                      TO SMD-AMOUNT.
059300     WRITE SUMM-LINE FROM WS-SUMM-DETAIL AFTER ADVANCING 2 LINES.
059400     MOVE 'TRANSACTIONS REJECTED'   TO SMD-LABEL.
059500     MOVE WS-TOTAL-REJECTED         TO SMD-COUNT.
059600     MOVE ZERO                      TO SMD-AMOUNT.
059700     WRITE SUMM-LINE FROM WS-SUMM-DETAIL AFTER ADVANCING 2 LINES.
059800     MOVE 'FRAUD ALERTS'            TO SMD-LABEL.
059900     MOVE WS-TOTAL-FRAUD            TO SMD-COUNT.
060000     MOVE ZERO                      TO SMD-AMOUNT.
060100     WRITE SUMM-LINE FROM WS-SUMM-DETAIL AFTER ADVANCING 2 LINES.
060200 200-EXIT.
060300     EXIT.
060400*
062100******************************************************************
062200*   510-FIND-CUSTOMER - LINEAR SEARCH BY CUST-ID (CR-12-019)     *
062300******************************************************************
062400 510-FIND-CUSTOMER.
062500     MOVE 'N'                  TO WS-CUST-SEARCH-SW.
062600     MOVE ZERO                 TO WS-CUST-FOUND-IX.
062700     SET WS-CUST-IX TO 1.
062800     SEARCH WS-CUST-ENTRY VARYING WS-CUST-IX
062900         AT END NEXT SENTENCE
063000         WHEN TBL-CUST-ID (WS-CUST-IX) =
063100                 TBL-ACCT-CUST-ID (WS-ACCT-IX)
063200             MOVE 'Y'          TO WS-CUST-SEARCH-SW.
063300     IF WS-CUST-SEARCH-FOUND
063400         SET WS-CUST-FOUND-IX TO WS-CUST-IX.
063500 510-EXIT.
063600     EXIT.
063700*
063800******************************************************************
063900*   900-WRITE-CONTROLS - OPERATOR CONSOLE CONTROL TOTALS         *
064000******************************************************************
064100 900-WRITE-CONTROLS.
064200     DISPLAY SPACES            UPON CRT.
064300     DISPLAY 'BANKRPT CONTROL TOTALS' UPON CRT AT 0901.
064400     DISPLAY 'STATEMENTS PRINTED' WS-TOTAL-ACCOUNTS UPON CRT
064500         AT 1001.
064600     DISPLAY 'REJECTS ON JOURNAL' WS-TOTAL-REJECTED UPON CRT
064700         AT 1101.
064800     DISPLAY 'FRAUD ALERTS      ' WS-TOTAL-FRAUD    UPON CRT
064900         AT 1201.
065000 900-EXIT.
065100     EXIT.
