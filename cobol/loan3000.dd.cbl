000100*----------------------------------------------------------
000150* COPY MEMBER MAINTAINED BY D.P. - DO NOT HAND-KEY INTO A
000175* PROGRAM, COPY IT.  ADDED TO THE DEPOSIT SYSTEM WHEN THE
000190* LOAN COMMITTEE MOVED INSTALLMENT LOANS OFF THE OLD LEDGER.
000200*----------------------------------------------------------
000300* LOAN3000 - LOAN MASTER RECORD LAYOUT
000400* ONE RECORD PER INSTALLMENT LOAN, KEYED BY LOAN-ID ON THE
000500* TAPE.  UPDATED IN PLACE BY BANKLOAN.
000600*----------------------------------------------------------
000700 01  LOAN3000-REC.
000800     05  LOAN-ID                       PIC X(12).
000900     05  LOAN-ACCT-NUMBER              PIC X(12).
001000     05  LOAN-PRINCIPAL                PIC S9(9)V99  COMP-3.
001100     05  LOAN-INT-RATE                 PIC 9(2)V99   COMP-3.
001200     05  LOAN-TERM-MONTHS              PIC 9(3).
001300         88  LOAN-TERM-12YR            VALUE 12.
001400         88  LOAN-TERM-24YR            VALUE 24.
001500         88  LOAN-TERM-36YR            VALUE 36.
001600         88  LOAN-TERM-48YR            VALUE 48.
001700         88  LOAN-TERM-60YR            VALUE 60.
001800     05  LOAN-REMAINING                PIC S9(9)V99  COMP-3.
001900     05  LOAN-MONTHLY-PAYMENT          PIC S9(7)V99  COMP-3.
002000     05  LOAN-STATUS                   PIC X(1).
002100         88  LOAN-STATUS-PENDING       VALUE 'P'.
002200         88  LOAN-STATUS-APPROVED      VALUE 'V'.
002300         88  LOAN-STATUS-ACTIVE        VALUE 'A'.
002400         88  LOAN-STATUS-PAID-OFF      VALUE 'O'.
002500         88  LOAN-STATUS-DEFAULTED     VALUE 'D'.
002600     05  LOAN-ID-R REDEFINES LOAN-ID.
002700         10  LOAN-ID-PREFIX            PIC X(4).
002800         10  LOAN-ID-SEQ               PIC X(8).
002900*    LOAN-ID-SEQ ISOLATES THE 8-CHARACTER SEQUENCE PORTION
003000*    OF THE LOAN-ID FOR THE NEXT-ID ROUTINE IN BANKLOAN.
003050     05  LOAN-PAYMENT-AMOUNT           PIC S9(7)V99  COMP-3.
003060*    AMOUNT TENDERED FOR AN ACTIVE LOAN'S NEXT INSTALLMENT -
003070*    SET BY THE TELLER SYSTEM BEFORE THIS RECORD REACHES
003080*    BANKLOAN, CLEARED BY 300-POST-PAYMENT ONCE APPLIED.
003100     05  FILLER                        PIC X(15).
003200******************************************************************
