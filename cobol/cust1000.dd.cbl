000100*----------------------------------------------------------
000200* COPY MEMBER MAINTAINED BY D.P. - DO NOT HAND-KEY INTO A
000300* PROGRAM, COPY IT.  ADDED TO THE DEPOSIT SYSTEM WHEN BANKRPT
000400* NEEDED THE HOLDER NAME ON A STATEMENT.
000500* CUST1000 - CUSTOMER MASTER RECORD LAYOUT
000600* ONE RECORD PER BANK CUSTOMER, KEYED BY CUST-ID ON THE
000700* TAPE (ASCENDING).  LOADED INTO A TABLE AT RUN START BY
000800* ANY PROGRAM THAT NEEDS THE HOLDER NAME.
000900*----------------------------------------------------------
001000 01  CUST1000-REC.
001100     05  CUST-ID                       PIC X(12).
001200     05  CUST-NAME-BLOCK.
001300         10  CUST-FIRST-NAME           PIC X(20).
001400         10  CUST-LAST-NAME            PIC X(20).
001500     05  CUST-EMAIL                    PIC X(40).
001600     05  CUST-PHONE                    PIC X(16).
001700     05  CUST-ADDRESS                  PIC X(40).
001800     05  CUST-DOB.
001900         10  CUST-DOB-YYYY             PIC 9(4).
002000         10  CUST-DOB-MM               PIC 9(2).
002100         10  CUST-DOB-DD               PIC 9(2).
002200     05  CUST-DOB-8 REDEFINES CUST-DOB PIC 9(8).
002300*    CUST-DOB-8 IS THE WHOLE-FIELD NUMERIC VIEW USED WHEN
002400*    THE FIELD IS JUST MOVED OR COMPARED, NOT BROKEN APART
002500     05  FILLER                        PIC X(20).
002600******************************************************************
